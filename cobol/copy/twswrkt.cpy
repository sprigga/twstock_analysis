000100***************************************************************** TWSWRKT 
000200* Copybook    :: TWSWRKT                                          TWSWRKT 
000300* Kurzbeschreibung :: Kurstabelle je Wert - gemeinsame Arbeits-   TWSWRKT 
000400*                     struktur von TWSANL0M, TWSIND0M, TWSSIG0M   TWSWRKT 
000500*                     und TWSRPT0O.  Ein Eintrag je Handelstag,   TWSWRKT 
000600*                     aufsteigend nach Datum geladen.             TWSWRKT 
000700* Erstellt         :: 2024-02-07 | dfh | TWS-0001                 TWSWRKT 
000800*-----------------------------------------------------------------TWSWRKT 
000900* Vers. | Datum    | von | Kommentar                             *TWSWRKT 
001000*-------|----------|-----|---------------------------------------*TWSWRKT 
001100*A.00.00|2024-02-07| dfh | Neuerstellung, OCCURS 260 (gut ein JahrTWSWRKT 
001200*       |          |     | Handelstage je Wert)                   TWSWRKT 
001300*A.00.01|2024-03-18| dfh | Bollinger- und MACD-Spalten ergaenzt   TWSWRKT 
001400*A.00.02|2024-07-22| msh | AVG-GAIN/AVG-LOSS fuer RSI-14 (Wilder) TWSWRKT 
001500*       |          |     | aufgenommen, Request SSF-TWS-0091      TWSWRKT 
001600*---------------------------------------------------------------* TWSWRKT 
001700*                                                                 TWSWRKT 
001800 01  TWS-SERIES-COUNT            PIC S9(04) COMP.                 TWSWRKT 
001900 01  TWS-SERIES-MAX              PIC S9(04) COMP VALUE 260.       TWSWRKT 
002000*                                                                 TWSWRKT 
002100 01  TWS-DAY-TABLE.                                               TWSWRKT 
002200     05  TWS-DAY OCCURS 260 TIMES                                 TWSWRKT 
002300                 INDEXED BY TWS-DX.                               TWSWRKT 
002400         10  TD-DATE             PIC 9(08).                       TWSWRKT 
002500         10  TD-OPEN             PIC S9(05)V99.                   TWSWRKT 
002600         10  TD-HIGH             PIC S9(05)V99.                   TWSWRKT 
002700         10  TD-LOW              PIC S9(05)V99.                   TWSWRKT 
002800         10  TD-CLOSE            PIC S9(05)V99.                   TWSWRKT 
002900         10  TD-VOLUME           PIC 9(12).                       TWSWRKT 
003000*           --> U2 gleitende Durchschnitte (SMA), 4 Dezimalen     TWSWRKT 
003100         10  TD-SMA-3            PIC S9(05)V9(4) COMP.            TWSWRKT 
003200         10  TD-SMA-5            PIC S9(05)V9(4) COMP.            TWSWRKT 
003300         10  TD-SMA-6            PIC S9(05)V9(4) COMP.            TWSWRKT 
003400         10  TD-SMA-10           PIC S9(05)V9(4) COMP.            TWSWRKT 
003500         10  TD-SMA-20           PIC S9(05)V9(4) COMP.            TWSWRKT 
003600         10  TD-SMA-60           PIC S9(05)V9(4) COMP.            TWSWRKT 
003700*           --> U2 MACD (12/26/9)                                 TWSWRKT 
003800         10  TD-EMA-12           PIC S9(05)V9(4) COMP.            TWSWRKT 
003900         10  TD-EMA-26           PIC S9(05)V9(4) COMP.            TWSWRKT 
004000         10  TD-MACD-LINE        PIC S9(05)V9(4) COMP.            TWSWRKT 
004100         10  TD-MACD-SIGNAL      PIC S9(05)V9(4) COMP.            TWSWRKT 
004200         10  TD-MACD-HIST        PIC S9(05)V9(4) COMP.            TWSWRKT 
004300*           --> U2 RSI-14 (Wilder-Glaettung)                      TWSWRKT 
004400         10  TD-AVG-GAIN         PIC S9(05)V9(4) COMP.            TWSWRKT 
004500         10  TD-AVG-LOSS         PIC S9(05)V9(4) COMP.            TWSWRKT 
004600         10  TD-RSI              PIC S9(03)V9(4) COMP.            TWSWRKT 
004700*           --> U2 Bollinger-Baender (20, 2)                      TWSWRKT 
004800         10  TD-BB-UPPER         PIC S9(05)V9(4) COMP.            TWSWRKT 
004900         10  TD-BB-MID           PIC S9(05)V9(4) COMP.            TWSWRKT 
005000         10  TD-BB-LOWER         PIC S9(05)V9(4) COMP.            TWSWRKT 
005100         10  FILLER              PIC X(04).                       TWSWRKT 
