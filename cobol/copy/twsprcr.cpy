000100***************************************************************** TWSPRCR 
000200* Copybook    :: TWSPRCR                                          TWSPRCR 
000300* Kurzbeschreibung :: Satzbild Tageskurs - PRCFILE                TWSPRCR 
000400* Erstellt         :: 2024-02-06 | dfh | TWS-0001                 TWSPRCR 
000500*-----------------------------------------------------------------TWSPRCR 
000600* Vers. | Datum    | von | Kommentar                             *TWSPRCR 
000700*-------|----------|-----|---------------------------------------*TWSPRCR 
000800*A.00.00|2024-02-06| dfh | Neuerstellung - ein Satz je Wert und   TWSPRCR 
000900*       |          |     | Handelstag, aufsteigend nach Datum     TWSPRCR 
001000*---------------------------------------------------------------* TWSPRCR 
001100*                                                                 TWSPRCR 
001200 01  TWS-PRICE-RECORD.                                            TWSPRCR 
001300     05  PRC-CODE                PIC X(06).                       TWSPRCR 
001400     05  PRC-DATE                PIC 9(08).                       TWSPRCR 
001500     05  PRC-OPEN                PIC S9(05)V99.                   TWSPRCR 
001600     05  PRC-HIGH                PIC S9(05)V99.                   TWSPRCR 
001700     05  PRC-LOW                 PIC S9(05)V99.                   TWSPRCR 
001800     05  PRC-CLOSE               PIC S9(05)V99.                   TWSPRCR 
001900     05  PRC-VOLUME              PIC 9(12).                       TWSPRCR 
