000100***************************************************************** TWSANLR 
000200* Copybook    :: TWSANLR                                          TWSANLR 
000300* Kurzbeschreibung :: Satzbild Analyseergebnis - ANLFILE          TWSANLR 
000400* Erstellt         :: 2024-02-09 | dfh | TWS-0002                 TWSANLR 
000500*-----------------------------------------------------------------TWSANLR 
000600* Vers. | Datum    | von | Kommentar                             *TWSANLR 
000700*-------|----------|-----|---------------------------------------*TWSANLR 
000800*A.00.00|2024-02-09| dfh | Neuerstellung - ein Satz je erfolgreichTWSANLR 
000900*       |          |     | analysiertem Wert (TWSANL0M-Ausgabe)   TWSANLR 
001000*A.00.01|2024-06-03| kpl | FILLER auf 280 Byte nachgezogen, Platz TWSANLR 
001100*       |          |     | fuer kuenftige BB/MACD-Kennzahlen      TWSANLR 
001200*---------------------------------------------------------------* TWSANLR 
001300*                                                                 TWSANLR 
001400 01  TWS-ANALYSIS-RECORD.                                         TWSANLR 
001500     05  ANL-CODE                PIC X(06).                       TWSANLR 
001600     05  ANL-NAME                PIC X(20).                       TWSANLR 
001700     05  ANL-GROUP               PIC X(20).                       TWSANLR 
001800     05  ANL-CURR-PRICE          PIC S9(05)V99.                   TWSANLR 
001900     05  ANL-TREND               PIC X(16).                       TWSANLR 
002000     05  ANL-VOLATILITY          PIC S9(03)V99.                   TWSANLR 
002100     05  ANL-VOL-SURGE           PIC X(01).                       TWSANLR 
002200     05  ANL-BUY-SIGNAL          PIC X(60).                       TWSANLR 
002300     05  ANL-SELL-SIGNAL         PIC X(60).                       TWSANLR 
002400     05  ANL-RECOMMEND           PIC X(04).                       TWSANLR 
002500     05  ANL-CONFIDENCE          PIC 9(03).                       TWSANLR 
002600     05  ANL-SUPPORT             PIC S9(05)V99.                   TWSANLR 
002700     05  ANL-RESISTANCE          PIC S9(05)V99.                   TWSANLR 
002800     05  ANL-RSI                 PIC S9(03)V99.                   TWSANLR 
002900     05  ANL-RSI-SIGNAL          PIC X(16).                       TWSANLR 
003000     05  ANL-MACD-SIGNAL         PIC X(16).                       TWSANLR 
003100     05  ANL-BB-SIGNAL           PIC X(16).                       TWSANLR 
003200     05  FILLER                  PIC X(11).                       TWSANLR 
