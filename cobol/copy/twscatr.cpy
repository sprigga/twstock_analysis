000100***************************************************************** TWSCATR 
000200* Copybook    :: TWSCATR                                          TWSCATR 
000300* Kurzbeschreibung :: Satzbild Aktienstamm (Katalog) - CATFILE    TWSCATR 
000400* Erstellt         :: 2024-02-06 | dfh | TWS-0001                 TWSCATR 
000500*-----------------------------------------------------------------TWSCATR 
000600* Vers. | Datum    | von | Kommentar                             *TWSCATR 
000700*-------|----------|-----|---------------------------------------*TWSCATR 
000800*A.00.00|2024-02-06| dfh | Neuerstellung fuer TWSCAT0M/TWSANL0M/  TWSCATR 
000900*       |          |     | TWSRPT0O - ein Satz je gehandeltem WertTWSCATR 
001000*A.00.01|2024-05-14| msh | CAT-MARKET nachgezogen (OTC-Kennung)   TWSCATR 
001100*---------------------------------------------------------------* TWSCATR 
001200*                                                                 TWSCATR 
001300 01  TWS-CATALOG-RECORD.                                          TWSCATR 
001400     05  CAT-CODE                PIC X(06).                       TWSCATR 
001500     05  CAT-NAME                PIC X(20).                       TWSCATR 
001600     05  CAT-GROUP                PIC X(20).                      TWSCATR 
001700     05  CAT-MARKET                PIC X(10).                     TWSCATR 
