000100*                                                                 TWSSIG0M
000200 IDENTIFICATION DIVISION.                                         TWSSIG0M
000300*                                                                 TWSSIG0M
000400 PROGRAM-ID. TWSSIG0M.                                            TWSSIG0M
000500 AUTHOR. R. KELLER.                                               TWSSIG0M
000600 INSTALLATION. WERTPAPIER-ANWENDUNGEN.                            TWSSIG0M
000700 DATE-WRITTEN. 1991-11-04.                                        TWSSIG0M
000800 DATE-COMPILED.                                                   TWSSIG0M
000900 SECURITY. NUR INTERNER GEBRAUCH FACHBEREICH BOERSENHANDEL.       TWSSIG0M
001000*                                                                 TWSSIG0M
001100***************************************************************** TWSSIG0M
001200* Kurzbeschreibung :: Praxisregel-Baustein Best-Four-Point -      TWSSIG0M
001300*                     acht Kauf-/Verkaufsregeln fuer den Kurs-    TWSSIG0M
001400*                     trend-Analyse-Batch (TWS)                   TWSSIG0M
001500* Letzte Aenderung :: 2024-07-22                                  TWSSIG0M
001600* Letzte Version   :: A.00.02                                     TWSSIG0M
001700*-----------------------------------------------------------------TWSSIG0M
001800* Vers.  | Datum    | von | Kommentar                            *TWSSIG0M
001900*--------|----------|-----|--------------------------------------*TWSSIG0M
002000*A.00.00 |1991-11-04| rkl | Neuerstellung - vier Kaufregeln und   TWSSIG0M
002100*        |          |     | vier Verkaufsregeln (Best Four Point) TWSSIG0M
002200*A.00.01 |1998-09-09| jft | Jahr-2000 Pruefung der Eingabetabelle TWSSIG0M
002300*        |          |     | ergaenzt (Vorgang Y2K-0147)           TWSSIG0M
002400*A.00.02 |2024-07-22| msh | Begruendungstexte jetzt per STRING mitTWSSIG0M
002500*        |          |     | Komma-Trenner, Aufruf aus TWSANL0M,   TWSSIG0M
002600*        |          |     | Anfrage SSF-TWS-0091                  TWSSIG0M
002700*-----------------------------------------------------------------TWSSIG0M
002800*                                                                 TWSSIG0M
002900* Programmbeschreibung                                            TWSSIG0M
003000* --------------------                                            TWSSIG0M
003100* Prueft die acht Best-Four-Point-Regeln auf den letzten zwei     TWSSIG0M
003200* Handelstagen (L und L-1) der Tagestabelle sowie auf den 3er-    TWSSIG0M
003300* und 6er-Durchschnitten:                                         TWSSIG0M
003400*   Kaufregeln   1-4 : Volumen/Kerze, Volumen/Kurshalten,         TWSSIG0M
003500*                      3er-Durchschnitt dreht nach oben,          TWSSIG0M
003600*                      3er ueber 6er-Durchschnitt                 TWSSIG0M
003700*   Verkaufregeln 1-4: Spiegelbilder der Kaufregeln               TWSSIG0M
003800* Erfuellte Regeln werden mit ', ' verkettet in LINK-BUY-TEXT     TWSSIG0M
003900* bzw. LINK-SELL-TEXT zurueckgegeben; kein Treffer = Leerfeld.    TWSSIG0M
004000* Voraussetzung: mindestens 6 Kurse und 2 Tage Volumen, sonst     TWSSIG0M
004100* liefert der Baustein beide Texte leer (LINK-RC = 4).            TWSSIG0M
004200*                                                                 TWSSIG0M
004300******************************************************************TWSSIG0M
004400*                                                                 TWSSIG0M
004500 ENVIRONMENT DIVISION.                                            TWSSIG0M
004600 CONFIGURATION SECTION.                                           TWSSIG0M
004700 SPECIAL-NAMES.                                                   TWSSIG0M
004800     C01 IS TOP-OF-FORM                                           TWSSIG0M
004900     CLASS ALPHA-NUM IS "0123456789"                              TWSSIG0M
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                TWSSIG0M
005200                      "abcdefghijklmnopqrstuvwxyz".               TWSSIG0M
005300*                                                                 TWSSIG0M
005400 DATA DIVISION.                                                   TWSSIG0M
005500 WORKING-STORAGE SECTION.                                         TWSSIG0M
005600*----------------------------------------------------------------*TWSSIG0M
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   TWSSIG0M
005800*----------------------------------------------------------------*TWSSIG0M
005900 01          COMP-FELDER.                                         TWSSIG0M
006000     05      C4-TAG-L            PIC S9(04) COMP.                 TWSSIG0M
006100     05      C4-TAG-L1           PIC S9(04) COMP.                 TWSSIG0M
006200     05      C4-RULE-COUNT       PIC S9(04) COMP.                 TWSSIG0M
006300     05      C4-LEN              PIC S9(04) COMP.                 TWSSIG0M
006400     05      C4-LEN1             PIC S9(04) COMP.                 TWSSIG0M
006500     05      C4-LEN2             PIC S9(04) COMP.                 TWSSIG0M
006600     05      C4-I4               PIC S9(04) COMP.                 TWSSIG0M
006700     05      FILLER              PIC X(02).                       TWSSIG0M
006800*----------------------------------------------------------------*TWSSIG0M
006900* Display-Felder: Praefix D/W                                     TWSSIG0M
007000*----------------------------------------------------------------*TWSSIG0M
007100 01          DISPLAY-FELDER.                                      TWSSIG0M
007200     05      W-BUY-TEXT          PIC X(60).                       TWSSIG0M
007300     05      W-BUY-TEXT-ALT REDEFINES W-BUY-TEXT.                 TWSSIG0M
007400             10  W-BUY-CHAR      PIC X(01) OCCURS 60 TIMES.       TWSSIG0M
007500     05      W-SELL-TEXT         PIC X(60).                       TWSSIG0M
007600     05      W-SELL-TEXT-ALT REDEFINES W-SELL-TEXT.               TWSSIG0M
007700             10  W-SELL-CHAR     PIC X(01) OCCURS 60 TIMES.       TWSSIG0M
007800     05      W-BUY-TEMP          PIC X(60).                       TWSSIG0M
007900     05      W-SELL-TEMP         PIC X(60).                       TWSSIG0M
008000     05      W-RULE-REASON       PIC X(44).                       TWSSIG0M
008100     05      W-TRIM-STRING       PIC X(60).                       TWSSIG0M
008200     05      FILLER              PIC X(02).                       TWSSIG0M
008300*----------------------------------------------------------------*TWSSIG0M
008400* Felder mit konstantem Inhalt: Praefix K                         TWSSIG0M
008500*----------------------------------------------------------------*TWSSIG0M
008600 01          KONSTANTE-FELDER.                                    TWSSIG0M
008700     05      K-MODUL             PIC X(08) VALUE "TWSSIG0M".      TWSSIG0M
008800     05      K-TRENNER           PIC X(02) VALUE ", ".            TWSSIG0M
008900     05      FILLER              PIC X(02).                       TWSSIG0M
009000*----------------------------------------------------------------*TWSSIG0M
009100* Conditional-Felder                                              TWSSIG0M
009200*----------------------------------------------------------------*TWSSIG0M
009300 01          SCHALTER.                                            TWSSIG0M
009400     05      PRG-STATUS          PIC 9       VALUE ZERO.          TWSSIG0M
009500          88 PRG-OK                          VALUE ZERO.          TWSSIG0M
009600          88 PRG-ABBRUCH                     VALUE 1 THRU 9.      TWSSIG0M
009900     05      FILLER              PIC X(04).                       TWSSIG0M
010000*----------------------------------------------------------------*TWSSIG0M
010100* Work-Felder                                                     TWSSIG0M
010200*----------------------------------------------------------------*TWSSIG0M
010300 01          WORK-FELDER.                                         TWSSIG0M
010400     05      W-RULE-DATE         PIC 9(08).                       TWSSIG0M
010500     05      W-RULE-DATE-ALT REDEFINES W-RULE-DATE.               TWSSIG0M
010600             10  W-RULE-YYYY     PIC 9(04).                       TWSSIG0M
010700             10  W-RULE-MM       PIC 9(02).                       TWSSIG0M
010800             10  W-RULE-DD       PIC 9(02).                       TWSSIG0M
010900     05      FILLER              PIC X(02).                       TWSSIG0M
011000*                                                                 TWSSIG0M
011100 LINKAGE SECTION.                                                 TWSSIG0M
011200 01     LINK-REC.                                                 TWSSIG0M
011300    05  LINK-HDR.                                                 TWSSIG0M
011400     10 LINK-RC                  PIC S9(04) COMP.                 TWSSIG0M
011500*       0    = OK, mindestens eine Regel ausgewertet              TWSSIG0M
011600*       4    = zu wenig Kurse/Volumen - keine Auswertung          TWSSIG0M
011700*       9999 = Programmabbruch                                    TWSSIG0M
011800    05  LINK-DATA.                                                TWSSIG0M
011900     10 LINK-BUY-TEXT            PIC X(60).                       TWSSIG0M
012000     10 LINK-SELL-TEXT           PIC X(60).                       TWSSIG0M
012100     10 FILLER                   PIC X(08).                       TWSSIG0M
012200 COPY TWSWRKT.                                                    TWSSIG0M
012300*                                                                 TWSSIG0M
012400 PROCEDURE DIVISION USING LINK-REC                                TWSSIG0M
012500                          TWS-SERIES-COUNT                        TWSSIG0M
012600                          TWS-DAY-TABLE.                          TWSSIG0M
012700******************************************************************TWSSIG0M
012800* Steuerungs-Section                                              TWSSIG0M
012900******************************************************************TWSSIG0M
013000 A100-STEUERUNG SECTION.                                          TWSSIG0M
013100 A100-00.                                                         TWSSIG0M
013200     SET PRG-OK TO TRUE                                           TWSSIG0M
013300     MOVE ZERO TO LINK-RC                                         TWSSIG0M
013400     MOVE SPACES TO LINK-BUY-TEXT                                 TWSSIG0M
013500     MOVE SPACES TO LINK-SELL-TEXT                                TWSSIG0M
013600     IF TWS-SERIES-COUNT < 6                                      TWSSIG0M
013700         MOVE 4 TO LINK-RC                                        TWSSIG0M
013800         EXIT PROGRAM                                             TWSSIG0M
013900     END-IF                                                       TWSSIG0M
014000     MOVE TWS-SERIES-COUNT TO C4-TAG-L                            TWSSIG0M
014100     COMPUTE C4-TAG-L1 = C4-TAG-L - 1                             TWSSIG0M
014200     MOVE SPACES TO W-BUY-TEXT                                    TWSSIG0M
014300     MOVE SPACES TO W-SELL-TEXT                                   TWSSIG0M
014400     MOVE ZERO   TO C4-RULE-COUNT                                 TWSSIG0M
014500     PERFORM B100-EVAL-BUY-RULES                                  TWSSIG0M
014600     MOVE ZERO   TO C4-RULE-COUNT                                 TWSSIG0M
014700     PERFORM B200-EVAL-SELL-RULES                                 TWSSIG0M
014800     MOVE W-BUY-TEXT  TO LINK-BUY-TEXT                            TWSSIG0M
014900     MOVE W-SELL-TEXT TO LINK-SELL-TEXT                           TWSSIG0M
015000     MOVE ZERO TO LINK-RC                                         TWSSIG0M
015100     EXIT PROGRAM                                                 TWSSIG0M
015200     .                                                            TWSSIG0M
015300 A100-99.                                                         TWSSIG0M
015400     EXIT.                                                        TWSSIG0M
015500******************************************************************TWSSIG0M
015600* Kaufregeln 1-4 - Treffer werden an W-BUY-TEXT angehaengt        TWSSIG0M
015700******************************************************************TWSSIG0M
015800 B100-EVAL-BUY-RULES SECTION.                                     TWSSIG0M
015900 B100-00.                                                         TWSSIG0M
016000     IF TD-VOLUME(C4-TAG-L) > TD-VOLUME(C4-TAG-L1)                TWSSIG0M
016100        AND TD-CLOSE(C4-TAG-L) > TD-OPEN(C4-TAG-L)                TWSSIG0M
016200         MOVE "VOLUMEN STEIGT, KURS UEBER EROEFFNUNG"             TWSSIG0M
016300             TO W-RULE-REASON                                     TWSSIG0M
016400         PERFORM B110-APPEND-BUY-TEXT                             TWSSIG0M
016500     END-IF                                                       TWSSIG0M
016600     IF TD-VOLUME(C4-TAG-L) < TD-VOLUME(C4-TAG-L1)                TWSSIG0M
016700        AND TD-CLOSE(C4-TAG-L) > TD-CLOSE(C4-TAG-L1)              TWSSIG0M
016800         MOVE "VOLUMEN FAELLT, KURS HAELT SICH"                   TWSSIG0M
016900             TO W-RULE-REASON                                     TWSSIG0M
017000         PERFORM B110-APPEND-BUY-TEXT                             TWSSIG0M
017100     END-IF                                                       TWSSIG0M
017200     IF TD-SMA-3(C4-TAG-L) > TD-SMA-3(C4-TAG-L1)                  TWSSIG0M
017300         MOVE "3ER-DURCHSCHNITT DREHT NACH OBEN"                  TWSSIG0M
017400             TO W-RULE-REASON                                     TWSSIG0M
017500         PERFORM B110-APPEND-BUY-TEXT                             TWSSIG0M
017600     END-IF                                                       TWSSIG0M
017700     IF TD-SMA-3(C4-TAG-L) > TD-SMA-6(C4-TAG-L)                   TWSSIG0M
017800         MOVE "3ER-DURCHSCHNITT UEBER 6ER-DURCHSCHNITT"           TWSSIG0M
017900             TO W-RULE-REASON                                     TWSSIG0M
018000         PERFORM B110-APPEND-BUY-TEXT                             TWSSIG0M
018100     END-IF                                                       TWSSIG0M
018200     .                                                            TWSSIG0M
018300 B100-99.                                                         TWSSIG0M
018400     EXIT.                                                        TWSSIG0M
018500                                                                  TWSSIG0M
018600 B110-APPEND-BUY-TEXT SECTION.                                    TWSSIG0M
018700 B110-00.                                                         TWSSIG0M
018800     IF C4-RULE-COUNT = ZERO                                      TWSSIG0M
018900         MOVE W-RULE-REASON TO W-BUY-TEXT                         TWSSIG0M
019000     ELSE                                                         TWSSIG0M
019100         MOVE W-BUY-TEXT TO W-TRIM-STRING                         TWSSIG0M
019200         PERFORM U100-TRIM-LENGTH                                 TWSSIG0M
019300         MOVE C4-LEN TO C4-LEN1                                   TWSSIG0M
019400         MOVE W-RULE-REASON TO W-TRIM-STRING                      TWSSIG0M
019500         PERFORM U100-TRIM-LENGTH                                 TWSSIG0M
019600         MOVE C4-LEN TO C4-LEN2                                   TWSSIG0M
019700         STRING W-BUY-TEXT(1:C4-LEN1)    DELIMITED BY SIZE        TWSSIG0M
019800                K-TRENNER                DELIMITED BY SIZE        TWSSIG0M
019900                W-RULE-REASON(1:C4-LEN2) DELIMITED BY SIZE        TWSSIG0M
020000                INTO W-BUY-TEMP                                   TWSSIG0M
020100         END-STRING                                               TWSSIG0M
020200         MOVE W-BUY-TEMP TO W-BUY-TEXT                            TWSSIG0M
020300     END-IF                                                       TWSSIG0M
020400     ADD 1 TO C4-RULE-COUNT                                       TWSSIG0M
020500     .                                                            TWSSIG0M
020600 B110-99.                                                         TWSSIG0M
020700     EXIT.                                                        TWSSIG0M
020800******************************************************************TWSSIG0M
020900* Verkaufregeln 1-4 - Spiegelbilder der Kaufregeln                TWSSIG0M
021000******************************************************************TWSSIG0M
021100 B200-EVAL-SELL-RULES SECTION.                                    TWSSIG0M
021200 B200-00.                                                         TWSSIG0M
021300     IF TD-VOLUME(C4-TAG-L) > TD-VOLUME(C4-TAG-L1)                TWSSIG0M
021400        AND TD-CLOSE(C4-TAG-L) < TD-OPEN(C4-TAG-L)                TWSSIG0M
021500         MOVE "VOLUMEN STEIGT, KURS UNTER EROEFFNUNG"             TWSSIG0M
021600             TO W-RULE-REASON                                     TWSSIG0M
021700         PERFORM B210-APPEND-SELL-TEXT                            TWSSIG0M
021800     END-IF                                                       TWSSIG0M
021900     IF TD-VOLUME(C4-TAG-L) < TD-VOLUME(C4-TAG-L1)                TWSSIG0M
022000        AND TD-CLOSE(C4-TAG-L) < TD-CLOSE(C4-TAG-L1)              TWSSIG0M
022100         MOVE "VOLUMEN FAELLT UND KURS FAELLT"                    TWSSIG0M
022200             TO W-RULE-REASON                                     TWSSIG0M
022300         PERFORM B210-APPEND-SELL-TEXT                            TWSSIG0M
022400     END-IF                                                       TWSSIG0M
022500     IF TD-SMA-3(C4-TAG-L) < TD-SMA-3(C4-TAG-L1)                  TWSSIG0M
022600         MOVE "3ER-DURCHSCHNITT DREHT NACH UNTEN"                 TWSSIG0M
022700             TO W-RULE-REASON                                     TWSSIG0M
022800         PERFORM B210-APPEND-SELL-TEXT                            TWSSIG0M
022900     END-IF                                                       TWSSIG0M
023000     IF TD-SMA-3(C4-TAG-L) < TD-SMA-6(C4-TAG-L)                   TWSSIG0M
023100         MOVE "3ER-DURCHSCHNITT UNTER 6ER-DURCHSCHNITT"           TWSSIG0M
023200             TO W-RULE-REASON                                     TWSSIG0M
023300         PERFORM B210-APPEND-SELL-TEXT                            TWSSIG0M
023400     END-IF                                                       TWSSIG0M
023500     .                                                            TWSSIG0M
023600 B200-99.                                                         TWSSIG0M
023700     EXIT.                                                        TWSSIG0M
023800                                                                  TWSSIG0M
023900 B210-APPEND-SELL-TEXT SECTION.                                   TWSSIG0M
024000 B210-00.                                                         TWSSIG0M
024100     IF C4-RULE-COUNT = ZERO                                      TWSSIG0M
024200         MOVE W-RULE-REASON TO W-SELL-TEXT                        TWSSIG0M
024300     ELSE                                                         TWSSIG0M
024400         MOVE W-SELL-TEXT TO W-TRIM-STRING                        TWSSIG0M
024500         PERFORM U100-TRIM-LENGTH                                 TWSSIG0M
024600         MOVE C4-LEN TO C4-LEN1                                   TWSSIG0M
024700         MOVE W-RULE-REASON TO W-TRIM-STRING                      TWSSIG0M
024800         PERFORM U100-TRIM-LENGTH                                 TWSSIG0M
024900         MOVE C4-LEN TO C4-LEN2                                   TWSSIG0M
025000         STRING W-SELL-TEXT(1:C4-LEN1)   DELIMITED BY SIZE        TWSSIG0M
025100                K-TRENNER                DELIMITED BY SIZE        TWSSIG0M
025200                W-RULE-REASON(1:C4-LEN2) DELIMITED BY SIZE        TWSSIG0M
025300                INTO W-SELL-TEMP                                  TWSSIG0M
025400         END-STRING                                               TWSSIG0M
025500         MOVE W-SELL-TEMP TO W-SELL-TEXT                          TWSSIG0M
025600     END-IF                                                       TWSSIG0M
025700     ADD 1 TO C4-RULE-COUNT                                       TWSSIG0M
025800     .                                                            TWSSIG0M
025900 B210-99.                                                         TWSSIG0M
026000     EXIT.                                                        TWSSIG0M
026100******************************************************************TWSSIG0M
026200* Rechtsseitige Leerzeichen abschneiden - Ergebnislaenge in C4-LENTWSSIG0M
026300* (ohne FUNCTION, Abtastung von hinten wie im Haus ueblich)       TWSSIG0M
026400******************************************************************TWSSIG0M
026500 U100-TRIM-LENGTH SECTION.                                        TWSSIG0M
026600 U100-00.                                                         TWSSIG0M
026700     MOVE ZERO TO C4-LEN                                          TWSSIG0M
026800     PERFORM U110-CHECK-POSITION                                  TWSSIG0M
026900         VARYING C4-I4 FROM 60 BY -1                              TWSSIG0M
027000         UNTIL C4-I4 < 1 OR C4-LEN > ZERO                         TWSSIG0M
027100     .                                                            TWSSIG0M
027200 U100-99.                                                         TWSSIG0M
027300     EXIT.                                                        TWSSIG0M
027400                                                                  TWSSIG0M
027500 U110-CHECK-POSITION SECTION.                                     TWSSIG0M
027600 U110-00.                                                         TWSSIG0M
027700     IF W-TRIM-STRING(C4-I4:1) NOT = SPACE                        TWSSIG0M
027800         MOVE C4-I4 TO C4-LEN                                     TWSSIG0M
027900     END-IF                                                       TWSSIG0M
028000     .                                                            TWSSIG0M
028100 U110-99.                                                         TWSSIG0M
028200     EXIT.                                                        TWSSIG0M
