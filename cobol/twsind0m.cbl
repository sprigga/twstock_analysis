000100*                                                                 TWSIND0M
000200 IDENTIFICATION DIVISION.                                         TWSIND0M
000300*                                                                 TWSIND0M
000400 PROGRAM-ID. TWSIND0M.                                            TWSIND0M
000500 AUTHOR. D. HOFSTETTER.                                           TWSIND0M
000600 INSTALLATION. WERTPAPIER-ANWENDUNGEN.                            TWSIND0M
000700 DATE-WRITTEN. 1987-04-02.                                        TWSIND0M
000800 DATE-COMPILED.                                                   TWSIND0M
000900 SECURITY. NUR INTERNER GEBRAUCH FACHBEREICH BOERSENHANDEL.       TWSIND0M
001000*                                                                 TWSIND0M
001100***************************************************************** TWSIND0M
001200* Kurzbeschreibung :: Kennzahlen-Baustein - gleitende Durch-      TWSIND0M
001300*                     schnitte, RSI, MACD und Bollinger-Baender   TWSIND0M
001400*                     fuer den Kurstrend-Analyse-Batch (TWS)      TWSIND0M
001500* Letzte Aenderung :: 2024-07-22                                  TWSIND0M
001600* Letzte Version   :: A.00.04                                     TWSIND0M
001700*-----------------------------------------------------------------TWSIND0M
001800* Vers.  | Datum    | von | Kommentar                            *TWSIND0M
001900*--------|----------|-----|--------------------------------------*TWSIND0M
002000*A.00.00 |1987-04-02| dfh | Neuerstellung - nur gleitende Durch-  TWSIND0M
002100*        |          |     | schnitte (SMA)                        TWSIND0M
002200*A.00.01 |1994-06-15| rkl | RSI-14 nach Wilder-Glaettung ergaenzt TWSIND0M
002300*A.00.02 |2003-02-20| ghm | MACD (12/26/9) aufgenommen            TWSIND0M
002400*A.00.03 |2011-09-08| tls | Bollinger-Baender (20,2) ergaenzt,    TWSIND0M
002500*        |          |     | Quadratwurzel ueber Newton-Verfahren  TWSIND0M
002600*        |          |     | (keine FUNCTION verwendet)            TWSIND0M
002700*A.00.04 |2024-07-22| msh | Kennzahlen jetzt direkt in der Tages- TWSIND0M
002800*        |          |     | tabelle (Copy TWSWRKT), Aufruf aus    TWSIND0M
002900*        |          |     | TWSANL0M, Anfrage SSF-TWS-0091        TWSIND0M
003000*-----------------------------------------------------------------TWSIND0M
003100*                                                                 TWSIND0M
003200* Programmbeschreibung                                            TWSIND0M
003300* --------------------                                            TWSIND0M
003400* Erhaelt die Tagestabelle eines Wertes (Datum/O/H/L/C/Volumen,   TWSIND0M
003500* aufsteigend) und traegt die technischen Kennzahlen je Handels-  TWSIND0M
003600* tag direkt in dieselbe Tabelle ein:                             TWSIND0M
003700*   - gleitende Durchschnitte SMA 3/5/6/10/20/60                  TWSIND0M
003800*   - RSI-14 (Wilder-Glaettung, gueltig ab 15 Kursen)             TWSIND0M
003900*   - MACD 12/26/9 (Linie, Signal, Histogramm)                    TWSIND0M
004000*   - Bollinger-Baender 20,2 (oben/mitte/unten)                   TWSIND0M
004100* Die Quadratwurzel fuer die Bollinger-Streuung wird ueber das    TWSIND0M
004200* Newton-Verfahren angenaehert, da im Haus keine FUNCTION-Verben  TWSIND0M
004300* eingesetzt werden.                                              TWSIND0M
004400*                                                                 TWSIND0M
004500******************************************************************TWSIND0M
004600*                                                                 TWSIND0M
004700 ENVIRONMENT DIVISION.                                            TWSIND0M
004800 CONFIGURATION SECTION.                                           TWSIND0M
004900 SPECIAL-NAMES.                                                   TWSIND0M
005000     C01 IS TOP-OF-FORM                                           TWSIND0M
005100     CLASS ALPHA-NUM IS "0123456789"                              TWSIND0M
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                TWSIND0M
005400                      "abcdefghijklmnopqrstuvwxyz".               TWSIND0M
005500*                                                                 TWSIND0M
005600 DATA DIVISION.                                                   TWSIND0M
005700 WORKING-STORAGE SECTION.                                         TWSIND0M
005800*----------------------------------------------------------------*TWSIND0M
005900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   TWSIND0M
006000*----------------------------------------------------------------*TWSIND0M
006100 01          COMP-FELDER.                                         TWSIND0M
006200     05      C4-DAY              PIC S9(04) COMP.                 TWSIND0M
006300     05      C4-J                PIC S9(04) COMP.                 TWSIND0M
006400     05      C4-START            PIC S9(04) COMP.                 TWSIND0M
006500     05      C4-WINDOW           PIC S9(04) COMP.                 TWSIND0M
006600     05      C4-ITER             PIC S9(04) COMP.                 TWSIND0M
006700     05      C9-SMA-SUM          PIC S9(09)V9(4) COMP.            TWSIND0M
006800     05      C9-VAR-SUM          PIC S9(09)V9(4) COMP.            TWSIND0M
006900     05      C-SMA-RESULT        PIC S9(05)V9(4) COMP.            TWSIND0M
007000     05      C-DIFF              PIC S9(05)V9(4) COMP.            TWSIND0M
007100     05      C-GAIN              PIC S9(05)V9(4) COMP.            TWSIND0M
007200     05      C-LOSS              PIC S9(05)V9(4) COMP.            TWSIND0M
007300     05      C-GAIN-SUM          PIC S9(07)V9(4) COMP.            TWSIND0M
007400     05      C-LOSS-SUM          PIC S9(07)V9(4) COMP.            TWSIND0M
007500     05      C-EMA-SUM           PIC S9(09)V9(4) COMP.            TWSIND0M
007600     05      C-SQRT-INPUT        PIC S9(09)V9(4) COMP.            TWSIND0M
007700     05      C-SQRT-GUESS        PIC S9(09)V9(4) COMP.            TWSIND0M
007800     05      C-SQRT-RESULT       PIC S9(09)V9(4) COMP.            TWSIND0M
007900     05      FILLER              PIC X(02).                       TWSIND0M
008000*----------------------------------------------------------------*TWSIND0M
008100* Display-Felder: Praefix D/W                                     TWSIND0M
008200*----------------------------------------------------------------*TWSIND0M
008300 01          DISPLAY-FELDER.                                      TWSIND0M
008400     05      W-MSG               PIC X(40).                       TWSIND0M
008500     05      W-MSG-ALT REDEFINES W-MSG.                           TWSIND0M
008600             10  W-MSG-CHAR      PIC X(01) OCCURS 40 TIMES.       TWSIND0M
008700     05      W-CODE-ECHO         PIC X(06).                       TWSIND0M
008800     05      W-CODE-ECHO-ALT REDEFINES W-CODE-ECHO                TWSIND0M
008900                             PIC 9(06).                           TWSIND0M
009000     05      FILLER              PIC X(02).                       TWSIND0M
009100*----------------------------------------------------------------*TWSIND0M
009200* Felder mit konstantem Inhalt: Praefix K                         TWSIND0M
009300*----------------------------------------------------------------*TWSIND0M
009400 01          KONSTANTE-FELDER.                                    TWSIND0M
009500     05      K-MODUL             PIC X(08) VALUE "TWSIND0M".      TWSIND0M
009600     05      FILLER              PIC X(02).                       TWSIND0M
009700*----------------------------------------------------------------*TWSIND0M
009800* Conditional-Felder                                              TWSIND0M
009900*----------------------------------------------------------------*TWSIND0M
010000 01          SCHALTER.                                            TWSIND0M
010100     05      PRG-STATUS          PIC 9       VALUE ZERO.          TWSIND0M
010200          88 PRG-OK                          VALUE ZERO.          TWSIND0M
010300          88 PRG-ABBRUCH                     VALUE 1 THRU 9.      TWSIND0M
010400     05      WS-SMA-VALID-SW     PIC 9       VALUE ZERO.          TWSIND0M
010500          88 WS-SMA-VALID                    VALUE 1.             TWSIND0M
010600          88 WS-SMA-NOT-VALID                VALUE 0.             TWSIND0M
010900     05      FILLER              PIC X(04).                       TWSIND0M
011000*----------------------------------------------------------------*TWSIND0M
011100* Work-Felder                                                     TWSIND0M
011200*----------------------------------------------------------------*TWSIND0M
011300 01          WORK-FELDER.                                         TWSIND0M
011400     05      W-DATE-YYYYMMDD     PIC 9(08).                       TWSIND0M
011500     05      W-DATE-ALT REDEFINES W-DATE-YYYYMMDD.                TWSIND0M
011600             10  W-DATE-YYYY     PIC 9(04).                       TWSIND0M
011700             10  W-DATE-MM       PIC 9(02).                       TWSIND0M
011800             10  W-DATE-DD       PIC 9(02).                       TWSIND0M
011900     05      FILLER              PIC X(02).                       TWSIND0M
012000*                                                                 TWSIND0M
012100 LINKAGE SECTION.                                                 TWSIND0M
012200 01     LINK-IND-RC              PIC S9(04) COMP.                 TWSIND0M
012300*       0    = OK, Kennzahlen berechnet                           TWSIND0M
012400*       9999 = leere Tagestabelle - Aufrufer muss reagieren       TWSIND0M
012500 COPY TWSWRKT.                                                    TWSIND0M
012600*                                                                 TWSIND0M
012700 PROCEDURE DIVISION USING LINK-IND-RC                             TWSIND0M
012800                          TWS-SERIES-COUNT                        TWSIND0M
012900                          TWS-DAY-TABLE.                          TWSIND0M
013000******************************************************************TWSIND0M
013100* Steuerungs-Section                                              TWSIND0M
013200******************************************************************TWSIND0M
013300 A100-STEUERUNG SECTION.                                          TWSIND0M
013400 A100-00.                                                         TWSIND0M
013500     SET PRG-OK TO TRUE                                           TWSIND0M
013600     MOVE ZERO TO LINK-IND-RC                                     TWSIND0M
013700     IF TWS-SERIES-COUNT > ZERO                                   TWSIND0M
013800         PERFORM B100-CALC-ALL-SMA                                TWSIND0M
013900         PERFORM B200-CALC-RSI                                    TWSIND0M
014000         PERFORM B300-CALC-MACD                                   TWSIND0M
014100         PERFORM B400-CALC-BOLLINGER                              TWSIND0M
014200     ELSE                                                         TWSIND0M
014300         MOVE 9999 TO LINK-IND-RC                                 TWSIND0M
014400     END-IF                                                       TWSIND0M
014500     EXIT PROGRAM                                                 TWSIND0M
014600     .                                                            TWSIND0M
014700 A100-99.                                                         TWSIND0M
014800     EXIT.                                                        TWSIND0M
014900******************************************************************TWSIND0M
015000* Gleitende Durchschnitte - je Handelstag alle sechs Fenster      TWSIND0M
015100******************************************************************TWSIND0M
015200 B100-CALC-ALL-SMA SECTION.                                       TWSIND0M
015300 B100-00.                                                         TWSIND0M
015400     PERFORM B110-CALC-SMA-FOR-DAY                                TWSIND0M
015500         VARYING C4-DAY FROM 1 BY 1                               TWSIND0M
015600         UNTIL C4-DAY > TWS-SERIES-COUNT                          TWSIND0M
015700     .                                                            TWSIND0M
015800 B100-99.                                                         TWSIND0M
015900     EXIT.                                                        TWSIND0M
016000                                                                  TWSIND0M
016100 B110-CALC-SMA-FOR-DAY SECTION.                                   TWSIND0M
016200 B110-00.                                                         TWSIND0M
016300     MOVE 3   TO C4-WINDOW                                        TWSIND0M
016400     PERFORM S100-SMA-WINDOW                                      TWSIND0M
016500     IF WS-SMA-VALID                                              TWSIND0M
016600         MOVE C-SMA-RESULT TO TD-SMA-3(C4-DAY)                    TWSIND0M
016700     END-IF                                                       TWSIND0M
016800     MOVE 5   TO C4-WINDOW                                        TWSIND0M
016900     PERFORM S100-SMA-WINDOW                                      TWSIND0M
017000     IF WS-SMA-VALID                                              TWSIND0M
017100         MOVE C-SMA-RESULT TO TD-SMA-5(C4-DAY)                    TWSIND0M
017200     END-IF                                                       TWSIND0M
017300     MOVE 6   TO C4-WINDOW                                        TWSIND0M
017400     PERFORM S100-SMA-WINDOW                                      TWSIND0M
017500     IF WS-SMA-VALID                                              TWSIND0M
017600         MOVE C-SMA-RESULT TO TD-SMA-6(C4-DAY)                    TWSIND0M
017700     END-IF                                                       TWSIND0M
017800     MOVE 10  TO C4-WINDOW                                        TWSIND0M
017900     PERFORM S100-SMA-WINDOW                                      TWSIND0M
018000     IF WS-SMA-VALID                                              TWSIND0M
018100         MOVE C-SMA-RESULT TO TD-SMA-10(C4-DAY)                   TWSIND0M
018200     END-IF                                                       TWSIND0M
018300     MOVE 20  TO C4-WINDOW                                        TWSIND0M
018400     PERFORM S100-SMA-WINDOW                                      TWSIND0M
018500     IF WS-SMA-VALID                                              TWSIND0M
018600         MOVE C-SMA-RESULT TO TD-SMA-20(C4-DAY)                   TWSIND0M
018700     END-IF                                                       TWSIND0M
018800     MOVE 60  TO C4-WINDOW                                        TWSIND0M
018900     PERFORM S100-SMA-WINDOW                                      TWSIND0M
019000     IF WS-SMA-VALID                                              TWSIND0M
019100         MOVE C-SMA-RESULT TO TD-SMA-60(C4-DAY)                   TWSIND0M
019200     END-IF                                                       TWSIND0M
019300     .                                                            TWSIND0M
019400 B110-99.                                                         TWSIND0M
019500     EXIT.                                                        TWSIND0M
019600******************************************************************TWSIND0M
019700* SMA-Hilfsroutine - Fenstergroesse in C4-WINDOW, Ergebnis in     TWSIND0M
019800* C-SMA-RESULT, gueltig wenn WS-SMA-VALID                         TWSIND0M
019900******************************************************************TWSIND0M
020000 S100-SMA-WINDOW SECTION.                                         TWSIND0M
020100 S100-00.                                                         TWSIND0M
020200     SET WS-SMA-NOT-VALID TO TRUE                                 TWSIND0M
020300     MOVE ZERO TO C9-SMA-SUM                                      TWSIND0M
020400     IF C4-DAY NOT < C4-WINDOW                                    TWSIND0M
020500         COMPUTE C4-START = C4-DAY - C4-WINDOW + 1                TWSIND0M
020600         PERFORM S110-SUM-ONE-CLOSE                               TWSIND0M
020700             VARYING C4-J FROM C4-START BY 1                      TWSIND0M
020800             UNTIL C4-J > C4-DAY                                  TWSIND0M
020900         COMPUTE C-SMA-RESULT ROUNDED =                           TWSIND0M
021000                 C9-SMA-SUM / C4-WINDOW                           TWSIND0M
021100         SET WS-SMA-VALID TO TRUE                                 TWSIND0M
021200     END-IF                                                       TWSIND0M
021300     .                                                            TWSIND0M
021400 S100-99.                                                         TWSIND0M
021500     EXIT.                                                        TWSIND0M
021600                                                                  TWSIND0M
021700 S110-SUM-ONE-CLOSE SECTION.                                      TWSIND0M
021800 S110-00.                                                         TWSIND0M
021900     ADD TD-CLOSE(C4-J) TO C9-SMA-SUM                             TWSIND0M
022000     .                                                            TWSIND0M
022100 S110-99.                                                         TWSIND0M
022200     EXIT.                                                        TWSIND0M
022300******************************************************************TWSIND0M
022400* RSI-14 nach Wilder - Saat ueber die ersten 14 Differenzen,      TWSIND0M
022500* danach exponentielle Glaettung mit Alpha = 1/14                 TWSIND0M
022600******************************************************************TWSIND0M
022700 B200-CALC-RSI SECTION.                                           TWSIND0M
022800 B200-00.                                                         TWSIND0M
022900     IF TWS-SERIES-COUNT > 14                                     TWSIND0M
023000         MOVE ZERO TO C-GAIN-SUM                                  TWSIND0M
023100         MOVE ZERO TO C-LOSS-SUM                                  TWSIND0M
023200         PERFORM S200-ACCUM-SEED                                  TWSIND0M
023300             VARYING C4-DAY FROM 2 BY 1                           TWSIND0M
023400             UNTIL C4-DAY > 15                                    TWSIND0M
023500         COMPUTE TD-AVG-GAIN(15) ROUNDED =                        TWSIND0M
023600                 C-GAIN-SUM / 14                                  TWSIND0M
023700         COMPUTE TD-AVG-LOSS(15) ROUNDED =                        TWSIND0M
023800                 C-LOSS-SUM / 14                                  TWSIND0M
023900         MOVE 15 TO C4-DAY                                        TWSIND0M
024000         PERFORM S220-CALC-RSI-VALUE                              TWSIND0M
024100         PERFORM S210-SMOOTH-ONE-DAY                              TWSIND0M
024200             VARYING C4-DAY FROM 16 BY 1                          TWSIND0M
024300             UNTIL C4-DAY > TWS-SERIES-COUNT                      TWSIND0M
024400     END-IF                                                       TWSIND0M
024500     .                                                            TWSIND0M
024600 B200-99.                                                         TWSIND0M
024700     EXIT.                                                        TWSIND0M
024800                                                                  TWSIND0M
024900 S200-ACCUM-SEED SECTION.                                         TWSIND0M
025000 S200-00.                                                         TWSIND0M
025100     COMPUTE C-DIFF =                                             TWSIND0M
025200             TD-CLOSE(C4-DAY) - TD-CLOSE(C4-DAY - 1)              TWSIND0M
025300     IF C-DIFF > ZERO                                             TWSIND0M
025400         MOVE C-DIFF TO C-GAIN                                    TWSIND0M
025500         MOVE ZERO   TO C-LOSS                                    TWSIND0M
025600     ELSE                                                         TWSIND0M
025700         MOVE ZERO      TO C-GAIN                                 TWSIND0M
025800         COMPUTE C-LOSS = ZERO - C-DIFF                           TWSIND0M
025900     END-IF                                                       TWSIND0M
026000     ADD C-GAIN TO C-GAIN-SUM                                     TWSIND0M
026100     ADD C-LOSS TO C-LOSS-SUM                                     TWSIND0M
026200     .                                                            TWSIND0M
026300 S200-99.                                                         TWSIND0M
026400     EXIT.                                                        TWSIND0M
026500                                                                  TWSIND0M
026600 S210-SMOOTH-ONE-DAY SECTION.                                     TWSIND0M
026700 S210-00.                                                         TWSIND0M
026800     COMPUTE C-DIFF =                                             TWSIND0M
026900             TD-CLOSE(C4-DAY) - TD-CLOSE(C4-DAY - 1)              TWSIND0M
027000     IF C-DIFF > ZERO                                             TWSIND0M
027100         MOVE C-DIFF TO C-GAIN                                    TWSIND0M
027200         MOVE ZERO   TO C-LOSS                                    TWSIND0M
027300     ELSE                                                         TWSIND0M
027400         MOVE ZERO      TO C-GAIN                                 TWSIND0M
027500         COMPUTE C-LOSS = ZERO - C-DIFF                           TWSIND0M
027600     END-IF                                                       TWSIND0M
027700     COMPUTE TD-AVG-GAIN(C4-DAY) ROUNDED =                        TWSIND0M
027800         TD-AVG-GAIN(C4-DAY - 1) +                                TWSIND0M
027900         (C-GAIN - TD-AVG-GAIN(C4-DAY - 1)) / 14                  TWSIND0M
028000     COMPUTE TD-AVG-LOSS(C4-DAY) ROUNDED =                        TWSIND0M
028100         TD-AVG-LOSS(C4-DAY - 1) +                                TWSIND0M
028200         (C-LOSS - TD-AVG-LOSS(C4-DAY - 1)) / 14                  TWSIND0M
028300     PERFORM S220-CALC-RSI-VALUE                                  TWSIND0M
028400     .                                                            TWSIND0M
028500 S210-99.                                                         TWSIND0M
028600     EXIT.                                                        TWSIND0M
028700                                                                  TWSIND0M
028800 S220-CALC-RSI-VALUE SECTION.                                     TWSIND0M
028900 S220-00.                                                         TWSIND0M
029000     IF TD-AVG-LOSS(C4-DAY) = ZERO                                TWSIND0M
029100         MOVE 100 TO TD-RSI(C4-DAY)                               TWSIND0M
029200     ELSE                                                         TWSIND0M
029300         COMPUTE TD-RSI(C4-DAY) ROUNDED =                         TWSIND0M
029400             100 - 100 /                                          TWSIND0M
029500             (1 + TD-AVG-GAIN(C4-DAY) /                           TWSIND0M
029600                  TD-AVG-LOSS(C4-DAY))                            TWSIND0M
029700     END-IF                                                       TWSIND0M
029800     .                                                            TWSIND0M
029900 S220-99.                                                         TWSIND0M
030000     EXIT.                                                        TWSIND0M
030100******************************************************************TWSIND0M
030200* MACD 12/26/9 - EMA-Saat aus SMA der ersten K Kurse, danach      TWSIND0M
030300* exponentielle Glaettung; Signal ist 9er-EMA der MACD-Linie      TWSIND0M
030400******************************************************************TWSIND0M
030500 B300-CALC-MACD SECTION.                                          TWSIND0M
030600 B300-00.                                                         TWSIND0M
030700     IF TWS-SERIES-COUNT NOT < 12                                 TWSIND0M
030800         PERFORM B310-SEED-EMA-12                                 TWSIND0M
030900         PERFORM B320-ROLL-EMA-12                                 TWSIND0M
031000             VARYING C4-DAY FROM 13 BY 1                          TWSIND0M
031100             UNTIL C4-DAY > TWS-SERIES-COUNT                      TWSIND0M
031200     END-IF                                                       TWSIND0M
031300     IF TWS-SERIES-COUNT NOT < 26                                 TWSIND0M
031400         PERFORM B330-SEED-EMA-26                                 TWSIND0M
031500         PERFORM B340-ROLL-EMA-26                                 TWSIND0M
031600             VARYING C4-DAY FROM 27 BY 1                          TWSIND0M
031700             UNTIL C4-DAY > TWS-SERIES-COUNT                      TWSIND0M
031800         PERFORM B350-CALC-MACD-LINE                              TWSIND0M
031900             VARYING C4-DAY FROM 26 BY 1                          TWSIND0M
032000             UNTIL C4-DAY > TWS-SERIES-COUNT                      TWSIND0M
032100     END-IF                                                       TWSIND0M
032200     IF TWS-SERIES-COUNT NOT < 34                                 TWSIND0M
032300         PERFORM B360-SEED-SIGNAL                                 TWSIND0M
032400         PERFORM B370-ROLL-SIGNAL                                 TWSIND0M
032500             VARYING C4-DAY FROM 35 BY 1                          TWSIND0M
032600             UNTIL C4-DAY > TWS-SERIES-COUNT                      TWSIND0M
032700     END-IF                                                       TWSIND0M
032800     .                                                            TWSIND0M
032900 B300-99.                                                         TWSIND0M
033000     EXIT.                                                        TWSIND0M
033100                                                                  TWSIND0M
033200 B310-SEED-EMA-12 SECTION.                                        TWSIND0M
033300 B310-00.                                                         TWSIND0M
033400     MOVE ZERO TO C9-SMA-SUM                                      TWSIND0M
033500     PERFORM S110-SUM-ONE-CLOSE                                   TWSIND0M
033600         VARYING C4-J FROM 1 BY 1                                 TWSIND0M
033700         UNTIL C4-J > 12                                          TWSIND0M
033800     COMPUTE TD-EMA-12(12) ROUNDED =                              TWSIND0M
033900             C9-SMA-SUM / 12                                      TWSIND0M
034000     .                                                            TWSIND0M
034100 B310-99.                                                         TWSIND0M
034200     EXIT.                                                        TWSIND0M
034300                                                                  TWSIND0M
034400 B320-ROLL-EMA-12 SECTION.                                        TWSIND0M
034500 B320-00.                                                         TWSIND0M
034600     COMPUTE TD-EMA-12(C4-DAY) ROUNDED =                          TWSIND0M
034700         TD-EMA-12(C4-DAY - 1) +                                  TWSIND0M
034800         (2 / 13) * (TD-CLOSE(C4-DAY) -                           TWSIND0M
034900                     TD-EMA-12(C4-DAY - 1))                       TWSIND0M
035000     .                                                            TWSIND0M
035100 B320-99.                                                         TWSIND0M
035200     EXIT.                                                        TWSIND0M
035300                                                                  TWSIND0M
035400 B330-SEED-EMA-26 SECTION.                                        TWSIND0M
035500 B330-00.                                                         TWSIND0M
035600     MOVE ZERO TO C9-SMA-SUM                                      TWSIND0M
035700     PERFORM S110-SUM-ONE-CLOSE                                   TWSIND0M
035800         VARYING C4-J FROM 1 BY 1                                 TWSIND0M
035900         UNTIL C4-J > 26                                          TWSIND0M
036000     COMPUTE TD-EMA-26(26) ROUNDED =                              TWSIND0M
036100             C9-SMA-SUM / 26                                      TWSIND0M
036200     .                                                            TWSIND0M
036300 B330-99.                                                         TWSIND0M
036400     EXIT.                                                        TWSIND0M
036500                                                                  TWSIND0M
036600 B340-ROLL-EMA-26 SECTION.                                        TWSIND0M
036700 B340-00.                                                         TWSIND0M
036800     COMPUTE TD-EMA-26(C4-DAY) ROUNDED =                          TWSIND0M
036900         TD-EMA-26(C4-DAY - 1) +                                  TWSIND0M
037000         (2 / 27) * (TD-CLOSE(C4-DAY) -                           TWSIND0M
037100                     TD-EMA-26(C4-DAY - 1))                       TWSIND0M
037200     .                                                            TWSIND0M
037300 B340-99.                                                         TWSIND0M
037400     EXIT.                                                        TWSIND0M
037500                                                                  TWSIND0M
037600 B350-CALC-MACD-LINE SECTION.                                     TWSIND0M
037700 B350-00.                                                         TWSIND0M
037800     COMPUTE TD-MACD-LINE(C4-DAY) ROUNDED =                       TWSIND0M
037900         TD-EMA-12(C4-DAY) - TD-EMA-26(C4-DAY)                    TWSIND0M
038000     .                                                            TWSIND0M
038100 B350-99.                                                         TWSIND0M
038200     EXIT.                                                        TWSIND0M
038300                                                                  TWSIND0M
038400 B360-SEED-SIGNAL SECTION.                                        TWSIND0M
038500 B360-00.                                                         TWSIND0M
038600     MOVE ZERO TO C-EMA-SUM                                       TWSIND0M
038700     PERFORM S130-SUM-ONE-MACD                                    TWSIND0M
038800         VARYING C4-J FROM 26 BY 1                                TWSIND0M
038900         UNTIL C4-J > 34                                          TWSIND0M
039000     COMPUTE TD-MACD-SIGNAL(34) ROUNDED =                         TWSIND0M
039100             C-EMA-SUM / 9                                        TWSIND0M
039200     COMPUTE TD-MACD-HIST(34) ROUNDED =                           TWSIND0M
039300             TD-MACD-LINE(34) - TD-MACD-SIGNAL(34)                TWSIND0M
039400     .                                                            TWSIND0M
039500 B360-99.                                                         TWSIND0M
039600     EXIT.                                                        TWSIND0M
039700                                                                  TWSIND0M
039800 S130-SUM-ONE-MACD SECTION.                                       TWSIND0M
039900 S130-00.                                                         TWSIND0M
040000     ADD TD-MACD-LINE(C4-J) TO C-EMA-SUM                          TWSIND0M
040100     .                                                            TWSIND0M
040200 S130-99.                                                         TWSIND0M
040300     EXIT.                                                        TWSIND0M
040400                                                                  TWSIND0M
040500 B370-ROLL-SIGNAL SECTION.                                        TWSIND0M
040600 B370-00.                                                         TWSIND0M
040700     COMPUTE TD-MACD-SIGNAL(C4-DAY) ROUNDED =                     TWSIND0M
040800         TD-MACD-SIGNAL(C4-DAY - 1) +                             TWSIND0M
040900         (2 / 10) * (TD-MACD-LINE(C4-DAY) -                       TWSIND0M
041000                     TD-MACD-SIGNAL(C4-DAY - 1))                  TWSIND0M
041100     COMPUTE TD-MACD-HIST(C4-DAY) ROUNDED =                       TWSIND0M
041200         TD-MACD-LINE(C4-DAY) - TD-MACD-SIGNAL(C4-DAY)            TWSIND0M
041300     .                                                            TWSIND0M
041400 B370-99.                                                         TWSIND0M
041500     EXIT.                                                        TWSIND0M
041600******************************************************************TWSIND0M
041700* Bollinger-Baender 20,2 - Mitte = SMA-20, Streuung ueber         TWSIND0M
041800* Populationsvarianz der letzten 20 Kurse                         TWSIND0M
041900******************************************************************TWSIND0M
042000 B400-CALC-BOLLINGER SECTION.                                     TWSIND0M
042100 B400-00.                                                         TWSIND0M
042200     IF TWS-SERIES-COUNT NOT < 20                                 TWSIND0M
042300         PERFORM B410-CALC-ONE-DAY                                TWSIND0M
042400             VARYING C4-DAY FROM 20 BY 1                          TWSIND0M
042500             UNTIL C4-DAY > TWS-SERIES-COUNT                      TWSIND0M
042600     END-IF                                                       TWSIND0M
042700     .                                                            TWSIND0M
042800 B400-99.                                                         TWSIND0M
042900     EXIT.                                                        TWSIND0M
043000                                                                  TWSIND0M
043100 B410-CALC-ONE-DAY SECTION.                                       TWSIND0M
043200 B410-00.                                                         TWSIND0M
043300     MOVE TD-SMA-20(C4-DAY) TO TD-BB-MID(C4-DAY)                  TWSIND0M
043400     COMPUTE C4-START = C4-DAY - 19                               TWSIND0M
043500     MOVE ZERO TO C9-VAR-SUM                                      TWSIND0M
043600     PERFORM S140-SUM-SQUARE-DEV                                  TWSIND0M
043700         VARYING C4-J FROM C4-START BY 1                          TWSIND0M
043800         UNTIL C4-J > C4-DAY                                      TWSIND0M
043900     COMPUTE C-SQRT-INPUT ROUNDED =                               TWSIND0M
044000             C9-VAR-SUM / 20                                      TWSIND0M
044100     PERFORM U500-SQUARE-ROOT                                     TWSIND0M
044200     COMPUTE TD-BB-UPPER(C4-DAY) ROUNDED =                        TWSIND0M
044300         TD-BB-MID(C4-DAY) + (2 * C-SQRT-RESULT)                  TWSIND0M
044400     COMPUTE TD-BB-LOWER(C4-DAY) ROUNDED =                        TWSIND0M
044500         TD-BB-MID(C4-DAY) - (2 * C-SQRT-RESULT)                  TWSIND0M
044600     .                                                            TWSIND0M
044700 B410-99.                                                         TWSIND0M
044800     EXIT.                                                        TWSIND0M
044900                                                                  TWSIND0M
045000 S140-SUM-SQUARE-DEV SECTION.                                     TWSIND0M
045100 S140-00.                                                         TWSIND0M
045200     COMPUTE C-DIFF =                                             TWSIND0M
045300         TD-CLOSE(C4-J) - TD-SMA-20(C4-DAY)                       TWSIND0M
045400     COMPUTE C9-VAR-SUM ROUNDED =                                 TWSIND0M
045500         C9-VAR-SUM + (C-DIFF * C-DIFF)                           TWSIND0M
045600     .                                                            TWSIND0M
045700 S140-99.                                                         TWSIND0M
045800     EXIT.                                                        TWSIND0M
045900******************************************************************TWSIND0M
046000* Quadratwurzel ueber Newton-Verfahren (keine FUNCTION-Verben)    TWSIND0M
046100******************************************************************TWSIND0M
046200 U500-SQUARE-ROOT SECTION.                                        TWSIND0M
046300 U500-00.                                                         TWSIND0M
046400     IF C-SQRT-INPUT = ZERO                                       TWSIND0M
046500         MOVE ZERO TO C-SQRT-RESULT                               TWSIND0M
046600     ELSE                                                         TWSIND0M
046700         MOVE C-SQRT-INPUT TO C-SQRT-GUESS                        TWSIND0M
046800         PERFORM U510-NEWTON-STEP                                 TWSIND0M
046900             VARYING C4-ITER FROM 1 BY 1                          TWSIND0M
047000             UNTIL C4-ITER > 20                                   TWSIND0M
047100         MOVE C-SQRT-GUESS TO C-SQRT-RESULT                       TWSIND0M
047200     END-IF                                                       TWSIND0M
047300     .                                                            TWSIND0M
047400 U500-99.                                                         TWSIND0M
047500     EXIT.                                                        TWSIND0M
047600                                                                  TWSIND0M
047700 U510-NEWTON-STEP SECTION.                                        TWSIND0M
047800 U510-00.                                                         TWSIND0M
047900     COMPUTE C-SQRT-GUESS ROUNDED =                               TWSIND0M
048000         (C-SQRT-GUESS + C-SQRT-INPUT / C-SQRT-GUESS) / 2         TWSIND0M
048100     .                                                            TWSIND0M
048200 U510-99.                                                         TWSIND0M
048300     EXIT.                                                        TWSIND0M
