000100*                                                                 TWSRPT0O
000200 IDENTIFICATION DIVISION.                                         TWSRPT0O
000300*                                                                 TWSRPT0O
000400 PROGRAM-ID. TWSRPT0O.                                            TWSRPT0O
000500 AUTHOR. R. GRABER.                                               TWSRPT0O
000600 INSTALLATION. WERTPAPIER-ANWENDUNGEN.                            TWSRPT0O
000700 DATE-WRITTEN. 1990-05-14.                                        TWSRPT0O
000800 DATE-COMPILED.                                                   TWSRPT0O
000900 SECURITY. NUR INTERNER GEBRAUCH FACHBEREICH BOERSENHANDEL.       TWSRPT0O
001000*                                                                 TWSRPT0O
001100***************************************************************** TWSRPT0O
001200* Kurzbeschreibung :: Kursdetailbericht fuer EINEN Wert - Kopf,   TWSRPT0O
001300*                     letzte 10 Handelstage, Laufstatistik und    TWSRPT0O
001400*                     Kursaenderung, plus Voll-Extrakt der        TWSRPT0O
001500*                     gesamten Kurshistorie                       TWSRPT0O
001600* Letzte Aenderung :: 2024-07-22                                  TWSRPT0O
001700* Letzte Version   :: A.00.03                                     TWSRPT0O
001800*-----------------------------------------------------------------TWSRPT0O
001900* Vers.  | Datum    | von | Kommentar                            *TWSRPT0O
002000*--------|----------|-----|--------------------------------------*TWSRPT0O
002100*A.00.00 |1990-05-14| rgr | Neuerstellung - Kopf und Detailzeilen TWSRPT0O
002200*        |          |     | der letzten 10 Handelstage            TWSRPT0O
002300*A.00.01 |1998-09-09| jft | Jahr-2000 Datumsfelder geprueft       TWSRPT0O
002400*        |          |     | (Vorgang Y2K-0147)                    TWSRPT0O
002500*A.00.02 |2006-04-11| kpl | Laufstatistik (Mittel, Hoch/Tief,     TWSRPT0O
002600*        |          |     | Volumen) und Kursaenderung ergaenzt   TWSRPT0O
002700*A.00.03 |2024-07-22| msh | Voll-Extrakt PRCEXTF ergaenzt,        TWSRPT0O
002800*        |          |     | Anfrage SSF-TWS-0091                  TWSRPT0O
002900*-----------------------------------------------------------------TWSRPT0O
003000*                                                                 TWSRPT0O
003100* Programmbeschreibung                                            TWSRPT0O
003200* --------------------                                            TWSRPT0O
003300* 1. Gewuenschten Code aus PARMFILE lesen (ein Satz je Lauf)      TWSRPT0O
003400* 2. Kurshistorie des Wertes aus PRCFILE laden (aufsteigend nach  TWSRPT0O
003500*    Datum) - leere Historie ist Abbruch                          TWSRPT0O
003600* 3. Kopf ueber TWSCAT0M (Name, Branche)                          TWSRPT0O
003700* 4. Detailzeilen der letzten 10 Handelstage (oder weniger)       TWSRPT0O
003800* 5. Laufstatistik ueber die GESAMTE Historie und Kursaenderung   TWSRPT0O
003900*    erster zu letzter Schlusskurs                                TWSRPT0O
004000* 6. Voll-Extrakt PRCEXTF - ein Satz je Handelstag                TWSRPT0O
004100*                                                                 TWSRPT0O
004200******************************************************************TWSRPT0O
004300*                                                                 TWSRPT0O
004400 ENVIRONMENT DIVISION.                                            TWSRPT0O
004500 CONFIGURATION SECTION.                                           TWSRPT0O
004600 SPECIAL-NAMES.                                                   TWSRPT0O
004700     C01 IS TOP-OF-FORM                                           TWSRPT0O
004800     SWITCH-15 IS ANZEIGE-VERSION                                 TWSRPT0O
004850         ON STATUS IS SHOW-VERSION.                               TWSRPT0O
004900*                                                                 TWSRPT0O
005000 INPUT-OUTPUT SECTION.                                            TWSRPT0O
005100 FILE-CONTROL.                                                    TWSRPT0O
005200     SELECT PARMFILE ASSIGN TO "PARMFILE"                         TWSRPT0O
005300         ORGANIZATION IS SEQUENTIAL                               TWSRPT0O
005400         FILE STATUS IS WS-PARMFILE-STATUS.                       TWSRPT0O
005500     SELECT PRCFILE  ASSIGN TO "PRCFILE"                          TWSRPT0O
005600         ORGANIZATION IS SEQUENTIAL                               TWSRPT0O
005700         FILE STATUS IS WS-PRCFILE-STATUS.                        TWSRPT0O
005800     SELECT DETRPT   ASSIGN TO "DETRPT"                           TWSRPT0O
005900         ORGANIZATION IS LINE SEQUENTIAL                          TWSRPT0O
006000         FILE STATUS IS WS-DETRPT-STATUS.                         TWSRPT0O
006100     SELECT PRCEXTF  ASSIGN TO "PRCEXTF"                          TWSRPT0O
006200         ORGANIZATION IS SEQUENTIAL                               TWSRPT0O
006300         FILE STATUS IS WS-PRCEXTF-STATUS.                        TWSRPT0O
006400*                                                                 TWSRPT0O
006500 DATA DIVISION.                                                   TWSRPT0O
006600 FILE SECTION.                                                    TWSRPT0O
006700 FD  PARMFILE                                                     TWSRPT0O
006800     RECORDING MODE IS F.                                         TWSRPT0O
006900 01  PARMFILE-RECORD.                                             TWSRPT0O
007000     05  PARM-CODE               PIC X(06).                       TWSRPT0O
007100 FD  PRCFILE                                                      TWSRPT0O
007200     RECORDING MODE IS F.                                         TWSRPT0O
007300 COPY TWSPRCR.                                                    TWSRPT0O
007400 FD  DETRPT                                                       TWSRPT0O
007500     RECORDING MODE IS F.                                         TWSRPT0O
007600 01  DETRPT-LINE                 PIC X(132).                      TWSRPT0O
007700 FD  PRCEXTF                                                      TWSRPT0O
007800     RECORDING MODE IS F.                                         TWSRPT0O
007900 01  PRCEXTF-RECORD.                                              TWSRPT0O
008000     05  PX-DATE                 PIC 9(08).                       TWSRPT0O
008100     05  PX-OPEN                 PIC S9(05)V99.                   TWSRPT0O
008200     05  PX-HIGH                 PIC S9(05)V99.                   TWSRPT0O
008300     05  PX-LOW                  PIC S9(05)V99.                   TWSRPT0O
008400     05  PX-CLOSE                PIC S9(05)V99.                   TWSRPT0O
008500     05  PX-VOLUME               PIC 9(12).                       TWSRPT0O
008600 WORKING-STORAGE SECTION.                                         TWSRPT0O
008700*                                                                 TWSRPT0O
008800 01  WS-PARMFILE-STATUS          PIC X(02).                       TWSRPT0O
008900     88  PARMFILE-OK                      VALUE "00".             TWSRPT0O
009000     88  PARMFILE-EOF                     VALUE "10".             TWSRPT0O
009100 01  WS-PRCFILE-STATUS           PIC X(02).                       TWSRPT0O
009200     88  PRCFILE-OK                       VALUE "00".             TWSRPT0O
009300     88  PRCFILE-EOF                      VALUE "10".             TWSRPT0O
009400 01  WS-DETRPT-STATUS            PIC X(02).                       TWSRPT0O
009500     88  DETRPT-OK                        VALUE "00".             TWSRPT0O
009600 01  WS-PRCEXTF-STATUS           PIC X(02).                       TWSRPT0O
009700     88  PRCEXTF-OK                       VALUE "00".             TWSRPT0O
009800*                                                                 TWSRPT0O
009900 01  KONSTANTE-FELDER.                                            TWSRPT0O
010000     05  K-MODUL                 PIC X(08) VALUE "TWSRPT0O".      TWSRPT0O
010100     05  K-TITEL-1               PIC X(40)                        TWSRPT0O
010200             VALUE "TWS KURSDETAILBERICHT JE WERT".               TWSRPT0O
010300     05  FILLER                  PIC X(10).                       TWSRPT0O
010400*                                                                 TWSRPT0O
010500 01  SCHALTER.                                                    TWSRPT0O
010600     05  PRG-ABBRUCH-SW          PIC X(01) VALUE "N".             TWSRPT0O
010700         88  PRG-ABBRUCH                  VALUE "J".              TWSRPT0O
010900     05  WS-FOUND-SW             PIC X(01) VALUE "N".             TWSRPT0O
011000         88  WS-CODE-FOUND                VALUE "J".              TWSRPT0O
011100     05  FILLER                  PIC X(06).                       TWSRPT0O
011200*                                                                 TWSRPT0O
011300 01  COMP-FELDER.                                                 TWSRPT0O
011400     05  C4-I                    PIC S9(04) COMP.                 TWSRPT0O
011500     05  C4-START                PIC S9(04) COMP.                 TWSRPT0O
011600     05  W-RPT-RC                PIC S9(04) COMP.                 TWSRPT0O
011700     05  W-MAX-DX                PIC S9(04) COMP.                 TWSRPT0O
011800     05  W-MIN-DX                PIC S9(04) COMP.                 TWSRPT0O
011900     05  FILLER                  PIC X(08).                       TWSRPT0O
012000*                                                                 TWSRPT0O
012100 01  DISPLAY-FELDER.                                              TWSRPT0O
012200     05  W-CAT-NAME              PIC X(20).                       TWSRPT0O
012300     05  W-CAT-GROUP             PIC X(20).                       TWSRPT0O
012400     05  W-SUM-CLOSE             PIC S9(09)V99.                   TWSRPT0O
012500     05  W-MEAN-CLOSE            PIC S9(05)V99.                   TWSRPT0O
012600     05  W-MAX-CLOSE             PIC S9(05)V99.                   TWSRPT0O
012700     05  W-MIN-CLOSE             PIC S9(05)V99.                   TWSRPT0O
012800     05  W-TOTAL-VOLUME          PIC 9(14).                       TWSRPT0O
012900     05  W-AVG-VOLUME            PIC 9(12).                       TWSRPT0O
013000     05  W-CHANGE-AMT            PIC S9(05)V99.                   TWSRPT0O
013100     05  W-CHANGE-PCT            PIC S9(03)V99.                   TWSRPT0O
013200     05  W-CHANGE-PCT-ALT REDEFINES W-CHANGE-PCT.                 TWSRPT0O
013300         10  W-PCT-SIGN          PIC X(01).                       TWSRPT0O
013400         10  FILLER              PIC 9(04).                       TWSRPT0O
013500     05  W-CURR-DATE             PIC 9(08).                       TWSRPT0O
013600     05  W-CURR-DATE-ALT REDEFINES W-CURR-DATE.                   TWSRPT0O
013700         10  W-CURR-YYYY         PIC 9(04).                       TWSRPT0O
013800         10  W-CURR-MM           PIC 9(02).                       TWSRPT0O
013900         10  W-CURR-DD           PIC 9(02).                       TWSRPT0O
014000     05  FILLER                  PIC X(12).                       TWSRPT0O
014100*                                                                 TWSRPT0O
014200 01  CAT-LINK-REC.                                                TWSRPT0O
014300     05  CAT-LINK-HDR.                                            TWSRPT0O
014400         10  CAT-LINK-FUNCTION   PIC X(01).                       TWSRPT0O
014500             88  CAT-LINK-LOOKUP          VALUE "L".              TWSRPT0O
014600         10  CAT-LINK-RC         PIC S9(04) COMP.                 TWSRPT0O
014700     05  CAT-LINK-DATA.                                           TWSRPT0O
014800         10  CAT-LINK-REQ-CODE   PIC X(06).                       TWSRPT0O
014900         10  CAT-LINK-REQ-CODE-ALT REDEFINES                      TWSRPT0O
015000                 CAT-LINK-REQ-CODE                                TWSRPT0O
015100                                 PIC 9(06).                       TWSRPT0O
015200         10  CAT-LINK-REQ-KEYWORD                                 TWSRPT0O
015300                                 PIC X(20).                       TWSRPT0O
015400         10  CAT-LINK-REQ-GROUP  PIC X(20).                       TWSRPT0O
015500         10  CAT-LINK-OUT-NAME   PIC X(20).                       TWSRPT0O
015600         10  CAT-LINK-OUT-GROUP  PIC X(20).                       TWSRPT0O
015700         10  CAT-LINK-OUT-MARKET PIC X(10).                       TWSRPT0O
015800         10  CAT-LINK-MATCH-COUNT                                 TWSRPT0O
015900                                 PIC 9(05).                       TWSRPT0O
016000         10  CAT-LINK-MATCH-TABLE.                                TWSRPT0O
016100             15  CAT-LINK-MATCH OCCURS 500 TIMES                  TWSRPT0O
016200                         INDEXED BY CAT-LINK-MX.                  TWSRPT0O
016300                 20  CAT-LM-CODE PIC X(06).                       TWSRPT0O
016400                 20  CAT-LM-NAME PIC X(20).                       TWSRPT0O
016500                 20  CAT-LM-GROUP                                 TWSRPT0O
016600                                 PIC X(20).                       TWSRPT0O
016700                 20  FILLER      PIC X(04).                       TWSRPT0O
016800         10  FILLER              PIC X(10).                       TWSRPT0O
016900*                                                                 TWSRPT0O
017000 COPY TWSWRKT.                                                    TWSRPT0O
017100*                                                                 TWSRPT0O
017200 01  DET-LINE.                                                    TWSRPT0O
017300     05  DL-DATE                 PIC 9(08).                       TWSRPT0O
017400     05  FILLER                  PIC X(02) VALUE SPACES.          TWSRPT0O
017500     05  DL-OPEN                 PIC ZZZ9.99.                     TWSRPT0O
017600     05  FILLER                  PIC X(02) VALUE SPACES.          TWSRPT0O
017700     05  DL-HIGH                 PIC ZZZ9.99.                     TWSRPT0O
017800     05  FILLER                  PIC X(02) VALUE SPACES.          TWSRPT0O
017900     05  DL-LOW                  PIC ZZZ9.99.                     TWSRPT0O
018000     05  FILLER                  PIC X(02) VALUE SPACES.          TWSRPT0O
018100     05  DL-CLOSE                PIC ZZZ9.99.                     TWSRPT0O
018200     05  FILLER                  PIC X(02) VALUE SPACES.          TWSRPT0O
018300     05  DL-VOLUME               PIC Z(11)9.                      TWSRPT0O
018400     05  FILLER                  PIC X(74) VALUE SPACES.          TWSRPT0O
018500*                                                                 TWSRPT0O
018600 PROCEDURE DIVISION.                                              TWSRPT0O
018700*                                                                 TWSRPT0O
018800 A100-STEUERUNG SECTION.                                          TWSRPT0O
018900 A100-00.                                                         TWSRPT0O
018910**  ---> wenn SWITCH-15 gesetzt ist                               TWSRPT0O
018920**  ---> nur Modul und Stand zeigen, danach Ende                  TWSRPT0O
018930     IF  SHOW-VERSION                                             TWSRPT0O
018940         DISPLAY K-MODUL " VOM: " WHEN-COMPILED                   TWSRPT0O
018950         STOP RUN                                                 TWSRPT0O
018960     END-IF.                                                      TWSRPT0O
019000     PERFORM B100-VORLAUF.                                        TWSRPT0O
019100     IF PRG-ABBRUCH                                               TWSRPT0O
019200         GO TO A100-99                                            TWSRPT0O
019300     END-IF.                                                      TWSRPT0O
019400     PERFORM B200-LOAD-PRICES.                                    TWSRPT0O
019500     IF TWS-SERIES-COUNT = ZERO                                   TWSRPT0O
019600         DISPLAY K-MODUL " - KEINE KURSE FUER " PARM-CODE         TWSRPT0O
019700         SET PRG-ABBRUCH TO TRUE                                  TWSRPT0O
019800         GO TO A100-99                                            TWSRPT0O
019900     END-IF.                                                      TWSRPT0O
020000     PERFORM B300-LOOKUP-CATALOG.                                 TWSRPT0O
020100     PERFORM D100-ACCUM-STATS.                                    TWSRPT0O
020200     IF TWS-SERIES-COUNT NOT < 2                                  TWSRPT0O
020300         PERFORM D200-CALC-CHANGE                                 TWSRPT0O
020400     END-IF.                                                      TWSRPT0O
020500     PERFORM H100-WRITE-HEADER.                                   TWSRPT0O
020600     PERFORM H200-WRITE-DETAIL.                                   TWSRPT0O
020700     PERFORM H300-WRITE-TRAILER.                                  TWSRPT0O
020800     PERFORM H400-WRITE-EXTRACT.                                  TWSRPT0O
020900 A100-99.                                                         TWSRPT0O
021000     PERFORM F900-CLOSE-ALL.                                      TWSRPT0O
021100     STOP RUN.                                                    TWSRPT0O
021200*                                                                 TWSRPT0O
021300 B100-VORLAUF SECTION.                                            TWSRPT0O
021400 B100-00.                                                         TWSRPT0O
021500     MOVE ZERO TO TWS-SERIES-COUNT.                               TWSRPT0O
021600     OPEN INPUT PARMFILE.                                         TWSRPT0O
021700     IF NOT PARMFILE-OK                                           TWSRPT0O
021800         DISPLAY K-MODUL " - OPEN PARMFILE FEHLER "               TWSRPT0O
021900                 WS-PARMFILE-STATUS                               TWSRPT0O
022000         SET PRG-ABBRUCH TO TRUE                                  TWSRPT0O
022100         GO TO B100-99                                            TWSRPT0O
022200     END-IF.                                                      TWSRPT0O
022300     READ PARMFILE                                                TWSRPT0O
022400         AT END                                                   TWSRPT0O
022500             DISPLAY K-MODUL " - PARMFILE LEER"                   TWSRPT0O
022600             SET PRG-ABBRUCH TO TRUE                              TWSRPT0O
022700     END-READ.                                                    TWSRPT0O
022800     CLOSE PARMFILE.                                              TWSRPT0O
022900     IF PRG-ABBRUCH                                               TWSRPT0O
023000         GO TO B100-99                                            TWSRPT0O
023100     END-IF.                                                      TWSRPT0O
023200     OPEN INPUT PRCFILE.                                          TWSRPT0O
023300     IF NOT PRCFILE-OK                                            TWSRPT0O
023400         DISPLAY K-MODUL " - OPEN PRCFILE FEHLER "                TWSRPT0O
023500                 WS-PRCFILE-STATUS                                TWSRPT0O
023600         SET PRG-ABBRUCH TO TRUE                                  TWSRPT0O
023700         GO TO B100-99                                            TWSRPT0O
023800     END-IF.                                                      TWSRPT0O
023900     OPEN OUTPUT DETRPT.                                          TWSRPT0O
024000     OPEN OUTPUT PRCEXTF.                                         TWSRPT0O
024100 B100-99.                                                         TWSRPT0O
024200     EXIT.                                                        TWSRPT0O
024300*                                                                 TWSRPT0O
024400 B200-LOAD-PRICES SECTION.                                        TWSRPT0O
024500 B200-00.                                                         TWSRPT0O
024600     READ PRCFILE                                                 TWSRPT0O
024700         AT END                                                   TWSRPT0O
024800             SET PRCFILE-EOF TO TRUE                              TWSRPT0O
024900     END-READ.                                                    TWSRPT0O
025000     PERFORM F210-LOAD-ONE-PRICE                                  TWSRPT0O
025100         UNTIL PRCFILE-EOF                                        TWSRPT0O
025200         OR TWS-SERIES-COUNT NOT < TWS-SERIES-MAX.                TWSRPT0O
025300 B200-99.                                                         TWSRPT0O
025400     EXIT.                                                        TWSRPT0O
025500*                                                                 TWSRPT0O
025600 F210-LOAD-ONE-PRICE SECTION.                                     TWSRPT0O
025700 F210-00.                                                         TWSRPT0O
025800     IF PRC-CODE = PARM-CODE                                      TWSRPT0O
025900         ADD 1 TO TWS-SERIES-COUNT                                TWSRPT0O
026000         MOVE PRC-DATE   TO TD-DATE(TWS-SERIES-COUNT)             TWSRPT0O
026100         MOVE PRC-OPEN   TO TD-OPEN(TWS-SERIES-COUNT)             TWSRPT0O
026200         MOVE PRC-HIGH   TO TD-HIGH(TWS-SERIES-COUNT)             TWSRPT0O
026300         MOVE PRC-LOW    TO TD-LOW(TWS-SERIES-COUNT)              TWSRPT0O
026400         MOVE PRC-CLOSE  TO TD-CLOSE(TWS-SERIES-COUNT)            TWSRPT0O
026500         MOVE PRC-VOLUME TO TD-VOLUME(TWS-SERIES-COUNT)           TWSRPT0O
026600     END-IF.                                                      TWSRPT0O
026700     READ PRCFILE                                                 TWSRPT0O
026800         AT END                                                   TWSRPT0O
026900             SET PRCFILE-EOF TO TRUE                              TWSRPT0O
027000     END-READ.                                                    TWSRPT0O
027100 F210-99.                                                         TWSRPT0O
027200     EXIT.                                                        TWSRPT0O
027300*                                                                 TWSRPT0O
027400 B300-LOOKUP-CATALOG SECTION.                                     TWSRPT0O
027500 B300-00.                                                         TWSRPT0O
027600     MOVE SPACES TO W-CAT-NAME W-CAT-GROUP.                       TWSRPT0O
027700     SET CAT-LINK-LOOKUP TO TRUE.                                 TWSRPT0O
027800     MOVE PARM-CODE TO CAT-LINK-REQ-CODE.                         TWSRPT0O
027900     MOVE SPACES TO CAT-LINK-REQ-KEYWORD CAT-LINK-REQ-GROUP.      TWSRPT0O
028000     CALL "TWSCAT0M" USING CAT-LINK-REC.                          TWSRPT0O
028100     IF CAT-LINK-RC = ZERO                                        TWSRPT0O
028200         MOVE CAT-LINK-OUT-NAME  TO W-CAT-NAME                    TWSRPT0O
028300         MOVE CAT-LINK-OUT-GROUP TO W-CAT-GROUP                   TWSRPT0O
028400     END-IF.                                                      TWSRPT0O
028500 B300-99.                                                         TWSRPT0O
028600     EXIT.                                                        TWSRPT0O
028700*                                                                 TWSRPT0O
028800 D100-ACCUM-STATS SECTION.                                        TWSRPT0O
028900 D100-00.                                                         TWSRPT0O
029000     MOVE ZERO TO W-SUM-CLOSE W-TOTAL-VOLUME W-AVG-VOLUME.        TWSRPT0O
029100     MOVE TD-CLOSE(1) TO W-MAX-CLOSE W-MIN-CLOSE.                 TWSRPT0O
029200     MOVE 1 TO W-MAX-DX W-MIN-DX.                                 TWSRPT0O
029300     PERFORM D110-ACCUM-ONE                                       TWSRPT0O
029400         VARYING C4-I FROM 1 BY 1                                 TWSRPT0O
029500         UNTIL C4-I > TWS-SERIES-COUNT.                           TWSRPT0O
029600     COMPUTE W-MEAN-CLOSE ROUNDED =                               TWSRPT0O
029700         W-SUM-CLOSE / TWS-SERIES-COUNT.                          TWSRPT0O
029800     COMPUTE W-AVG-VOLUME ROUNDED =                               TWSRPT0O
029900         W-TOTAL-VOLUME / TWS-SERIES-COUNT.                       TWSRPT0O
030000 D100-99.                                                         TWSRPT0O
030100     EXIT.                                                        TWSRPT0O
030200*                                                                 TWSRPT0O
030300 D110-ACCUM-ONE SECTION.                                          TWSRPT0O
030400 D110-00.                                                         TWSRPT0O
030500     ADD TD-CLOSE(C4-I)  TO W-SUM-CLOSE.                          TWSRPT0O
030600     ADD TD-VOLUME(C4-I) TO W-TOTAL-VOLUME.                       TWSRPT0O
030700     IF TD-CLOSE(C4-I) > W-MAX-CLOSE                              TWSRPT0O
030800         MOVE TD-CLOSE(C4-I) TO W-MAX-CLOSE                       TWSRPT0O
030900         MOVE C4-I           TO W-MAX-DX                          TWSRPT0O
031000     END-IF.                                                      TWSRPT0O
031100     IF TD-CLOSE(C4-I) < W-MIN-CLOSE                              TWSRPT0O
031200         MOVE TD-CLOSE(C4-I) TO W-MIN-CLOSE                       TWSRPT0O
031300         MOVE C4-I           TO W-MIN-DX                          TWSRPT0O
031400     END-IF.                                                      TWSRPT0O
031500 D110-99.                                                         TWSRPT0O
031600     EXIT.                                                        TWSRPT0O
031700*                                                                 TWSRPT0O
031800 D200-CALC-CHANGE SECTION.                                        TWSRPT0O
031900 D200-00.                                                         TWSRPT0O
032000     COMPUTE W-CHANGE-AMT =                                       TWSRPT0O
032100         TD-CLOSE(TWS-SERIES-COUNT) - TD-CLOSE(1).                TWSRPT0O
032200     COMPUTE W-CHANGE-PCT ROUNDED =                               TWSRPT0O
032300         (W-CHANGE-AMT / TD-CLOSE(1)) * 100.                      TWSRPT0O
032400 D200-99.                                                         TWSRPT0O
032500     EXIT.                                                        TWSRPT0O
032600*                                                                 TWSRPT0O
032700 H100-WRITE-HEADER SECTION.                                       TWSRPT0O
032800 H100-00.                                                         TWSRPT0O
032900     ACCEPT W-CURR-DATE FROM DATE.                                TWSRPT0O
033000     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
033100     WRITE DETRPT-LINE FROM K-TITEL-1                             TWSRPT0O
033200         AFTER ADVANCING C01.                                     TWSRPT0O
033300     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
033400     STRING "WERT: " PARM-CODE " " W-CAT-NAME                     TWSRPT0O
033500            " BRANCHE: " W-CAT-GROUP                              TWSRPT0O
033600         DELIMITED BY SIZE INTO DETRPT-LINE.                      TWSRPT0O
033700     WRITE DETRPT-LINE AFTER ADVANCING 2 LINES.                   TWSRPT0O
033800     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
033900     STRING "DATUM    OEFFNEN  HOCH     TIEF"                     TWSRPT0O
034000            "     SCHLUSS  VOLUMEN"                               TWSRPT0O
034100         DELIMITED BY SIZE INTO DETRPT-LINE.                      TWSRPT0O
034200     WRITE DETRPT-LINE AFTER ADVANCING 2 LINES.                   TWSRPT0O
034300 H100-99.                                                         TWSRPT0O
034400     EXIT.                                                        TWSRPT0O
034500*                                                                 TWSRPT0O
037100 H200-WRITE-DETAIL SECTION.                                       TWSRPT0O
037200 H200-00.                                                         TWSRPT0O
037300     IF TWS-SERIES-COUNT NOT < 10                                 TWSRPT0O
037400         COMPUTE C4-START = TWS-SERIES-COUNT - 9                  TWSRPT0O
037500     ELSE                                                         TWSRPT0O
037600         MOVE 1 TO C4-START                                       TWSRPT0O
037700     END-IF.                                                      TWSRPT0O
037800     PERFORM H210-WRITE-ONE-ROW                                   TWSRPT0O
037900         VARYING C4-I FROM C4-START BY 1                          TWSRPT0O
038000         UNTIL C4-I > TWS-SERIES-COUNT.                           TWSRPT0O
038100 H200-99.                                                         TWSRPT0O
038200     EXIT.                                                        TWSRPT0O
038300*                                                                 TWSRPT0O
038400 H210-WRITE-ONE-ROW SECTION.                                      TWSRPT0O
038500 H210-00.                                                         TWSRPT0O
038600     MOVE SPACES   TO DET-LINE.                                   TWSRPT0O
038700     MOVE TD-DATE(C4-I)   TO DL-DATE.                             TWSRPT0O
038800     MOVE TD-OPEN(C4-I)   TO DL-OPEN.                             TWSRPT0O
038900     MOVE TD-HIGH(C4-I)   TO DL-HIGH.                             TWSRPT0O
039000     MOVE TD-LOW(C4-I)    TO DL-LOW.                              TWSRPT0O
039100     MOVE TD-CLOSE(C4-I)  TO DL-CLOSE.                            TWSRPT0O
039200     MOVE TD-VOLUME(C4-I) TO DL-VOLUME.                           TWSRPT0O
039300     WRITE DETRPT-LINE FROM DET-LINE                              TWSRPT0O
039400         AFTER ADVANCING 1 LINES.                                 TWSRPT0O
039500 H210-99.                                                         TWSRPT0O
039600     EXIT.                                                        TWSRPT0O
039700*                                                                 TWSRPT0O
039800 H300-WRITE-TRAILER SECTION.                                      TWSRPT0O
039900 H300-00.                                                         TWSRPT0O
040000     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
040100     STRING "SAETZE: " TWS-SERIES-COUNT                           TWSRPT0O
040200            " MITTEL SCHLUSS: " W-MEAN-CLOSE                      TWSRPT0O
040300         DELIMITED BY SIZE INTO DETRPT-LINE.                      TWSRPT0O
040400     WRITE DETRPT-LINE AFTER ADVANCING 2 LINES.                   TWSRPT0O
040500     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
040600     STRING "HOCH: " W-MAX-CLOSE " AM "                           TWSRPT0O
040700            TD-DATE(W-MAX-DX)                                     TWSRPT0O
040800            "   TIEF: " W-MIN-CLOSE " AM "                        TWSRPT0O
040900            TD-DATE(W-MIN-DX)                                     TWSRPT0O
041000         DELIMITED BY SIZE INTO DETRPT-LINE.                      TWSRPT0O
041100     WRITE DETRPT-LINE AFTER ADVANCING 1 LINES.                   TWSRPT0O
041200     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
041300     STRING "VOLUMEN GESAMT: " W-TOTAL-VOLUME                     TWSRPT0O
041400            "   MITTEL: " W-AVG-VOLUME                            TWSRPT0O
041500         DELIMITED BY SIZE INTO DETRPT-LINE.                      TWSRPT0O
041600     WRITE DETRPT-LINE AFTER ADVANCING 1 LINES.                   TWSRPT0O
041700     IF TWS-SERIES-COUNT NOT < 2                                  TWSRPT0O
041800         MOVE SPACES TO DETRPT-LINE                               TWSRPT0O
041900         STRING "VON " TD-CLOSE(1) " AM " TD-DATE(1)              TWSRPT0O
042000                " BIS " TD-CLOSE(TWS-SERIES-COUNT)                TWSRPT0O
042100                " AM " TD-DATE(TWS-SERIES-COUNT)                  TWSRPT0O
042200                ": " W-CHANGE-AMT " (" W-CHANGE-PCT "%)"          TWSRPT0O
042300             DELIMITED BY SIZE INTO DETRPT-LINE                   TWSRPT0O
042400         WRITE DETRPT-LINE AFTER ADVANCING 1 LINES                TWSRPT0O
042500     END-IF.                                                      TWSRPT0O
042600     MOVE SPACES TO DETRPT-LINE.                                  TWSRPT0O
042700     STRING "*** ENDE BERICHT FUER " PARM-CODE " ***"             TWSRPT0O
042800         DELIMITED BY SIZE INTO DETRPT-LINE.                      TWSRPT0O
042900     WRITE DETRPT-LINE AFTER ADVANCING 2 LINES.                   TWSRPT0O
043000 H300-99.                                                         TWSRPT0O
043100     EXIT.                                                        TWSRPT0O
043200*                                                                 TWSRPT0O
043300 H400-WRITE-EXTRACT SECTION.                                      TWSRPT0O
043400 H400-00.                                                         TWSRPT0O
043500     PERFORM H410-WRITE-ONE-EXTRACT                               TWSRPT0O
043600         VARYING C4-I FROM 1 BY 1                                 TWSRPT0O
043700         UNTIL C4-I > TWS-SERIES-COUNT.                           TWSRPT0O
043800 H400-99.                                                         TWSRPT0O
043900     EXIT.                                                        TWSRPT0O
044000*                                                                 TWSRPT0O
044100 H410-WRITE-ONE-EXTRACT SECTION.                                  TWSRPT0O
044200 H410-00.                                                         TWSRPT0O
044300     MOVE TD-DATE(C4-I)   TO PX-DATE.                             TWSRPT0O
044400     MOVE TD-OPEN(C4-I)   TO PX-OPEN.                             TWSRPT0O
044500     MOVE TD-HIGH(C4-I)   TO PX-HIGH.                             TWSRPT0O
044600     MOVE TD-LOW(C4-I)    TO PX-LOW.                              TWSRPT0O
044700     MOVE TD-CLOSE(C4-I)  TO PX-CLOSE.                            TWSRPT0O
044800     MOVE TD-VOLUME(C4-I) TO PX-VOLUME.                           TWSRPT0O
044900     WRITE PRCEXTF-RECORD.                                        TWSRPT0O
045000 H410-99.                                                         TWSRPT0O
045100     EXIT.                                                        TWSRPT0O
045200*                                                                 TWSRPT0O
045300 F900-CLOSE-ALL SECTION.                                          TWSRPT0O
045400 F900-00.                                                         TWSRPT0O
045500     CLOSE PRCFILE DETRPT PRCEXTF.                                TWSRPT0O
045600 F900-99.                                                         TWSRPT0O
045700     EXIT.                                                        TWSRPT0O
