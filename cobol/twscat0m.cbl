000100*                                                                 TWSCAT0M
000200 IDENTIFICATION DIVISION.                                         TWSCAT0M
000300*                                                                 TWSCAT0M
000400 PROGRAM-ID. TWSCAT0M.                                            TWSCAT0M
000500 AUTHOR. D. HOFSTETTER.                                           TWSCAT0M
000600 INSTALLATION. WERTPAPIER-ANWENDUNGEN.                            TWSCAT0M
000700 DATE-WRITTEN. 1987-03-12.                                        TWSCAT0M
000800 DATE-COMPILED.                                                   TWSCAT0M
000900 SECURITY. NUR INTERNER GEBRAUCH FACHBEREICH BOERSENHANDEL.       TWSCAT0M
001000*                                                                 TWSCAT0M
001100***************************************************************** TWSCAT0M
001200* Kurzbeschreibung :: Aktienstamm-Baustein - Codesuche, Stich-    TWSCAT0M
001300*                     wortsuche und Branchenfilter fuer den       TWSCAT0M
001400*                     Kurstrend-Analyse-Batch (TWS)               TWSCAT0M
001500* Letzte Aenderung :: 2024-07-22                                  TWSCAT0M
001600* Letzte Version   :: A.00.03                                     TWSCAT0M
001700*-----------------------------------------------------------------TWSCAT0M
001800* Vers.  | Datum    | von | Kommentar                            *TWSCAT0M
001900*--------|----------|-----|--------------------------------------*TWSCAT0M
002000*A.00.00 |1987-03-12| dfh | Neuerstellung                         TWSCAT0M
002100*A.00.01 |1991-11-04| rkl | Branchenfilter B300 ergaenzt          TWSCAT0M
002200*A.00.02 |1998-09-09| jft | Jahr-2000 - Datumsfelder testweise aufTWSCAT0M
002300*        |          |     | 8-stellig umgestellt (Y2K-0147)       TWSCAT0M
002400*A.00.03 |2024-07-22| msh | Stichwortsuche jetzt ueber Code UND   TWSCAT0M
002500*        |          |     | Name (Anfrage SSF-TWS-0091)           TWSCAT0M
002600*-----------------------------------------------------------------TWSCAT0M
002700*                                                                 TWSCAT0M
002800* Programmbeschreibung                                            TWSCAT0M
002900* --------------------                                            TWSCAT0M
003000* Haelt den Aktienstamm (Katalog) als Tabelle im Speicher und     TWSCAT0M
003100* bedient drei Funktionen ueber LINK-CAT-FUNCTION:                TWSCAT0M
003200*   'L' = Codesuche     (ein Treffer, Stammdaten zurueck)         TWSCAT0M
003300*   'S' = Stichwortsuche (Gross-/Kleinschreibung ignoriert, in    TWSCAT0M
003400*                         Code oder Name, Trefferliste + Anzahl)  TWSCAT0M
003500*   'F' = Branchenfilter (exakter Vergleich, Trefferliste+Anzahl) TWSCAT0M
003600* Die Tabelle wird beim ersten Aufruf aus CATFILE geladen und     TWSCAT0M
003700* bleibt bis zum CANCEL des Moduls im Speicher stehen.            TWSCAT0M
003800*                                                                 TWSCAT0M
003900******************************************************************TWSCAT0M
004000*                                                                 TWSCAT0M
004100 ENVIRONMENT DIVISION.                                            TWSCAT0M
004200 CONFIGURATION SECTION.                                           TWSCAT0M
004300 SPECIAL-NAMES.                                                   TWSCAT0M
004400     C01 IS TOP-OF-FORM                                           TWSCAT0M
004500     CLASS ALPHA-NUM IS "0123456789"                              TWSCAT0M
004700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                TWSCAT0M
004800                      "abcdefghijklmnopqrstuvwxyz"                TWSCAT0M
004900                      " .,;-_!$%&/=*+".                           TWSCAT0M
005000*                                                                 TWSCAT0M
005100 INPUT-OUTPUT SECTION.                                            TWSCAT0M
005200 FILE-CONTROL.                                                    TWSCAT0M
005300     SELECT CATFILE ASSIGN TO "CATFILE"                           TWSCAT0M
005400         ORGANIZATION IS SEQUENTIAL                               TWSCAT0M
005500         FILE STATUS IS FILE-STATUS.                              TWSCAT0M
005600*                                                                 TWSCAT0M
005700 DATA DIVISION.                                                   TWSCAT0M
005800 FILE SECTION.                                                    TWSCAT0M
005900 FD  CATFILE                                                      TWSCAT0M
006000     RECORDING MODE IS F.                                         TWSCAT0M
006100 COPY TWSCATR.                                                    TWSCAT0M
006200*                                                                 TWSCAT0M
006300 WORKING-STORAGE SECTION.                                         TWSCAT0M
006400*----------------------------------------------------------------*TWSCAT0M
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   TWSCAT0M
006600*----------------------------------------------------------------*TWSCAT0M
006700 01          COMP-FELDER.                                         TWSCAT0M
006800     05      C4-I1               PIC S9(04) COMP.                 TWSCAT0M
006900     05      C4-I2               PIC S9(04) COMP.                 TWSCAT0M
007000     05      C4-I3               PIC S9(04) COMP.                 TWSCAT0M
007100     05      C4-I4               PIC S9(04) COMP.                 TWSCAT0M
007200     05      C4-LEN              PIC S9(04) COMP.                 TWSCAT0M
007300     05      C4-KEYLEN           PIC S9(04) COMP.                 TWSCAT0M
007400     05      C4-LAST-POS         PIC S9(04) COMP.                 TWSCAT0M
007500     05      C4-TBL-COUNT        PIC S9(04) COMP VALUE ZERO.      TWSCAT0M
007600     05      C9-MATCH-COUNT      PIC S9(09) COMP.                 TWSCAT0M
007700     05      FILLER              PIC X(02).                       TWSCAT0M
007800*----------------------------------------------------------------*TWSCAT0M
007900* Display-Felder: Praefix D                                       TWSCAT0M
008000*----------------------------------------------------------------*TWSCAT0M
008100 01          DISPLAY-FELDER.                                      TWSCAT0M
008200     05      W-TRIM-STRING       PIC X(20).                       TWSCAT0M
008300     05      W-NEEDLE            PIC X(20).                       TWSCAT0M
008400     05      W-NEEDLE-ALT REDEFINES W-NEEDLE.                     TWSCAT0M
008500             10  W-NEEDLE-CHAR   PIC X(01) OCCURS 20 TIMES.       TWSCAT0M
008600     05      W-HAYSTACK          PIC X(20).                       TWSCAT0M
008700     05      W-HAYSTACK-ALT REDEFINES W-HAYSTACK.                 TWSCAT0M
008800             10  W-HAYSTACK-CHAR PIC X(01) OCCURS 20 TIMES.       TWSCAT0M
008900     05      FILLER              PIC X(02).                       TWSCAT0M
009000*----------------------------------------------------------------*TWSCAT0M
009100* Felder mit konstantem Inhalt: Praefix K                         TWSCAT0M
009200*----------------------------------------------------------------*TWSCAT0M
009300 01          KONSTANTE-FELDER.                                    TWSCAT0M
009400     05      K-MODUL             PIC X(08) VALUE "TWSCAT0M".      TWSCAT0M
009500     05      K-MAX-KATALOG       PIC S9(04) COMP VALUE 2000.      TWSCAT0M
009600     05      K-MAX-TREFFER       PIC S9(04) COMP VALUE 500.       TWSCAT0M
009700     05      FILLER              PIC X(02).                       TWSCAT0M
009800*----------------------------------------------------------------*TWSCAT0M
009900* Conditional-Felder                                              TWSCAT0M
010000*----------------------------------------------------------------*TWSCAT0M
010100 01          SCHALTER.                                            TWSCAT0M
010200     05      FILE-STATUS         PIC X(02).                       TWSCAT0M
010300          88 FILE-OK                         VALUE "00".          TWSCAT0M
010400          88 FILE-NOK                        VALUE "01" THRU "99".TWSCAT0M
010500     05      FILE-EOF-SW         PIC 9       VALUE ZERO.          TWSCAT0M
010600          88 FILE-EOF                        VALUE 1.             TWSCAT0M
010700     05      PRG-STATUS          PIC 9       VALUE ZERO.          TWSCAT0M
010800          88 PRG-OK                          VALUE ZERO.          TWSCAT0M
010900          88 PRG-ABBRUCH                     VALUE 1 THRU 9.      TWSCAT0M
011000     05      KATALOG-GELADEN-SW  PIC 9       VALUE ZERO.          TWSCAT0M
011100          88 KATALOG-IST-GELADEN             VALUE 1.             TWSCAT0M
011200     05      WS-FOUND-SW         PIC 9       VALUE ZERO.          TWSCAT0M
011300          88 WS-FOUND                        VALUE 1.             TWSCAT0M
011400          88 WS-NOT-FOUND                    VALUE 0.             TWSCAT0M
011700     05      FILLER              PIC X(04).                       TWSCAT0M
011800*----------------------------------------------------------------*TWSCAT0M
011900* Work-Felder                                                     TWSCAT0M
012000*----------------------------------------------------------------*TWSCAT0M
012100 01          WORK-FELDER.                                         TWSCAT0M
012200     05      W-DUMMY             PIC X(02).                       TWSCAT0M
012300     05      FILLER              PIC X(02).                       TWSCAT0M
012400*----------------------------------------------------------------*TWSCAT0M
012500* Aktienstamm-Tabelle (im Speicher, aus CATFILE geladen)          TWSCAT0M
012600*----------------------------------------------------------------*TWSCAT0M
012700 01          KATALOG-TABELLE.                                     TWSCAT0M
012800     05      KATALOG-EINTRAG OCCURS 2000 TIMES                    TWSCAT0M
012900                             INDEXED BY CAT-DX.                   TWSCAT0M
013000             10  CT-CODE         PIC X(06).                       TWSCAT0M
013100             10  CT-CODE-ALT REDEFINES CT-CODE                    TWSCAT0M
013200                             PIC 9(06).                           TWSCAT0M
013300             10  CT-NAME         PIC X(20).                       TWSCAT0M
013400             10  CT-GROUP        PIC X(20).                       TWSCAT0M
013500             10  CT-MARKET       PIC X(10).                       TWSCAT0M
013600             10  FILLER          PIC X(04).                       TWSCAT0M
013700*                                                                 TWSCAT0M
013800 LINKAGE SECTION.                                                 TWSCAT0M
013900 01     LINK-REC.                                                 TWSCAT0M
014000    05  LINK-HDR.                                                 TWSCAT0M
014100*       Funktionscode: L=Codesuche S=Stichwort F=Branchenfilter   TWSCAT0M
014200     10 LINK-CAT-FUNCTION        PIC X(01).                       TWSCAT0M
014300        88 LINK-FN-LOOKUP                 VALUE "L".              TWSCAT0M
014400        88 LINK-FN-SEARCH                 VALUE "S".              TWSCAT0M
014500        88 LINK-FN-FILTER                 VALUE "F".              TWSCAT0M
014600     10 LINK-RC                  PIC S9(04) COMP.                 TWSCAT0M
014700*       0    = OK, Treffer vorhanden                              TWSCAT0M
014800*       4    = kein Treffer                                       TWSCAT0M
014900*       9999 = Programmabbruch - Aufrufer muss reagieren          TWSCAT0M
015000    05  LINK-DATA.                                                TWSCAT0M
015100     10 LINK-REQ-CODE            PIC X(06).                       TWSCAT0M
015200     10 LINK-REQ-KEYWORD         PIC X(20).                       TWSCAT0M
015300     10 LINK-REQ-GROUP           PIC X(20).                       TWSCAT0M
015400     10 LINK-OUT-NAME            PIC X(20).                       TWSCAT0M
015500     10 LINK-OUT-GROUP           PIC X(20).                       TWSCAT0M
015600     10 LINK-OUT-MARKET          PIC X(10).                       TWSCAT0M
015700     10 LINK-MATCH-COUNT         PIC 9(05).                       TWSCAT0M
015800     10 LINK-MATCH-TABLE.                                         TWSCAT0M
015900        15 LINK-MATCH OCCURS 500 TIMES                            TWSCAT0M
016000                       INDEXED BY LINK-MX.                        TWSCAT0M
016100           20 LINK-MATCH-CODE    PIC X(06).                       TWSCAT0M
016200           20 LINK-MATCH-NAME    PIC X(20).                       TWSCAT0M
016300           20 LINK-MATCH-GROUP   PIC X(20).                       TWSCAT0M
016400           20 FILLER             PIC X(04).                       TWSCAT0M
016500     10 FILLER                   PIC X(10).                       TWSCAT0M
016600*                                                                 TWSCAT0M
016700 PROCEDURE DIVISION USING LINK-REC.                               TWSCAT0M
016800******************************************************************TWSCAT0M
016900* Steuerungs-Section                                              TWSCAT0M
017000******************************************************************TWSCAT0M
017100 A100-STEUERUNG SECTION.                                          TWSCAT0M
017200 A100-00.                                                         TWSCAT0M
017300     MOVE ZERO TO LINK-RC                                         TWSCAT0M
017400     IF NOT KATALOG-IST-GELADEN                                   TWSCAT0M
017500         PERFORM B000-VORLAUF                                     TWSCAT0M
017600     END-IF                                                       TWSCAT0M
017700     IF PRG-ABBRUCH                                               TWSCAT0M
017800         MOVE 9999 TO LINK-RC                                     TWSCAT0M
017900         EXIT PROGRAM                                             TWSCAT0M
018000     END-IF                                                       TWSCAT0M
018100                                                                  TWSCAT0M
018200     EVALUATE TRUE                                                TWSCAT0M
018300        WHEN LINK-FN-LOOKUP                                       TWSCAT0M
018400             PERFORM B100-LOOKUP-CODE                             TWSCAT0M
018500        WHEN LINK-FN-SEARCH                                       TWSCAT0M
018600             PERFORM B200-SEARCH-KEYWORD                          TWSCAT0M
018700        WHEN LINK-FN-FILTER                                       TWSCAT0M
018800             PERFORM B300-FILTER-GROUP                            TWSCAT0M
018900        WHEN OTHER                                                TWSCAT0M
019000             MOVE 9999 TO LINK-RC                                 TWSCAT0M
019100     END-EVALUATE                                                 TWSCAT0M
019200     EXIT PROGRAM                                                 TWSCAT0M
019300     .                                                            TWSCAT0M
019400 A100-99.                                                         TWSCAT0M
019500     EXIT.                                                        TWSCAT0M
019600******************************************************************TWSCAT0M
019700* Vorlauf - Katalog einmalig laden                                TWSCAT0M
019800******************************************************************TWSCAT0M
019900 B000-VORLAUF SECTION.                                            TWSCAT0M
020000 B000-00.                                                         TWSCAT0M
020100     PERFORM C000-INIT                                            TWSCAT0M
020200     PERFORM F100-OPEN-CATFILE                                    TWSCAT0M
020300     IF PRG-ABBRUCH                                               TWSCAT0M
020400        EXIT SECTION                                              TWSCAT0M
020500     END-IF                                                       TWSCAT0M
020600     PERFORM F200-LOAD-KATALOG                                    TWSCAT0M
020700     PERFORM F900-CLOSE-CATFILE                                   TWSCAT0M
020800     SET KATALOG-IST-GELADEN TO TRUE                              TWSCAT0M
020900     .                                                            TWSCAT0M
021000 B000-99.                                                         TWSCAT0M
021100     EXIT.                                                        TWSCAT0M
021200******************************************************************TWSCAT0M
021300* Codesuche - LINK-REQ-CODE gegen Katalogtabelle                  TWSCAT0M
021400******************************************************************TWSCAT0M
021500 B100-LOOKUP-CODE SECTION.                                        TWSCAT0M
021600 B100-00.                                                         TWSCAT0M
021700     PERFORM S100-SEARCH-BY-CODE                                  TWSCAT0M
021800     IF C4-I1 > ZERO                                              TWSCAT0M
021900         MOVE CT-NAME(C4-I1)    TO LINK-OUT-NAME                  TWSCAT0M
022000         MOVE CT-GROUP(C4-I1)   TO LINK-OUT-GROUP                 TWSCAT0M
022100         MOVE CT-MARKET(C4-I1)  TO LINK-OUT-MARKET                TWSCAT0M
022200         MOVE ZERO              TO LINK-RC                        TWSCAT0M
022300     ELSE                                                         TWSCAT0M
022400         MOVE SPACES TO LINK-OUT-NAME                             TWSCAT0M
022500         MOVE SPACES TO LINK-OUT-GROUP                            TWSCAT0M
022600         MOVE SPACES TO LINK-OUT-MARKET                           TWSCAT0M
022700         MOVE 4                 TO LINK-RC                        TWSCAT0M
022800     END-IF                                                       TWSCAT0M
022900     .                                                            TWSCAT0M
023000 B100-99.                                                         TWSCAT0M
023100     EXIT.                                                        TWSCAT0M
023200******************************************************************TWSCAT0M
023300* Stichwortsuche - Teilstring in Code oder Name, ohne Gross-/     TWSCAT0M
023400* Kleinschreibung                                                 TWSCAT0M
023500******************************************************************TWSCAT0M
023600 B200-SEARCH-KEYWORD SECTION.                                     TWSCAT0M
023700 B200-00.                                                         TWSCAT0M
023800     MOVE ZERO TO LINK-MATCH-COUNT                                TWSCAT0M
023900     MOVE LINK-REQ-KEYWORD TO W-TRIM-STRING                       TWSCAT0M
024000     PERFORM U100-TRIM-LENGTH                                     TWSCAT0M
024100     MOVE C4-LEN TO C4-KEYLEN                                     TWSCAT0M
024200     IF C4-KEYLEN = ZERO                                          TWSCAT0M
024300         MOVE 4 TO LINK-RC                                        TWSCAT0M
024400         EXIT SECTION                                             TWSCAT0M
024500     END-IF                                                       TWSCAT0M
024600     MOVE SPACES TO W-NEEDLE                                      TWSCAT0M
024700     MOVE LINK-REQ-KEYWORD(1:C4-KEYLEN) TO W-NEEDLE(1:C4-KEYLEN)  TWSCAT0M
024800     INSPECT W-NEEDLE CONVERTING "abcdefghijklmnopqrstuvwxyz"     TWSCAT0M
024900                               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"    TWSCAT0M
025000     SET LINK-MX TO 1                                             TWSCAT0M
025100     PERFORM B210-SEARCH-ONE-ENTRY                                TWSCAT0M
025200         VARYING C4-I2 FROM 1 BY 1                                TWSCAT0M
025300         UNTIL C4-I2 > C4-TBL-COUNT                               TWSCAT0M
025400     IF LINK-MATCH-COUNT > ZERO                                   TWSCAT0M
025500         MOVE ZERO TO LINK-RC                                     TWSCAT0M
025600     ELSE                                                         TWSCAT0M
025700         MOVE 4 TO LINK-RC                                        TWSCAT0M
025800     END-IF                                                       TWSCAT0M
025900     .                                                            TWSCAT0M
026000 B200-99.                                                         TWSCAT0M
026100     EXIT.                                                        TWSCAT0M
026200                                                                  TWSCAT0M
026300 B210-SEARCH-ONE-ENTRY SECTION.                                   TWSCAT0M
026400 B210-00.                                                         TWSCAT0M
026500     MOVE CT-NAME(C4-I2) TO W-HAYSTACK                            TWSCAT0M
026600     INSPECT W-HAYSTACK                                           TWSCAT0M
026700         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  TWSCAT0M
026800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  TWSCAT0M
026900     COMPUTE C4-LEN = C4-KEYLEN                                   TWSCAT0M
027000     COMPUTE C4-LAST-POS = 21 - C4-LEN                            TWSCAT0M
027100     PERFORM S200-CONTAINS-CHECK                                  TWSCAT0M
027200     IF WS-FOUND                                                  TWSCAT0M
027300         PERFORM B220-RECORD-MATCH                                TWSCAT0M
027400     ELSE                                                         TWSCAT0M
027500         MOVE SPACES TO W-HAYSTACK                                TWSCAT0M
027600         MOVE CT-CODE(C4-I2) TO W-HAYSTACK(1:6)                   TWSCAT0M
027700         INSPECT W-HAYSTACK                                       TWSCAT0M
027800             CONVERTING "abcdefghijklmnopqrstuvwxyz"              TWSCAT0M
027900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"              TWSCAT0M
028000         PERFORM S200-CONTAINS-CHECK                              TWSCAT0M
028100         IF WS-FOUND                                              TWSCAT0M
028200             PERFORM B220-RECORD-MATCH                            TWSCAT0M
028300         END-IF                                                   TWSCAT0M
028400     END-IF                                                       TWSCAT0M
028500     .                                                            TWSCAT0M
028600 B210-99.                                                         TWSCAT0M
028700     EXIT.                                                        TWSCAT0M
028800******************************************************************TWSCAT0M
028900* Branchenfilter - exakter Vergleich CAT-GROUP (case-sensitive)   TWSCAT0M
029000******************************************************************TWSCAT0M
029100 B300-FILTER-GROUP SECTION.                                       TWSCAT0M
029200 B300-00.                                                         TWSCAT0M
029300     MOVE ZERO TO LINK-MATCH-COUNT                                TWSCAT0M
029400     SET LINK-MX TO 1                                             TWSCAT0M
029500     PERFORM B310-FILTER-ONE-ENTRY                                TWSCAT0M
029600         VARYING C4-I2 FROM 1 BY 1                                TWSCAT0M
029700         UNTIL C4-I2 > C4-TBL-COUNT                               TWSCAT0M
029800     IF LINK-MATCH-COUNT > ZERO                                   TWSCAT0M
029900         MOVE ZERO TO LINK-RC                                     TWSCAT0M
030000     ELSE                                                         TWSCAT0M
030100         MOVE 4 TO LINK-RC                                        TWSCAT0M
030200     END-IF                                                       TWSCAT0M
030300     .                                                            TWSCAT0M
030400 B300-99.                                                         TWSCAT0M
030500     EXIT.                                                        TWSCAT0M
030600                                                                  TWSCAT0M
030700 B310-FILTER-ONE-ENTRY SECTION.                                   TWSCAT0M
030800 B310-00.                                                         TWSCAT0M
030900     IF CT-GROUP(C4-I2) = LINK-REQ-GROUP                          TWSCAT0M
031000         PERFORM B220-RECORD-MATCH                                TWSCAT0M
031100     END-IF                                                       TWSCAT0M
031200     .                                                            TWSCAT0M
031300 B310-99.                                                         TWSCAT0M
031400     EXIT.                                                        TWSCAT0M
031500******************************************************************TWSCAT0M
031600* Treffer in LINK-MATCH-TABLE ablegen (bis K-MAX-TREFFER), die    TWSCAT0M
031700* Zaehlung selbst laeuft auch darueber hinaus weiter              TWSCAT0M
031800******************************************************************TWSCAT0M
031900 B220-RECORD-MATCH SECTION.                                       TWSCAT0M
032000 B220-00.                                                         TWSCAT0M
032100     ADD 1 TO LINK-MATCH-COUNT                                    TWSCAT0M
032200     IF LINK-MATCH-COUNT NOT > K-MAX-TREFFER                      TWSCAT0M
032300         MOVE CT-CODE(C4-I2)  TO LINK-MATCH-CODE(LINK-MX)         TWSCAT0M
032400         MOVE CT-NAME(C4-I2)  TO LINK-MATCH-NAME(LINK-MX)         TWSCAT0M
032500         MOVE CT-GROUP(C4-I2) TO LINK-MATCH-GROUP(LINK-MX)        TWSCAT0M
032600         SET LINK-MX UP BY 1                                      TWSCAT0M
032700     END-IF                                                       TWSCAT0M
032800     .                                                            TWSCAT0M
032900 B220-99.                                                         TWSCAT0M
033000     EXIT.                                                        TWSCAT0M
033100******************************************************************TWSCAT0M
033200* Initialisierung                                                 TWSCAT0M
033300******************************************************************TWSCAT0M
033400 C000-INIT SECTION.                                               TWSCAT0M
033500 C000-00.                                                         TWSCAT0M
033600     SET PRG-OK TO TRUE                                           TWSCAT0M
033700     MOVE ZERO TO C4-TBL-COUNT                                    TWSCAT0M
033800     MOVE ZERO TO LINK-MATCH-COUNT                                TWSCAT0M
033900     .                                                            TWSCAT0M
034000 C000-99.                                                         TWSCAT0M
034100     EXIT.                                                        TWSCAT0M
034200******************************************************************TWSCAT0M
034300* CATFILE oeffnen                                                 TWSCAT0M
034400******************************************************************TWSCAT0M
034500 F100-OPEN-CATFILE SECTION.                                       TWSCAT0M
034600 F100-00.                                                         TWSCAT0M
034700     OPEN INPUT CATFILE                                           TWSCAT0M
034800     IF NOT FILE-OK                                               TWSCAT0M
034900         DISPLAY K-MODUL " OPEN CATFILE FEHLGESCHLAGEN STATUS="   TWSCAT0M
035000                 FILE-STATUS                                      TWSCAT0M
035100         SET PRG-ABBRUCH TO TRUE                                  TWSCAT0M
035200     END-IF                                                       TWSCAT0M
035300     .                                                            TWSCAT0M
035400 F100-99.                                                         TWSCAT0M
035500     EXIT.                                                        TWSCAT0M
035600******************************************************************TWSCAT0M
035700* Katalog vollstaendig in die Tabelle einlesen                    TWSCAT0M
035800******************************************************************TWSCAT0M
035900 F200-LOAD-KATALOG SECTION.                                       TWSCAT0M
036000 F200-00.                                                         TWSCAT0M
036100     READ CATFILE AT END SET FILE-EOF TO TRUE END-READ            TWSCAT0M
036200     PERFORM F210-LOAD-ONE-ENTRY                                  TWSCAT0M
036300         VARYING CAT-DX FROM 1 BY 1                               TWSCAT0M
036400         UNTIL FILE-EOF OR CAT-DX > K-MAX-KATALOG                 TWSCAT0M
036500     .                                                            TWSCAT0M
036600 F200-99.                                                         TWSCAT0M
036700     EXIT.                                                        TWSCAT0M
036800                                                                  TWSCAT0M
036900 F210-LOAD-ONE-ENTRY SECTION.                                     TWSCAT0M
037000 F210-00.                                                         TWSCAT0M
037100     MOVE CAT-CODE   TO CT-CODE(CAT-DX)                           TWSCAT0M
037200     MOVE CAT-NAME   TO CT-NAME(CAT-DX)                           TWSCAT0M
037300     MOVE CAT-GROUP  TO CT-GROUP(CAT-DX)                          TWSCAT0M
037400     MOVE CAT-MARKET TO CT-MARKET(CAT-DX)                         TWSCAT0M
037500     ADD  1          TO C4-TBL-COUNT                              TWSCAT0M
037600     READ CATFILE AT END SET FILE-EOF TO TRUE END-READ            TWSCAT0M
037700     .                                                            TWSCAT0M
037800 F210-99.                                                         TWSCAT0M
037900     EXIT.                                                        TWSCAT0M
038000******************************************************************TWSCAT0M
038100* CATFILE schliessen                                              TWSCAT0M
038200******************************************************************TWSCAT0M
038300 F900-CLOSE-CATFILE SECTION.                                      TWSCAT0M
038400 F900-00.                                                         TWSCAT0M
038500     CLOSE CATFILE                                                TWSCAT0M
038600     .                                                            TWSCAT0M
038700 F900-99.                                                         TWSCAT0M
038800     EXIT.                                                        TWSCAT0M
038900******************************************************************TWSCAT0M
039000* Lineare Codesuche in der Katalogtabelle, Ergebnis in C4-I1      TWSCAT0M
039100* (0 = nicht gefunden)                                            TWSCAT0M
039200******************************************************************TWSCAT0M
039300 S100-SEARCH-BY-CODE SECTION.                                     TWSCAT0M
039400 S100-00.                                                         TWSCAT0M
039500     MOVE ZERO TO C4-I1                                           TWSCAT0M
039600     PERFORM S110-SCAN-ONE                                        TWSCAT0M
039700         VARYING C4-I2 FROM 1 BY 1                                TWSCAT0M
039800         UNTIL C4-I2 > C4-TBL-COUNT OR C4-I1 > ZERO               TWSCAT0M
039900     .                                                            TWSCAT0M
040000 S100-99.                                                         TWSCAT0M
040100     EXIT.                                                        TWSCAT0M
040200                                                                  TWSCAT0M
040300 S110-SCAN-ONE SECTION.                                           TWSCAT0M
040400 S110-00.                                                         TWSCAT0M
040500     IF CT-CODE(C4-I2) = LINK-REQ-CODE                            TWSCAT0M
040600         MOVE C4-I2 TO C4-I1                                      TWSCAT0M
040700     END-IF                                                       TWSCAT0M
040800     .                                                            TWSCAT0M
040900 S110-99.                                                         TWSCAT0M
041000     EXIT.                                                        TWSCAT0M
041100******************************************************************TWSCAT0M
041200* Teilstringsuche: steht W-NEEDLE(1:C4-LEN) irgendwo in           TWSCAT0M
041300* W-HAYSTACK? Ergebnis in WS-FOUND-SW                             TWSCAT0M
041400******************************************************************TWSCAT0M
041500 S200-CONTAINS-CHECK SECTION.                                     TWSCAT0M
041600 S200-00.                                                         TWSCAT0M
041700     SET WS-NOT-FOUND TO TRUE                                     TWSCAT0M
041800     IF C4-LEN > ZERO                                             TWSCAT0M
041900         PERFORM S210-SCAN-POSITION                               TWSCAT0M
042000             VARYING C4-I3 FROM 1 BY 1                            TWSCAT0M
042100             UNTIL C4-I3 > C4-LAST-POS OR WS-FOUND                TWSCAT0M
042200     END-IF                                                       TWSCAT0M
042300     .                                                            TWSCAT0M
042400 S200-99.                                                         TWSCAT0M
042500     EXIT.                                                        TWSCAT0M
042600                                                                  TWSCAT0M
042700 S210-SCAN-POSITION SECTION.                                      TWSCAT0M
042800 S210-00.                                                         TWSCAT0M
042900     IF W-HAYSTACK(C4-I3:C4-LEN) = W-NEEDLE(1:C4-LEN)             TWSCAT0M
043000         SET WS-FOUND TO TRUE                                     TWSCAT0M
043100     END-IF                                                       TWSCAT0M
043200     .                                                            TWSCAT0M
043300 S210-99.                                                         TWSCAT0M
043400     EXIT.                                                        TWSCAT0M
043500******************************************************************TWSCAT0M
043600* Rechtsseitige Leerzeichen abschneiden - Ergebnislaenge in C4-LENTWSCAT0M
043700* (ohne FUNCTION, Abtastung von hinten wie im Haus ueblich)       TWSCAT0M
043800******************************************************************TWSCAT0M
043900 U100-TRIM-LENGTH SECTION.                                        TWSCAT0M
044000 U100-00.                                                         TWSCAT0M
044100     MOVE ZERO TO C4-LEN                                          TWSCAT0M
044200     PERFORM U110-CHECK-POSITION                                  TWSCAT0M
044300         VARYING C4-I4 FROM 20 BY -1                              TWSCAT0M
044400         UNTIL C4-I4 < 1 OR C4-LEN > ZERO                         TWSCAT0M
044500     .                                                            TWSCAT0M
044600 U100-99.                                                         TWSCAT0M
044700     EXIT.                                                        TWSCAT0M
044800                                                                  TWSCAT0M
044900 U110-CHECK-POSITION SECTION.                                     TWSCAT0M
045000 U110-00.                                                         TWSCAT0M
045100     IF W-TRIM-STRING(C4-I4:1) NOT = SPACE                        TWSCAT0M
045200         MOVE C4-I4 TO C4-LEN                                     TWSCAT0M
045300     END-IF                                                       TWSCAT0M
045400     .                                                            TWSCAT0M
045500 U110-99.                                                         TWSCAT0M
045600     EXIT.                                                        TWSCAT0M
