000100*                                                                 TWSANL0M
000200 IDENTIFICATION DIVISION.                                         TWSANL0M
000300*                                                                 TWSANL0M
000400 PROGRAM-ID. TWSANL0M.                                            TWSANL0M
000500 AUTHOR. H. PHAM.                                                 TWSANL0M
000600 INSTALLATION. WERTPAPIER-ANWENDUNGEN.                            TWSANL0M
000700 DATE-WRITTEN. 1996-02-19.                                        TWSANL0M
000800 DATE-COMPILED.                                                   TWSANL0M
000900 SECURITY. NUR INTERNER GEBRAUCH FACHBEREICH BOERSENHANDEL.       TWSANL0M
001000*                                                                 TWSANL0M
001100***************************************************************** TWSANL0M
001200* Kurzbeschreibung :: Einzelwert-Baustein - steuert Kennzahlen-   TWSANL0M
001300*                     Ermittlung, Praxisregeln, Trend, Volatili-  TWSANL0M
001400*                     taet, Empfehlungskaskade und Unterstuetz-   TWSANL0M
001500*                     ungsniveau fuer EINEN angefragten Wert      TWSANL0M
001600* Letzte Aenderung :: 2024-07-22                                  TWSANL0M
001700* Letzte Version   :: A.00.03                                     TWSANL0M
001800*-----------------------------------------------------------------TWSANL0M
001900* Vers.  | Datum    | von | Kommentar                            *TWSANL0M
002000*--------|----------|-----|--------------------------------------*TWSANL0M
002100*A.00.00 |1996-02-19| phd | Neuerstellung - ruft TWSCAT0M und     TWSANL0M
002200*        |          |     | TWSIND0M, ermittelt Trend und         TWSANL0M
002300*        |          |     | Volatilitaet                          TWSANL0M
002400*A.00.01 |1998-09-09| jft | Jahr-2000 Datumsfelder der Tages-     TWSANL0M
002500*        |          |     | tabelle geprueft (Vorgang Y2K-0147)   TWSANL0M
002600*A.00.02 |2011-09-08| tls | Empfehlungskaskade um Bollinger-      TWSANL0M
002700*        |          |     | Stufe erweitert, TWSSIG0M angebunden  TWSANL0M
002800*A.00.03 |2024-07-22| msh | Volumen-Ausreisser-Pruefung und       TWSANL0M
002900*        |          |     | Unterstuetzungsniveau ergaenzt,       TWSANL0M
003000*        |          |     | Anfrage SSF-TWS-0091                  TWSANL0M
003100*-----------------------------------------------------------------TWSANL0M
003200*                                                                 TWSANL0M
003300* Programmbeschreibung                                            TWSANL0M
003400* --------------------                                            TWSANL0M
003500* Erhaelt einen Wertpapiercode und liefert einen vollstaendigen   TWSANL0M
003600* Analysesatz zurueck:                                            TWSANL0M
003700*   1. Stammdatenpruefung ueber TWSCAT0M (unbek. Code = Fehler)   TWSANL0M
003800*   2. Tageskurse aus PRCFILE in die Arbeitstabelle laden         TWSANL0M
003900*   3. Kennzahlen ueber TWSIND0M, Praxisregeln ueber TWSSIG0M     TWSANL0M
004000*   4. Trend, Volatilitaet und Volumen-Ausreisser ermitteln       TWSANL0M
004100*   5. Empfehlungskaskade (HOLD/BUY/SELL, Vertrauen 0-100)        TWSANL0M
004200*   6. Unterstuetzungs-/Widerstandsniveau aus den letzten         TWSANL0M
004300*      20 Schlusskursen                                           TWSANL0M
004400* Rueckgabe ueber LINK-ANL-RC: 0=OK, 4=Code unbekannt,            TWSANL0M
004500* 8=keine Kursdaten zum Code, 9999=Programmabbruch.               TWSANL0M
004600*                                                                 TWSANL0M
004700******************************************************************TWSANL0M
004800*                                                                 TWSANL0M
004900 ENVIRONMENT DIVISION.                                            TWSANL0M
005000 CONFIGURATION SECTION.                                           TWSANL0M
005100 SPECIAL-NAMES.                                                   TWSANL0M
005200     C01 IS TOP-OF-FORM.                                          TWSANL0M
005400*                                                                 TWSANL0M
005500 INPUT-OUTPUT SECTION.                                            TWSANL0M
005600 FILE-CONTROL.                                                    TWSANL0M
005700     SELECT PRCFILE ASSIGN TO "PRCFILE"                           TWSANL0M
005800         ORGANIZATION IS SEQUENTIAL                               TWSANL0M
005900         FILE STATUS IS FILE-STATUS.                              TWSANL0M
006000*                                                                 TWSANL0M
006100 DATA DIVISION.                                                   TWSANL0M
006200 FILE SECTION.                                                    TWSANL0M
006300 FD  PRCFILE                                                      TWSANL0M
006400     RECORDING MODE IS F.                                         TWSANL0M
006500 COPY TWSPRCR.                                                    TWSANL0M
006600*                                                                 TWSANL0M
006700 WORKING-STORAGE SECTION.                                         TWSANL0M
006800*                                                                 TWSANL0M
006900 01  FILE-STATUS               PIC X(02).                         TWSANL0M
007000     88  FILE-OK               VALUE "00".                        TWSANL0M
007100     88  FILE-EOF              VALUE "10".                        TWSANL0M
007200*                                                                 TWSANL0M
007300 01  KONSTANTE-FELDER.                                            TWSANL0M
007400     05  K-MODUL               PIC X(08) VALUE "TWSANL0M".        TWSANL0M
007500     05  FILLER                PIC X(04).                         TWSANL0M
007600*                                                                 TWSANL0M
007700 01  SCHALTER.                                                    TWSANL0M
007800     05  PRG-ABBRUCH-SW        PIC 9     VALUE 0.                 TWSANL0M
007900         88  PRG-ABBRUCH       VALUE 1.                           TWSANL0M
008100     05  WS-STRONG-UP-SW       PIC 9     VALUE 1.                 TWSANL0M
008200         88  WS-STRONG-UP      VALUE 1.                           TWSANL0M
008300     05  WS-STRONG-DOWN-SW     PIC 9     VALUE 1.                 TWSANL0M
008400         88  WS-STRONG-DOWN    VALUE 1.                           TWSANL0M
008500     05  FILLER                PIC X(04).                         TWSANL0M
008600*                                                                 TWSANL0M
008700 01  COMP-FELDER.                                                 TWSANL0M
008800     05  C4-IX                 PIC S9(04) COMP.                   TWSANL0M
008900     05  C4-IX4                PIC S9(04) COMP.                   TWSANL0M
009000     05  C4-I5                 PIC S9(04) COMP.                   TWSANL0M
009100     05  C4-IX5                PIC S9(04) COMP.                   TWSANL0M
009200     05  C4-START              PIC S9(04) COMP.                   TWSANL0M
009300     05  C4-RET-START          PIC S9(04) COMP.                   TWSANL0M
009400     05  C4-RET-COUNT          PIC S9(04) COMP.                   TWSANL0M
009500     05  C4-J                  PIC S9(04) COMP.                   TWSANL0M
009600     05  C4-A-START            PIC S9(04) COMP.                   TWSANL0M
009700     05  C4-B-START            PIC S9(04) COMP.                   TWSANL0M
009800     05  C4-B-END              PIC S9(04) COMP.                   TWSANL0M
009900     05  W-IND-RC              PIC S9(04) COMP.                   TWSANL0M
010000     05  C9-RET-SUM            PIC S9(05)V9(6) COMP.              TWSANL0M
010100     05  C9-RET-MEAN           PIC S9(05)V9(6) COMP.              TWSANL0M
010200     05  C9-VARSUM2            PIC S9(07)V9(6) COMP.              TWSANL0M
010300     05  C9-DEV                PIC S9(05)V9(6) COMP.              TWSANL0M
010400     05  C9-VOL-SUM-A          PIC 9(14) COMP.                    TWSANL0M
010500     05  C9-VOL-SUM-B          PIC 9(14) COMP.                    TWSANL0M
010600     05  C9-VOL-MEAN-A         PIC 9(14)V99 COMP.                 TWSANL0M
010700     05  C9-VOL-MEAN-B         PIC 9(14)V99 COMP.                 TWSANL0M
010800     05  C9-VOL-THRESHOLD      PIC 9(14)V99 COMP.                 TWSANL0M
010900     05  W-CONFIDENCE          PIC 9(03) COMP.                    TWSANL0M
011000     05  W-VOLATILITY          PIC S9(03)V99 COMP.                TWSANL0M
011100     05  W-SUPPORT             PIC S9(05)V9(4) COMP.              TWSANL0M
011200     05  W-RESISTANCE          PIC S9(05)V9(4) COMP.              TWSANL0M
011300     05  W-LOW-20              PIC S9(05)V9(4) COMP.              TWSANL0M
011400     05  W-HIGH-20             PIC S9(05)V9(4) COMP.              TWSANL0M
011500     05  C4-ITER               PIC S9(04) COMP.                   TWSANL0M
011600     05  C-SQRT-INPUT          PIC S9(07)V9(6) COMP.              TWSANL0M
011700     05  C-SQRT-GUESS          PIC S9(07)V9(6) COMP.              TWSANL0M
011800     05  C-SQRT-RESULT         PIC S9(07)V9(6) COMP.              TWSANL0M
011900     05  FILLER                PIC X(04).                         TWSANL0M
012000*                                                                 TWSANL0M
012100 01  RETURN-TABLE.                                                TWSANL0M
012200     05  W-RETURN OCCURS 19 TIMES                                 TWSANL0M
012300                   INDEXED BY RT-DX                               TWSANL0M
012400                       PIC S9(03)V9(6) COMP.                      TWSANL0M
012500*                                                                 TWSANL0M
012600 01  DISPLAY-FELDER.                                              TWSANL0M
012700     05  W-CAT-NAME            PIC X(20).                         TWSANL0M
012800     05  W-CAT-GROUP           PIC X(20).                         TWSANL0M
012900     05  W-TREND               PIC X(16).                         TWSANL0M
013000     05  W-TREND-ALT REDEFINES W-TREND.                           TWSANL0M
013100         10  W-TREND-CHAR      PIC X(01) OCCURS 16 TIMES.         TWSANL0M
013200     05  W-RSI-SIGNAL          PIC X(16).                         TWSANL0M
013300     05  W-MACD-SIGNAL         PIC X(16).                         TWSANL0M
013400     05  W-BB-SIGNAL           PIC X(16).                         TWSANL0M
013500     05  W-RECOMMEND           PIC X(04).                         TWSANL0M
013600     05  W-VOL-SURGE           PIC X(01).                         TWSANL0M
013700     05  W-BUY-SIGNAL          PIC X(60).                         TWSANL0M
013800     05  W-SELL-SIGNAL         PIC X(60).                         TWSANL0M
013900     05  W-CURR-DATE           PIC 9(08).                         TWSANL0M
014000     05  W-CURR-DATE-ALT REDEFINES W-CURR-DATE.                   TWSANL0M
014100         10  W-CURR-DATE-YYYY  PIC 9(04).                         TWSANL0M
014200         10  W-CURR-DATE-MM    PIC 9(02).                         TWSANL0M
014300         10  W-CURR-DATE-DD    PIC 9(02).                         TWSANL0M
014400     05  FILLER                PIC X(08).                         TWSANL0M
014500*                                                                 TWSANL0M
014600*                                                                 TWSANL0M
014700*    Arbeitskopie des LINK-REC von TWSCAT0M - Aufbau MUSS mit     TWSANL0M
014800*    der LINKAGE SECTION von TWSCAT0M uebereinstimmen             TWSANL0M
014900 01  CAT-LINK-REC.                                                TWSANL0M
015000     05  CAT-LINK-HDR.                                            TWSANL0M
015100         10  CAT-LINK-FUNCTION     PIC X(01).                     TWSANL0M
015200             88  CAT-LINK-LOOKUP   VALUE "L".                     TWSANL0M
015300         10  CAT-LINK-RC           PIC S9(04) COMP.               TWSANL0M
015400     05  CAT-LINK-DATA.                                           TWSANL0M
015500         10  CAT-LINK-REQ-CODE     PIC X(06).                     TWSANL0M
015600         10  CAT-LINK-REQ-CODE-ALT REDEFINES                      TWSANL0M
015700                   CAT-LINK-REQ-CODE PIC 9(06).                   TWSANL0M
015800         10  CAT-LINK-REQ-KEYWORD  PIC X(20).                     TWSANL0M
015900         10  CAT-LINK-REQ-GROUP    PIC X(20).                     TWSANL0M
016000         10  CAT-LINK-OUT-NAME     PIC X(20).                     TWSANL0M
016100         10  CAT-LINK-OUT-GROUP    PIC X(20).                     TWSANL0M
016200         10  CAT-LINK-OUT-MARKET   PIC X(10).                     TWSANL0M
016300         10  CAT-LINK-MATCH-COUNT  PIC 9(05).                     TWSANL0M
016400         10  CAT-LINK-MATCH-TABLE.                                TWSANL0M
016500             15 CAT-LINK-MATCH OCCURS 500 TIMES                   TWSANL0M
016600                       INDEXED BY CAT-LINK-MX.                    TWSANL0M
016700                20 CAT-LM-CODE     PIC X(06).                     TWSANL0M
016800                20 CAT-LM-NAME     PIC X(20).                     TWSANL0M
016900                20 CAT-LM-GROUP    PIC X(20).                     TWSANL0M
017000                20 FILLER          PIC X(04).                     TWSANL0M
017100         10  FILLER                PIC X(10).                     TWSANL0M
017200*                                                                 TWSANL0M
017300*    Arbeitskopie des LINK-REC von TWSSIG0M - Aufbau MUSS mit     TWSANL0M
017400*    der LINKAGE SECTION von TWSSIG0M uebereinstimmen             TWSANL0M
017500 01  SIG-LINK-REC.                                                TWSANL0M
017600     05  SIG-LINK-HDR.                                            TWSANL0M
017700         10  SIG-LINK-RC           PIC S9(04) COMP.               TWSANL0M
017800     05  SIG-LINK-DATA.                                           TWSANL0M
017900         10  SIG-LINK-BUY-TEXT     PIC X(60).                     TWSANL0M
018000         10  SIG-LINK-SELL-TEXT    PIC X(60).                     TWSANL0M
018100         10  FILLER                PIC X(08).                     TWSANL0M
018200*                                                                 TWSANL0M
018300*    Eigene Tagestabelle fuer den angefragten Wert - wird von     TWSANL0M
018400*    B200-LOAD-PRICES aus PRCFILE selbst aufgebaut                TWSANL0M
018500 COPY TWSWRKT.                                                    TWSANL0M
018600*                                                                 TWSANL0M
018700 LINKAGE SECTION.                                                 TWSANL0M
018800 01     LINK-ANL-RC               PIC S9(04) COMP.                TWSANL0M
018900*       0 = OK, 4 = Code unbekannt, 8 = keine Kurse,              TWSANL0M
019000*       9999 = Programmabbruch                                    TWSANL0M
019100 01     LINK-ANL-REQ-CODE         PIC X(06).                      TWSANL0M
019200 COPY TWSANLR.                                                    TWSANL0M
019300*                                                                 TWSANL0M
019400 PROCEDURE DIVISION USING LINK-ANL-RC                             TWSANL0M
019500                          LINK-ANL-REQ-CODE                       TWSANL0M
019600                          TWS-ANALYSIS-RECORD.                    TWSANL0M
019700******************************************************************TWSANL0M
019800* Steuerungs-Section                                              TWSANL0M
019900******************************************************************TWSANL0M
020000 A100-STEUERUNG SECTION.                                          TWSANL0M
020100 A100-00.                                                         TWSANL0M
020200     MOVE ZERO TO LINK-ANL-RC                                     TWSANL0M
020300     MOVE ZERO TO PRG-ABBRUCH-SW                                  TWSANL0M
020400     INITIALIZE TWS-ANALYSIS-RECORD                               TWSANL0M
020500     PERFORM B100-VALIDATE-CODE                                   TWSANL0M
020600     IF LINK-ANL-RC NOT = ZERO                                    TWSANL0M
020700         EXIT PROGRAM                                             TWSANL0M
020800     END-IF                                                       TWSANL0M
020900     PERFORM B200-LOAD-PRICES                                     TWSANL0M
021000     IF LINK-ANL-RC NOT = ZERO OR PRG-ABBRUCH                     TWSANL0M
021100         EXIT PROGRAM                                             TWSANL0M
021200     END-IF                                                       TWSANL0M
021300     PERFORM B300-CALL-INDICATORS                                 TWSANL0M
021400     PERFORM B400-CALL-SIGNALS                                    TWSANL0M
021500     PERFORM D500-CLASSIFY-TREND                                  TWSANL0M
021600     PERFORM D600-CALC-VOLATILITY                                 TWSANL0M
021700     PERFORM D700-CALC-VOL-SURGE                                  TWSANL0M
021800     PERFORM D800-RECOMMEND-CASCADE                               TWSANL0M
021900     PERFORM D900-SUPPORT-RESISTANCE                              TWSANL0M
022000     PERFORM H100-BUILD-ANALYSIS-REC                              TWSANL0M
022100     MOVE ZERO TO LINK-ANL-RC                                     TWSANL0M
022200     EXIT PROGRAM                                                 TWSANL0M
022300     .                                                            TWSANL0M
022400 A100-99.                                                         TWSANL0M
022500     EXIT.                                                        TWSANL0M
022600******************************************************************TWSANL0M
022700* Stammdatenpruefung ueber TWSCAT0M                               TWSANL0M
022800******************************************************************TWSANL0M
022900 B100-VALIDATE-CODE SECTION.                                      TWSANL0M
023000 B100-00.                                                         TWSANL0M
023100     MOVE SPACES TO CAT-LINK-REC                                  TWSANL0M
023200     SET CAT-LINK-LOOKUP TO TRUE                                  TWSANL0M
023300     MOVE LINK-ANL-REQ-CODE TO CAT-LINK-REQ-CODE                  TWSANL0M
023400     CALL "TWSCAT0M" USING CAT-LINK-REC                           TWSANL0M
023500     IF CAT-LINK-RC = ZERO                                        TWSANL0M
023600         MOVE CAT-LINK-OUT-NAME  TO W-CAT-NAME                    TWSANL0M
023700         MOVE CAT-LINK-OUT-GROUP TO W-CAT-GROUP                   TWSANL0M
023800     ELSE                                                         TWSANL0M
023900         IF CAT-LINK-RC = 9999                                    TWSANL0M
024000             SET PRG-ABBRUCH TO TRUE                              TWSANL0M
024100             MOVE 9999 TO LINK-ANL-RC                             TWSANL0M
024200         ELSE                                                     TWSANL0M
024300             MOVE 4 TO LINK-ANL-RC                                TWSANL0M
024400         END-IF                                                   TWSANL0M
024500     END-IF                                                       TWSANL0M
024600     .                                                            TWSANL0M
024700 B100-99.                                                         TWSANL0M
024800     EXIT.                                                        TWSANL0M
024900******************************************************************TWSANL0M
025000* Kurshistorie des angefragten Wertes aus PRCFILE laden           TWSANL0M
025100******************************************************************TWSANL0M
025200 B200-LOAD-PRICES SECTION.                                        TWSANL0M
025300 B200-00.                                                         TWSANL0M
025400     MOVE ZERO TO TWS-SERIES-COUNT                                TWSANL0M
025500     PERFORM F100-OPEN-PRCFILE                                    TWSANL0M
025600     IF PRG-ABBRUCH                                               TWSANL0M
025700         GO TO B200-99                                            TWSANL0M
025800     END-IF                                                       TWSANL0M
025900     READ PRCFILE                                                 TWSANL0M
026000         AT END                                                   TWSANL0M
026100             SET FILE-EOF TO TRUE                                 TWSANL0M
026200     END-READ                                                     TWSANL0M
026300     PERFORM F210-LOAD-ONE-PRICE                                  TWSANL0M
026400         UNTIL FILE-EOF                                           TWSANL0M
026500     PERFORM F900-CLOSE-PRCFILE                                   TWSANL0M
026600     IF TWS-SERIES-COUNT = ZERO                                   TWSANL0M
026700         MOVE 8 TO LINK-ANL-RC                                    TWSANL0M
026800     END-IF                                                       TWSANL0M
026900     .                                                            TWSANL0M
027000 B200-99.                                                         TWSANL0M
027100     EXIT.                                                        TWSANL0M
027200******************************************************************TWSANL0M
027300* Dateibehandlung PRCFILE                                         TWSANL0M
027400******************************************************************TWSANL0M
027500 F100-OPEN-PRCFILE SECTION.                                       TWSANL0M
027600 F100-00.                                                         TWSANL0M
027700     OPEN INPUT PRCFILE                                           TWSANL0M
027800     IF NOT FILE-OK                                               TWSANL0M
027900         DISPLAY K-MODUL " OPEN PRCFILE STATUS " FILE-STATUS      TWSANL0M
028000         SET PRG-ABBRUCH TO TRUE                                  TWSANL0M
028100         MOVE 9999 TO LINK-ANL-RC                                 TWSANL0M
028200     END-IF                                                       TWSANL0M
028300     .                                                            TWSANL0M
028400 F100-99.                                                         TWSANL0M
028500     EXIT.                                                        TWSANL0M
028600 F210-LOAD-ONE-PRICE SECTION.                                     TWSANL0M
028700 F210-00.                                                         TWSANL0M
028800     IF PRC-CODE = LINK-ANL-REQ-CODE                              TWSANL0M
028900         IF TWS-SERIES-COUNT < TWS-SERIES-MAX                     TWSANL0M
029000             ADD 1 TO TWS-SERIES-COUNT                            TWSANL0M
029100             MOVE PRC-DATE                                        TWSANL0M
029200                       TO TD-DATE(TWS-SERIES-COUNT)               TWSANL0M
029300             MOVE PRC-OPEN                                        TWSANL0M
029400                       TO TD-OPEN(TWS-SERIES-COUNT)               TWSANL0M
029500             MOVE PRC-HIGH                                        TWSANL0M
029600                       TO TD-HIGH(TWS-SERIES-COUNT)               TWSANL0M
029700             MOVE PRC-LOW                                         TWSANL0M
029800                       TO TD-LOW(TWS-SERIES-COUNT)                TWSANL0M
029900             MOVE PRC-CLOSE                                       TWSANL0M
030000                       TO TD-CLOSE(TWS-SERIES-COUNT)              TWSANL0M
030100             MOVE PRC-VOLUME                                      TWSANL0M
030200                       TO TD-VOLUME(TWS-SERIES-COUNT)             TWSANL0M
030300         END-IF                                                   TWSANL0M
030400     END-IF                                                       TWSANL0M
030500     READ PRCFILE                                                 TWSANL0M
030600         AT END                                                   TWSANL0M
030700             SET FILE-EOF TO TRUE                                 TWSANL0M
030800     END-READ                                                     TWSANL0M
030900     .                                                            TWSANL0M
031000 F210-99.                                                         TWSANL0M
031100     EXIT.                                                        TWSANL0M
031200 F900-CLOSE-PRCFILE SECTION.                                      TWSANL0M
031300 F900-00.                                                         TWSANL0M
031400     CLOSE PRCFILE                                                TWSANL0M
031500     .                                                            TWSANL0M
031600 F900-99.                                                         TWSANL0M
031700     EXIT.                                                        TWSANL0M
031800******************************************************************TWSANL0M
031900* Kennzahlen ueber TWSIND0M ermitteln lassen                      TWSANL0M
032000******************************************************************TWSANL0M
032100 B300-CALL-INDICATORS SECTION.                                    TWSANL0M
032200 B300-00.                                                         TWSANL0M
032300     MOVE ZERO TO W-IND-RC                                        TWSANL0M
032400     CALL "TWSIND0M" USING W-IND-RC                               TWSANL0M
032500                            TWS-SERIES-COUNT                      TWSANL0M
032600                            TWS-DAY-TABLE                         TWSANL0M
032700     .                                                            TWSANL0M
032800 B300-99.                                                         TWSANL0M
032900     EXIT.                                                        TWSANL0M
033000******************************************************************TWSANL0M
033100* Praxisregeln (Best-Four-Point) ueber TWSSIG0M ermitteln lassen  TWSANL0M
033200******************************************************************TWSANL0M
033300 B400-CALL-SIGNALS SECTION.                                       TWSANL0M
033400 B400-00.                                                         TWSANL0M
033500     MOVE SPACES TO SIG-LINK-REC                                  TWSANL0M
033600     CALL "TWSSIG0M" USING SIG-LINK-REC                           TWSANL0M
033700                            TWS-SERIES-COUNT                      TWSANL0M
033800                            TWS-DAY-TABLE                         TWSANL0M
033900     MOVE SIG-LINK-BUY-TEXT  TO W-BUY-SIGNAL                      TWSANL0M
034000     MOVE SIG-LINK-SELL-TEXT TO W-SELL-SIGNAL                     TWSANL0M
034100     .                                                            TWSANL0M
034200 B400-99.                                                         TWSANL0M
034300     EXIT.                                                        TWSANL0M
034400******************************************************************TWSANL0M
034500* Trendklassifizierung ueber SMA-5/SMA-20 Kreuzung                TWSANL0M
034600******************************************************************TWSANL0M
034700 D500-CLASSIFY-TREND SECTION.                                     TWSANL0M
034800 D500-00.                                                         TWSANL0M
034900     MOVE "SIDEWAYS" TO W-TREND                                   TWSANL0M
035000     IF TWS-SERIES-COUNT > 29                                     TWSANL0M
035100         MOVE TWS-SERIES-COUNT TO C4-IX                           TWSANL0M
035200         COMPUTE C4-IX4 = TWS-SERIES-COUNT - 4                    TWSANL0M
035300         MOVE 1 TO WS-STRONG-UP-SW                                TWSANL0M
035400         MOVE 1 TO WS-STRONG-DOWN-SW                              TWSANL0M
035500         PERFORM D510-CHECK-STRONG                                TWSANL0M
035600             VARYING C4-I5 FROM 0 BY 1                            TWSANL0M
035700             UNTIL C4-I5 > 4                                      TWSANL0M
035800         EVALUATE TRUE                                            TWSANL0M
035900             WHEN TD-SMA-5(C4-IX) > TD-SMA-20(C4-IX)              TWSANL0M
036000              AND TD-SMA-5(C4-IX4) < TD-SMA-20(C4-IX4)            TWSANL0M
036100                 MOVE "UP" TO W-TREND                             TWSANL0M
036200             WHEN TD-SMA-5(C4-IX) < TD-SMA-20(C4-IX)              TWSANL0M
036300              AND TD-SMA-5(C4-IX4) > TD-SMA-20(C4-IX4)            TWSANL0M
036400                 MOVE "DOWN" TO W-TREND                           TWSANL0M
036500             WHEN WS-STRONG-UP                                    TWSANL0M
036600                 MOVE "STRONG-UP" TO W-TREND                      TWSANL0M
036700             WHEN WS-STRONG-DOWN                                  TWSANL0M
036800                 MOVE "STRONG-DOWN" TO W-TREND                    TWSANL0M
036900         END-EVALUATE                                             TWSANL0M
037000     END-IF                                                       TWSANL0M
037100     .                                                            TWSANL0M
037200 D500-99.                                                         TWSANL0M
037300     EXIT.                                                        TWSANL0M
037400 D510-CHECK-STRONG SECTION.                                       TWSANL0M
037500 D510-00.                                                         TWSANL0M
037600     COMPUTE C4-IX5 = TWS-SERIES-COUNT - C4-I5                    TWSANL0M
037700     IF TD-SMA-5(C4-IX5) NOT > TD-SMA-20(C4-IX5)                  TWSANL0M
037800         MOVE 0 TO WS-STRONG-UP-SW                                TWSANL0M
037900     END-IF                                                       TWSANL0M
038000     IF TD-SMA-5(C4-IX5) NOT < TD-SMA-20(C4-IX5)                  TWSANL0M
038100         MOVE 0 TO WS-STRONG-DOWN-SW                              TWSANL0M
038200     END-IF                                                       TWSANL0M
038300     .                                                            TWSANL0M
038400 D510-99.                                                         TWSANL0M
038500     EXIT.                                                        TWSANL0M
038600******************************************************************TWSANL0M
038700* Volatilitaet - Stichproben-Standardabweichung der taeglichen    TWSANL0M
038800* Ertraege der letzten 20 Handelstage, in Prozent                 TWSANL0M
038900******************************************************************TWSANL0M
039000 D600-CALC-VOLATILITY SECTION.                                    TWSANL0M
039100 D600-00.                                                         TWSANL0M
039200     MOVE ZERO TO W-VOLATILITY                                    TWSANL0M
039300     IF TWS-SERIES-COUNT > 20                                     TWSANL0M
039400         COMPUTE C4-START = TWS-SERIES-COUNT - 19                 TWSANL0M
039500         COMPUTE C4-RET-START = C4-START + 1                      TWSANL0M
039600         MOVE ZERO TO C9-RET-SUM                                  TWSANL0M
039700         MOVE ZERO TO C4-RET-COUNT                                TWSANL0M
039800         PERFORM D610-ACCUM-RETURN                                TWSANL0M
039900             VARYING C4-J FROM C4-RET-START BY 1                  TWSANL0M
040000             UNTIL C4-J > TWS-SERIES-COUNT                        TWSANL0M
040100         COMPUTE C9-RET-MEAN = C9-RET-SUM / C4-RET-COUNT          TWSANL0M
040200         MOVE ZERO TO C9-VARSUM2                                  TWSANL0M
040300         PERFORM D620-ACCUM-VARIANCE                              TWSANL0M
040400             VARYING RT-DX FROM 1 BY 1                            TWSANL0M
040500             UNTIL RT-DX > C4-RET-COUNT                           TWSANL0M
040600         COMPUTE C-SQRT-INPUT =                                   TWSANL0M
040700                 C9-VARSUM2 / (C4-RET-COUNT - 1)                  TWSANL0M
040800         PERFORM U500-SQUARE-ROOT                                 TWSANL0M
040900         COMPUTE W-VOLATILITY ROUNDED =                           TWSANL0M
041000                 C-SQRT-RESULT * 100                              TWSANL0M
041100     END-IF                                                       TWSANL0M
041200     .                                                            TWSANL0M
041300 D600-99.                                                         TWSANL0M
041400     EXIT.                                                        TWSANL0M
041500 D610-ACCUM-RETURN SECTION.                                       TWSANL0M
041600 D610-00.                                                         TWSANL0M
041700     ADD 1 TO C4-RET-COUNT                                        TWSANL0M
041800     COMPUTE W-RETURN(C4-RET-COUNT) ROUNDED =                     TWSANL0M
041900             (TD-CLOSE(C4-J) - TD-CLOSE(C4-J - 1)) /              TWSANL0M
042000              TD-CLOSE(C4-J - 1)                                  TWSANL0M
042100     ADD W-RETURN(C4-RET-COUNT) TO C9-RET-SUM                     TWSANL0M
042200     .                                                            TWSANL0M
042300 D610-99.                                                         TWSANL0M
042400     EXIT.                                                        TWSANL0M
042500 D620-ACCUM-VARIANCE SECTION.                                     TWSANL0M
042600 D620-00.                                                         TWSANL0M
042700     COMPUTE C9-DEV = W-RETURN(RT-DX) - C9-RET-MEAN               TWSANL0M
042800     COMPUTE C9-VARSUM2 ROUNDED =                                 TWSANL0M
042900             C9-VARSUM2 + (C9-DEV * C9-DEV)                       TWSANL0M
043000     .                                                            TWSANL0M
043100 D620-99.                                                         TWSANL0M
043200     EXIT.                                                        TWSANL0M
043300******************************************************************TWSANL0M
043400* Quadratwurzel nach Newton - eigenstaendige Kopie, da            TWSANL0M
043500* Unterprogramme keine PROCEDURE DIVISION gemeinsam nutzen        TWSANL0M
043600******************************************************************TWSANL0M
043700 U500-SQUARE-ROOT SECTION.                                        TWSANL0M
043800 U500-00.                                                         TWSANL0M
043900     IF C-SQRT-INPUT NOT > ZERO                                   TWSANL0M
044000         MOVE ZERO TO C-SQRT-RESULT                               TWSANL0M
044100         GO TO U500-99                                            TWSANL0M
044200     END-IF                                                       TWSANL0M
044300     MOVE C-SQRT-INPUT TO C-SQRT-GUESS                            TWSANL0M
044400     PERFORM U510-NEWTON-STEP                                     TWSANL0M
044500         VARYING C4-ITER FROM 1 BY 1                              TWSANL0M
044600         UNTIL C4-ITER > 20                                       TWSANL0M
044700     MOVE C-SQRT-GUESS TO C-SQRT-RESULT                           TWSANL0M
044800     .                                                            TWSANL0M
044900 U500-99.                                                         TWSANL0M
045000     EXIT.                                                        TWSANL0M
045100 U510-NEWTON-STEP SECTION.                                        TWSANL0M
045200 U510-00.                                                         TWSANL0M
045300     COMPUTE C-SQRT-GUESS ROUNDED =                               TWSANL0M
045400         (C-SQRT-GUESS + (C-SQRT-INPUT / C-SQRT-GUESS)) / 2       TWSANL0M
045500     .                                                            TWSANL0M
045600 U510-99.                                                         TWSANL0M
045700     EXIT.                                                        TWSANL0M
045800******************************************************************TWSANL0M
045900* Volumen-Ausreisser - Schnitt der letzten 5 Tage gegen den       TWSANL0M
046000* Schnitt der vorangegangenen 5 Tage, Schwelle 120%               TWSANL0M
046100******************************************************************TWSANL0M
046200 D700-CALC-VOL-SURGE SECTION.                                     TWSANL0M
046300 D700-00.                                                         TWSANL0M
046400     MOVE "N" TO W-VOL-SURGE                                      TWSANL0M
046500     IF TWS-SERIES-COUNT > 10                                     TWSANL0M
046600         COMPUTE C4-A-START = TWS-SERIES-COUNT - 4                TWSANL0M
046700         MOVE ZERO TO C9-VOL-SUM-A                                TWSANL0M
046800         PERFORM D710-SUM-VOL-A                                   TWSANL0M
046900             VARYING C4-J FROM C4-A-START BY 1                    TWSANL0M
047000             UNTIL C4-J > TWS-SERIES-COUNT                        TWSANL0M
047100         COMPUTE C9-VOL-MEAN-A ROUNDED = C9-VOL-SUM-A / 5         TWSANL0M
047200         COMPUTE C4-B-START = TWS-SERIES-COUNT - 9                TWSANL0M
047300         COMPUTE C4-B-END   = TWS-SERIES-COUNT - 5                TWSANL0M
047400         MOVE ZERO TO C9-VOL-SUM-B                                TWSANL0M
047500         PERFORM D720-SUM-VOL-B                                   TWSANL0M
047600             VARYING C4-J FROM C4-B-START BY 1                    TWSANL0M
047700             UNTIL C4-J > C4-B-END                                TWSANL0M
047800         COMPUTE C9-VOL-MEAN-B ROUNDED = C9-VOL-SUM-B / 5         TWSANL0M
047900         COMPUTE C9-VOL-THRESHOLD ROUNDED =                       TWSANL0M
048000                 C9-VOL-MEAN-B * 1.2                              TWSANL0M
048100         IF C9-VOL-MEAN-A > C9-VOL-THRESHOLD                      TWSANL0M
048200             MOVE "Y" TO W-VOL-SURGE                              TWSANL0M
048300         END-IF                                                   TWSANL0M
048400     END-IF                                                       TWSANL0M
048500     .                                                            TWSANL0M
048600 D700-99.                                                         TWSANL0M
048700     EXIT.                                                        TWSANL0M
048800 D710-SUM-VOL-A SECTION.                                          TWSANL0M
048900 D710-00.                                                         TWSANL0M
049000     ADD TD-VOLUME(C4-J) TO C9-VOL-SUM-A                          TWSANL0M
049100     .                                                            TWSANL0M
049200 D710-99.                                                         TWSANL0M
049300     EXIT.                                                        TWSANL0M
049400 D720-SUM-VOL-B SECTION.                                          TWSANL0M
049500 D720-00.                                                         TWSANL0M
049600     ADD TD-VOLUME(C4-J) TO C9-VOL-SUM-B                          TWSANL0M
049700     .                                                            TWSANL0M
049800 D720-99.                                                         TWSANL0M
049900     EXIT.                                                        TWSANL0M
050000******************************************************************TWSANL0M
050100* Empfehlungskaskade - Reihenfolge ist bindend:                   TWSANL0M
050200* Best-Four-Point, RSI-14, MACD-Kreuzung, Bollinger-Beruehrung    TWSANL0M
050300******************************************************************TWSANL0M
050400 D800-RECOMMEND-CASCADE SECTION.                                  TWSANL0M
050500 D800-00.                                                         TWSANL0M
050600     MOVE "HOLD" TO W-RECOMMEND                                   TWSANL0M
050700     MOVE ZERO   TO W-CONFIDENCE                                  TWSANL0M
050800     MOVE SPACES TO W-RSI-SIGNAL                                  TWSANL0M
050900     MOVE SPACES TO W-MACD-SIGNAL                                 TWSANL0M
051000     MOVE SPACES TO W-BB-SIGNAL                                   TWSANL0M
051100     PERFORM D810-STEP-BEST-FOUR                                  TWSANL0M
051200     PERFORM D820-STEP-RSI                                        TWSANL0M
051300     IF TWS-SERIES-COUNT NOT < 35                                 TWSANL0M
051400         PERFORM D830-STEP-MACD                                   TWSANL0M
051500     END-IF                                                       TWSANL0M
051600     PERFORM D840-STEP-BOLLINGER                                  TWSANL0M
051700     IF W-CONFIDENCE > 100                                        TWSANL0M
051800         MOVE 100 TO W-CONFIDENCE                                 TWSANL0M
051900     END-IF                                                       TWSANL0M
052000     .                                                            TWSANL0M
052100 D800-99.                                                         TWSANL0M
052200     EXIT.                                                        TWSANL0M
052300 D810-STEP-BEST-FOUR SECTION.                                     TWSANL0M
052400 D810-00.                                                         TWSANL0M
052500     IF W-BUY-SIGNAL NOT = SPACES                                 TWSANL0M
052600         MOVE "BUY" TO W-RECOMMEND                                TWSANL0M
052700         MOVE 70 TO W-CONFIDENCE                                  TWSANL0M
052800         IF W-TREND = "UP" OR W-TREND = "STRONG-UP"               TWSANL0M
052900             ADD 10 TO W-CONFIDENCE                               TWSANL0M
053000         END-IF                                                   TWSANL0M
053100         IF W-VOL-SURGE = "Y"                                     TWSANL0M
053200             ADD 10 TO W-CONFIDENCE                               TWSANL0M
053300         END-IF                                                   TWSANL0M
053400     ELSE                                                         TWSANL0M
053500         IF W-SELL-SIGNAL NOT = SPACES                            TWSANL0M
053600             MOVE "SELL" TO W-RECOMMEND                           TWSANL0M
053700             MOVE 70 TO W-CONFIDENCE                              TWSANL0M
053800             IF W-TREND = "DOWN" OR                               TWSANL0M
053900                W-TREND = "STRONG-DOWN"                           TWSANL0M
054000                 ADD 10 TO W-CONFIDENCE                           TWSANL0M
054100             END-IF                                               TWSANL0M
054200         END-IF                                                   TWSANL0M
054300     END-IF                                                       TWSANL0M
054400     .                                                            TWSANL0M
054500 D810-99.                                                         TWSANL0M
054600     EXIT.                                                        TWSANL0M
054700 D820-STEP-RSI SECTION.                                           TWSANL0M
054800 D820-00.                                                         TWSANL0M
054900     IF TWS-SERIES-COUNT > 14                                     TWSANL0M
055000         IF TD-RSI(TWS-SERIES-COUNT) < 30                         TWSANL0M
055100             MOVE "OVERSOLD-BUY" TO W-RSI-SIGNAL                  TWSANL0M
055200             IF W-RECOMMEND = "HOLD"                              TWSANL0M
055300                 MOVE "BUY" TO W-RECOMMEND                        TWSANL0M
055400                 MOVE 60 TO W-CONFIDENCE                          TWSANL0M
055500             ELSE                                                 TWSANL0M
055600                 IF W-RECOMMEND = "BUY "                          TWSANL0M
055700                     ADD 10 TO W-CONFIDENCE                       TWSANL0M
055800                 END-IF                                           TWSANL0M
055900             END-IF                                               TWSANL0M
056000         END-IF                                                   TWSANL0M
056100         IF TD-RSI(TWS-SERIES-COUNT) > 70                         TWSANL0M
056200             MOVE "OVERBOUGHT-SELL" TO W-RSI-SIGNAL               TWSANL0M
056300             IF W-RECOMMEND = "HOLD"                              TWSANL0M
056400                 MOVE "SELL" TO W-RECOMMEND                       TWSANL0M
056500                 MOVE 60 TO W-CONFIDENCE                          TWSANL0M
056600             ELSE                                                 TWSANL0M
056700                 IF W-RECOMMEND = "SELL"                          TWSANL0M
056800                     ADD 10 TO W-CONFIDENCE                       TWSANL0M
056900                 END-IF                                           TWSANL0M
057000             END-IF                                               TWSANL0M
057100         END-IF                                                   TWSANL0M
057200     END-IF                                                       TWSANL0M
057300     .                                                            TWSANL0M
057400 D820-99.                                                         TWSANL0M
057500     EXIT.                                                        TWSANL0M
057600 D830-STEP-MACD SECTION.                                          TWSANL0M
057700 D830-00.                                                         TWSANL0M
057800     IF TD-MACD-LINE(TWS-SERIES-COUNT) >                          TWSANL0M
057900        TD-MACD-SIGNAL(TWS-SERIES-COUNT)                          TWSANL0M
058000        AND TD-MACD-LINE(TWS-SERIES-COUNT - 1) <                  TWSANL0M
058100            TD-MACD-SIGNAL(TWS-SERIES-COUNT - 1)                  TWSANL0M
058200         MOVE "GOLDEN-CROSS-BUY" TO W-MACD-SIGNAL                 TWSANL0M
058300         IF W-RECOMMEND = "HOLD"                                  TWSANL0M
058400             MOVE "BUY" TO W-RECOMMEND                            TWSANL0M
058500             MOVE 65 TO W-CONFIDENCE                              TWSANL0M
058600         ELSE                                                     TWSANL0M
058700             IF W-RECOMMEND = "BUY "                              TWSANL0M
058800                 ADD 15 TO W-CONFIDENCE                           TWSANL0M
058900             END-IF                                               TWSANL0M
059000         END-IF                                                   TWSANL0M
059100     END-IF                                                       TWSANL0M
059200     IF TD-MACD-LINE(TWS-SERIES-COUNT) <                          TWSANL0M
059300        TD-MACD-SIGNAL(TWS-SERIES-COUNT)                          TWSANL0M
059400        AND TD-MACD-LINE(TWS-SERIES-COUNT - 1) >                  TWSANL0M
059500            TD-MACD-SIGNAL(TWS-SERIES-COUNT - 1)                  TWSANL0M
059600         MOVE "DEATH-CROSS-SELL" TO W-MACD-SIGNAL                 TWSANL0M
059700         IF W-RECOMMEND = "HOLD"                                  TWSANL0M
059800             MOVE "SELL" TO W-RECOMMEND                           TWSANL0M
059900             MOVE 65 TO W-CONFIDENCE                              TWSANL0M
060000         ELSE                                                     TWSANL0M
060100             IF W-RECOMMEND = "SELL"                              TWSANL0M
060200                 ADD 15 TO W-CONFIDENCE                           TWSANL0M
060300             END-IF                                               TWSANL0M
060400         END-IF                                                   TWSANL0M
060500     END-IF                                                       TWSANL0M
060600     .                                                            TWSANL0M
060700 D830-99.                                                         TWSANL0M
060800     EXIT.                                                        TWSANL0M
060900 D840-STEP-BOLLINGER SECTION.                                     TWSANL0M
061000 D840-00.                                                         TWSANL0M
061100     IF TWS-SERIES-COUNT NOT < 20                                 TWSANL0M
061200         IF TD-CLOSE(TWS-SERIES-COUNT) NOT >                      TWSANL0M
061300            TD-BB-LOWER(TWS-SERIES-COUNT)                         TWSANL0M
061400             MOVE "LOWER-BAND-BUY" TO W-BB-SIGNAL                 TWSANL0M
061500             IF W-RECOMMEND = "HOLD"                              TWSANL0M
061600                 MOVE "BUY" TO W-RECOMMEND                        TWSANL0M
061700                 MOVE 60 TO W-CONFIDENCE                          TWSANL0M
061800             ELSE                                                 TWSANL0M
061900                 IF W-RECOMMEND = "BUY "                          TWSANL0M
062000                     ADD 10 TO W-CONFIDENCE                       TWSANL0M
062100                 END-IF                                           TWSANL0M
062200             END-IF                                               TWSANL0M
062300         END-IF                                                   TWSANL0M
062400         IF TD-CLOSE(TWS-SERIES-COUNT) NOT <                      TWSANL0M
062500            TD-BB-UPPER(TWS-SERIES-COUNT)                         TWSANL0M
062600             MOVE "UPPER-BAND-SELL" TO W-BB-SIGNAL                TWSANL0M
062700             IF W-RECOMMEND = "HOLD"                              TWSANL0M
062800                 MOVE "SELL" TO W-RECOMMEND                       TWSANL0M
062900                 MOVE 60 TO W-CONFIDENCE                          TWSANL0M
063000             ELSE                                                 TWSANL0M
063100                 IF W-RECOMMEND = "SELL"                          TWSANL0M
063200                     ADD 10 TO W-CONFIDENCE                       TWSANL0M
063300                 END-IF                                           TWSANL0M
063400             END-IF                                               TWSANL0M
063500         END-IF                                                   TWSANL0M
063600     END-IF                                                       TWSANL0M
063700     .                                                            TWSANL0M
063800 D840-99.                                                         TWSANL0M
063900     EXIT.                                                        TWSANL0M
064000******************************************************************TWSANL0M
064100* Unterstuetzungs-/Widerstandsniveau - Tief x 0.99 / Hoch x 1.01  TWSANL0M
064200* der letzten 20 Schlusskurse                                     TWSANL0M
064300******************************************************************TWSANL0M
064400 D900-SUPPORT-RESISTANCE SECTION.                                 TWSANL0M
064500 D900-00.                                                         TWSANL0M
064600     MOVE ZERO TO W-SUPPORT                                       TWSANL0M
064700     MOVE ZERO TO W-RESISTANCE                                    TWSANL0M
064800     IF TWS-SERIES-COUNT NOT < 20                                 TWSANL0M
064900         COMPUTE C4-START = TWS-SERIES-COUNT - 19                 TWSANL0M
065000         MOVE TD-CLOSE(C4-START) TO W-LOW-20                      TWSANL0M
065100         MOVE TD-CLOSE(C4-START) TO W-HIGH-20                     TWSANL0M
065200         PERFORM D910-MINMAX                                      TWSANL0M
065300             VARYING C4-J FROM C4-START BY 1                      TWSANL0M
065400             UNTIL C4-J > TWS-SERIES-COUNT                        TWSANL0M
065500         COMPUTE W-SUPPORT ROUNDED = W-LOW-20 * 0.99              TWSANL0M
065600         COMPUTE W-RESISTANCE ROUNDED = W-HIGH-20 * 1.01          TWSANL0M
065700     END-IF                                                       TWSANL0M
065800     .                                                            TWSANL0M
065900 D900-99.                                                         TWSANL0M
066000     EXIT.                                                        TWSANL0M
066100 D910-MINMAX SECTION.                                             TWSANL0M
066200 D910-00.                                                         TWSANL0M
066300     IF TD-CLOSE(C4-J) < W-LOW-20                                 TWSANL0M
066400         MOVE TD-CLOSE(C4-J) TO W-LOW-20                          TWSANL0M
066500     END-IF                                                       TWSANL0M
066600     IF TD-CLOSE(C4-J) > W-HIGH-20                                TWSANL0M
066700         MOVE TD-CLOSE(C4-J) TO W-HIGH-20                         TWSANL0M
066800     END-IF                                                       TWSANL0M
066900     .                                                            TWSANL0M
067000 D910-99.                                                         TWSANL0M
067100     EXIT.                                                        TWSANL0M
067200******************************************************************TWSANL0M
067300* Analysesatz aus den Zwischenergebnissen aufbauen                TWSANL0M
067400******************************************************************TWSANL0M
067500 H100-BUILD-ANALYSIS-REC SECTION.                                 TWSANL0M
067600 H100-00.                                                         TWSANL0M
067700     MOVE LINK-ANL-REQ-CODE TO ANL-CODE                           TWSANL0M
067800     MOVE W-CAT-NAME        TO ANL-NAME                           TWSANL0M
067900     MOVE W-CAT-GROUP       TO ANL-GROUP                          TWSANL0M
068000     MOVE TD-CLOSE(TWS-SERIES-COUNT) TO ANL-CURR-PRICE            TWSANL0M
068100     MOVE W-TREND           TO ANL-TREND                          TWSANL0M
068200     MOVE W-VOLATILITY      TO ANL-VOLATILITY                     TWSANL0M
068300     MOVE W-VOL-SURGE       TO ANL-VOL-SURGE                      TWSANL0M
068400     MOVE W-BUY-SIGNAL      TO ANL-BUY-SIGNAL                     TWSANL0M
068500     MOVE W-SELL-SIGNAL     TO ANL-SELL-SIGNAL                    TWSANL0M
068600     MOVE W-RECOMMEND       TO ANL-RECOMMEND                      TWSANL0M
068700     MOVE W-CONFIDENCE      TO ANL-CONFIDENCE                     TWSANL0M
068800     COMPUTE ANL-SUPPORT    ROUNDED = W-SUPPORT                   TWSANL0M
068900     COMPUTE ANL-RESISTANCE ROUNDED = W-RESISTANCE                TWSANL0M
069000     IF TWS-SERIES-COUNT > 14                                     TWSANL0M
069100         COMPUTE ANL-RSI ROUNDED = TD-RSI(TWS-SERIES-COUNT)       TWSANL0M
069200     ELSE                                                         TWSANL0M
069300         MOVE ZERO TO ANL-RSI                                     TWSANL0M
069400     END-IF                                                       TWSANL0M
069500     MOVE W-RSI-SIGNAL  TO ANL-RSI-SIGNAL                         TWSANL0M
069600     MOVE W-MACD-SIGNAL TO ANL-MACD-SIGNAL                        TWSANL0M
069700     MOVE W-BB-SIGNAL   TO ANL-BB-SIGNAL                          TWSANL0M
069800     .                                                            TWSANL0M
069900 H100-99.                                                         TWSANL0M
070000     EXIT.                                                        TWSANL0M
