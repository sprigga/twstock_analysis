000100*                                                                 TWSBAT0O
000200 IDENTIFICATION DIVISION.                                         TWSBAT0O
000300*                                                                 TWSBAT0O
000400 PROGRAM-ID. TWSBAT0O.                                            TWSBAT0O
000500 AUTHOR. K. LEHNER.                                               TWSBAT0O
000600 INSTALLATION. WERTPAPIER-ANWENDUNGEN.                            TWSBAT0O
000700 DATE-WRITTEN. 1993-08-04.                                        TWSBAT0O
000800 DATE-COMPILED.                                                   TWSBAT0O
000900 SECURITY. NUR INTERNER GEBRAUCH FACHBEREICH BOERSENHANDEL.       TWSBAT0O
001000*                                                                 TWSBAT0O
001100***************************************************************** TWSBAT0O
001200* Kurzbeschreibung :: Batchlauf Mehrwert-Empfehlung - liest die   TWSBAT0O
001300*                     Anfrageliste, laesst jeden Wert einzeln     TWSBAT0O
001400*                     ueber TWSANL0M auswerten, sortiert nach     TWSBAT0O
001500*                     Vertrauenswert und schreibt Ergebnisdatei   TWSBAT0O
001600*                     und Sammelbericht                           TWSBAT0O
001700* Letzte Aenderung :: 2024-07-22                                  TWSBAT0O
001800* Letzte Version   :: A.00.03                                     TWSBAT0O
001900*-----------------------------------------------------------------TWSBAT0O
002000* Vers.  | Datum    | von | Kommentar                            *TWSBAT0O
002100*--------|----------|-----|--------------------------------------*TWSBAT0O
002200*A.00.00 |1993-08-04| kl  | Neuerstellung - einfacher Durchlauf,  TWSBAT0O
002300*        |          |     | keine Sortierung, nur Gesamtliste     TWSBAT0O
002400*A.00.01 |1998-09-09| jft | Jahr-2000 Pruefung Anfragedatei und   TWSBAT0O
002500*        |          |     | Ergebnisdatei (Vorgang Y2K-0147)      TWSBAT0O
002600*A.00.02 |2009-11-17| rkl | Aufteilung der Liste in KAUFEN/       TWSBAT0O
002700*        |          |     | VERKAUFEN/HALTEN ergaenzt             TWSBAT0O
002800*A.00.03 |2024-07-22| msh | Sortierung nach Vertrauenswert        TWSBAT0O
002900*        |          |     | absteigend (Bubble-Durchlauf) vor der TWSBAT0O
003000*        |          |     | Listenausgabe, Anfrage SSF-TWS-0091   TWSBAT0O
003100*-----------------------------------------------------------------TWSBAT0O
003200*                                                                 TWSBAT0O
003300* Programmbeschreibung                                            TWSBAT0O
003400* --------------------                                            TWSBAT0O
003500* 1. Anfrageliste REQFILE satzweise lesen, je Code TWSANL0M rufen TWSBAT0O
003600* 2. Erfolgreiche Ergebnisse in Tabelle sammeln, ANLFILE schreibenTWSBAT0O
003700* 3. Fehlerhafte Codes zaehlen und am Ende auflisten              TWSBAT0O
003800* 4. Ergebnistabelle nach Vertrauenswert absteigend sortieren     TWSBAT0O
003900* 5. Sammelbericht SUMRPT: Kopf, Gesamtliste, KAUFEN, VERKAUFEN,  TWSBAT0O
004000*    HALTEN - je Abschnitt in der sortierten Reihenfolge          TWSBAT0O
004100*                                                                 TWSBAT0O
004200******************************************************************TWSBAT0O
004300*                                                                 TWSBAT0O
004400 ENVIRONMENT DIVISION.                                            TWSBAT0O
004500 CONFIGURATION SECTION.                                           TWSBAT0O
004600 SPECIAL-NAMES.                                                   TWSBAT0O
004700     C01 IS TOP-OF-FORM                                           TWSBAT0O
004800     SWITCH-15 IS ANZEIGE-VERSION                                 TWSBAT0O
004850         ON STATUS IS SHOW-VERSION.                               TWSBAT0O
004900*                                                                 TWSBAT0O
005000 INPUT-OUTPUT SECTION.                                            TWSBAT0O
005100 FILE-CONTROL.                                                    TWSBAT0O
005200     SELECT REQFILE ASSIGN TO "REQFILE"                           TWSBAT0O
005300         ORGANIZATION IS SEQUENTIAL                               TWSBAT0O
005400         FILE STATUS IS WS-REQFILE-STATUS.                        TWSBAT0O
005500     SELECT ANLFILE ASSIGN TO "ANLFILE"                           TWSBAT0O
005600         ORGANIZATION IS SEQUENTIAL                               TWSBAT0O
005700         FILE STATUS IS WS-ANLFILE-STATUS.                        TWSBAT0O
005800     SELECT SUMRPT  ASSIGN TO "SUMRPT"                            TWSBAT0O
005900         ORGANIZATION IS LINE SEQUENTIAL                          TWSBAT0O
006000         FILE STATUS IS WS-SUMRPT-STATUS.                         TWSBAT0O
006100*                                                                 TWSBAT0O
006200 DATA DIVISION.                                                   TWSBAT0O
006300 FILE SECTION.                                                    TWSBAT0O
006400 FD  REQFILE                                                      TWSBAT0O
006500     RECORDING MODE IS F.                                         TWSBAT0O
006600 01  REQFILE-RECORD.                                              TWSBAT0O
006700     05  REQ-CODE                PIC X(06).                       TWSBAT0O
006800 FD  ANLFILE                                                      TWSBAT0O
006900     RECORDING MODE IS F.                                         TWSBAT0O
007000 COPY TWSANLR.                                                    TWSBAT0O
007100 FD  SUMRPT                                                       TWSBAT0O
007200     RECORDING MODE IS F.                                         TWSBAT0O
007300 01  SUMRPT-LINE                 PIC X(132).                      TWSBAT0O
007400*                                                                 TWSBAT0O
007500 WORKING-STORAGE SECTION.                                         TWSBAT0O
007600*                                                                 TWSBAT0O
007700 01  WS-REQFILE-STATUS          PIC X(02).                        TWSBAT0O
007800     88  REQFILE-OK             VALUE "00".                       TWSBAT0O
007900     88  REQFILE-EOF            VALUE "10".                       TWSBAT0O
008000 01  WS-ANLFILE-STATUS          PIC X(02).                        TWSBAT0O
008100     88  ANLFILE-OK             VALUE "00".                       TWSBAT0O
008200 01  WS-SUMRPT-STATUS           PIC X(02).                        TWSBAT0O
008300     88  SUMRPT-OK              VALUE "00".                       TWSBAT0O
008400*                                                                 TWSBAT0O
008500 01  KONSTANTE-FELDER.                                            TWSBAT0O
008600     05  K-MODUL               PIC X(08) VALUE "TWSBAT0O".        TWSBAT0O
008700     05  K-TITEL-1             PIC X(40) VALUE                    TWSBAT0O
008800         "TWS BATCHLAUF MEHRWERT-EMPFEHLUNG".                     TWSBAT0O
008900     05  FILLER                PIC X(04).                         TWSBAT0O
009000*                                                                 TWSBAT0O
009100 01  SCHALTER.                                                    TWSBAT0O
009200     05  PRG-ABBRUCH-SW        PIC 9     VALUE 0.                 TWSBAT0O
009300         88  PRG-ABBRUCH       VALUE 1.                           TWSBAT0O
009500     05  FILLER                PIC X(04).                         TWSBAT0O
009600*                                                                 TWSBAT0O
009700 01  COMP-FELDER.                                                 TWSBAT0O
009800     05  C4-TOTAL              PIC S9(04) COMP VALUE 0.           TWSBAT0O
009900     05  C4-ERRORS             PIC S9(04) COMP VALUE 0.           TWSBAT0O
010000     05  C4-BUY-COUNT          PIC S9(04) COMP VALUE 0.           TWSBAT0O
010100     05  C4-SELL-COUNT         PIC S9(04) COMP VALUE 0.           TWSBAT0O
010200     05  C4-HOLD-COUNT         PIC S9(04) COMP VALUE 0.           TWSBAT0O
010300     05  RES-COUNT             PIC S9(04) COMP VALUE 0.           TWSBAT0O
010400     05  ERR-COUNT             PIC S9(04) COMP VALUE 0.           TWSBAT0O
010500     05  C4-I                  PIC S9(04) COMP.                   TWSBAT0O
010600     05  C4-J                  PIC S9(04) COMP.                   TWSBAT0O
010700     05  W-BAT-RC              PIC S9(04) COMP.                   TWSBAT0O
010800     05  W-LISTING-MODE        PIC S9(04) COMP.                   TWSBAT0O
010900         88  W-MODE-ALL        VALUE 1.                           TWSBAT0O
011000         88  W-MODE-BUY        VALUE 2.                           TWSBAT0O
011100         88  W-MODE-SELL       VALUE 3.                           TWSBAT0O
011200         88  W-MODE-HOLD       VALUE 4.                           TWSBAT0O
011300     05  FILLER                PIC X(04).                         TWSBAT0O
011400*                                                                 TWSBAT0O
011500 01  K-TITEL-1-ALT REDEFINES K-TITEL-1.                           TWSBAT0O
011600     05  K-TITEL-1-CHAR PIC X(01) OCCURS 40 TIMES.                TWSBAT0O
011700*                                                                 TWSBAT0O
011800 01  WS-RUN-DATE               PIC 9(06) VALUE ZERO.              TWSBAT0O
011900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.                       TWSBAT0O
012000     05  WS-RUN-YY             PIC 9(02).                         TWSBAT0O
012100     05  WS-RUN-MM             PIC 9(02).                         TWSBAT0O
012200     05  WS-RUN-DD             PIC 9(02).                         TWSBAT0O
012300*                                                                 TWSBAT0O
012400*    Arbeitspuffer fuer den Rueckgabesatz von TWSANL0M je Code    TWSBAT0O
012500 01  WS-ANALYSIS-RECORD.                                          TWSBAT0O
012600     05  WRK-CODE              PIC X(06).                         TWSBAT0O
012700     05  WRK-NAME              PIC X(20).                         TWSBAT0O
012800     05  WRK-GROUP             PIC X(20).                         TWSBAT0O
012900     05  WRK-CURR-PRICE        PIC S9(05)V99.                     TWSBAT0O
013000     05  WRK-TREND             PIC X(16).                         TWSBAT0O
013100     05  WRK-VOLATILITY        PIC S9(03)V99.                     TWSBAT0O
013200     05  WRK-VOL-SURGE         PIC X(01).                         TWSBAT0O
013300     05  WRK-BUY-SIGNAL        PIC X(60).                         TWSBAT0O
013400     05  WRK-SELL-SIGNAL       PIC X(60).                         TWSBAT0O
013500     05  WRK-RECOMMEND         PIC X(04).                         TWSBAT0O
013600     05  WRK-CONFIDENCE        PIC 9(03).                         TWSBAT0O
013700     05  WRK-SUPPORT           PIC S9(05)V99.                     TWSBAT0O
013800     05  WRK-RESISTANCE        PIC S9(05)V99.                     TWSBAT0O
013900     05  WRK-RSI               PIC S9(03)V99.                     TWSBAT0O
014000     05  WRK-RSI-SIGNAL        PIC X(16).                         TWSBAT0O
014100     05  WRK-MACD-SIGNAL       PIC X(16).                         TWSBAT0O
014200     05  WRK-BB-SIGNAL         PIC X(16).                         TWSBAT0O
014300     05  FILLER                PIC X(11).                         TWSBAT0O
014400*                                                                 TWSBAT0O
014500*    Ergebnistabelle - ein Eintrag je erfolgreich analysiertem    TWSBAT0O
014600*    Wert, nach Vertrauenswert absteigend sortiert (D100)         TWSBAT0O
014700 01  RESULT-TABLE.                                                TWSBAT0O
014800     05  RESULT-ENTRY OCCURS 500 TIMES                            TWSBAT0O
014900                 INDEXED BY RES-DX.                               TWSBAT0O
015000         10  RE-CODE           PIC X(06).                         TWSBAT0O
015100         10  RE-CODE-ALT REDEFINES RE-CODE PIC 9(06).             TWSBAT0O
015200         10  RE-NAME           PIC X(20).                         TWSBAT0O
015300         10  RE-GROUP          PIC X(20).                         TWSBAT0O
015400         10  RE-CURR-PRICE     PIC S9(05)V99.                     TWSBAT0O
015500         10  RE-TREND          PIC X(16).                         TWSBAT0O
015600         10  RE-VOLATILITY     PIC S9(03)V99.                     TWSBAT0O
015700         10  RE-VOL-SURGE      PIC X(01).                         TWSBAT0O
015800         10  RE-BUY-SIGNAL     PIC X(60).                         TWSBAT0O
015900         10  RE-SELL-SIGNAL    PIC X(60).                         TWSBAT0O
016000         10  RE-RECOMMEND      PIC X(04).                         TWSBAT0O
016100         10  RE-CONFIDENCE     PIC 9(03).                         TWSBAT0O
016200         10  RE-SUPPORT        PIC S9(05)V99.                     TWSBAT0O
016300         10  RE-RESISTANCE     PIC S9(05)V99.                     TWSBAT0O
016400         10  RE-RSI            PIC S9(03)V99.                     TWSBAT0O
016500         10  RE-RSI-SIGNAL     PIC X(16).                         TWSBAT0O
016600         10  RE-MACD-SIGNAL    PIC X(16).                         TWSBAT0O
016700         10  RE-BB-SIGNAL      PIC X(16).                         TWSBAT0O
016800         10  FILLER            PIC X(11).                         TWSBAT0O
016900*                                                                 TWSBAT0O
017000 01  WS-SWAP-ENTRY             PIC X(280).                        TWSBAT0O
017100*                                                                 TWSBAT0O
017200*    Fehlerliste - Codes, die TWSANL0M nicht auswerten konnte     TWSBAT0O
017300 01  ERROR-CODE-TABLE.                                            TWSBAT0O
017400     05  ERR-CODE OCCURS 500 TIMES                                TWSBAT0O
017500               INDEXED BY ERR-DX PIC X(06).                       TWSBAT0O
017600*                                                                 TWSBAT0O
017700*    Druckzeile fuer die vier Listenabschnitte des Sammelberichts TWSBAT0O
017800 01  DET-LINE.                                                    TWSBAT0O
017900     05  DL-CODE               PIC X(06).                         TWSBAT0O
018000     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
018100     05  DL-NAME               PIC X(20).                         TWSBAT0O
018200     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
018300     05  DL-PRICE              PIC ZZZ9.99.                       TWSBAT0O
018400     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
018500     05  DL-TREND              PIC X(11).                         TWSBAT0O
018600     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
018700     05  DL-RECOMMEND          PIC X(04).                         TWSBAT0O
018800     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
018900     05  DL-CONFIDENCE         PIC ZZ9.                           TWSBAT0O
019000     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
019100     05  DL-RSI                PIC ZZ9.99.                        TWSBAT0O
019200     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
019300     05  DL-SUPPORT            PIC ZZZ9.99.                       TWSBAT0O
019400     05  FILLER                PIC X(02) VALUE SPACES.            TWSBAT0O
019500     05  DL-RESISTANCE         PIC ZZZ9.99.                       TWSBAT0O
019600     05  FILLER                PIC X(43) VALUE SPACES.            TWSBAT0O
019700*                                                                 TWSBAT0O
019800 PROCEDURE DIVISION.                                              TWSBAT0O
019900******************************************************************TWSBAT0O
020000* Steuerungs-Section                                              TWSBAT0O
020100******************************************************************TWSBAT0O
020200 A100-STEUERUNG SECTION.                                          TWSBAT0O
020300 A100-00.                                                         TWSBAT0O
020310**  ---> wenn SWITCH-15 gesetzt ist                               TWSBAT0O
020320**  ---> nur Modul und Stand zeigen, danach Ende                  TWSBAT0O
020330     IF  SHOW-VERSION                                             TWSBAT0O
020340         DISPLAY K-MODUL " VOM: " WHEN-COMPILED                   TWSBAT0O
020350         STOP RUN                                                 TWSBAT0O
020360     END-IF                                                       TWSBAT0O
020400     ACCEPT WS-RUN-DATE FROM DATE                                 TWSBAT0O
020500     PERFORM B100-VORLAUF                                         TWSBAT0O
020600     IF PRG-ABBRUCH                                               TWSBAT0O
020700         EXIT PROGRAM                                             TWSBAT0O
020800     END-IF                                                       TWSBAT0O
020900     PERFORM B200-VERARBEITUNG                                    TWSBAT0O
021000     PERFORM D100-SORT-BY-CONFIDENCE                              TWSBAT0O
021100     PERFORM H100-WRITE-SUMMARY                                   TWSBAT0O
021200     SET W-MODE-ALL  TO TRUE                                      TWSBAT0O
021300     PERFORM H200-WRITE-LISTING                                   TWSBAT0O
021400     SET W-MODE-BUY  TO TRUE                                      TWSBAT0O
021500     PERFORM H200-WRITE-LISTING                                   TWSBAT0O
021600     SET W-MODE-SELL TO TRUE                                      TWSBAT0O
021700     PERFORM H200-WRITE-LISTING                                   TWSBAT0O
021800     SET W-MODE-HOLD TO TRUE                                      TWSBAT0O
021900     PERFORM H200-WRITE-LISTING                                   TWSBAT0O
022000     PERFORM H300-WRITE-ERRORS                                    TWSBAT0O
022100     PERFORM F900-CLOSE-ALL                                       TWSBAT0O
022200     EXIT PROGRAM                                                 TWSBAT0O
022300     .                                                            TWSBAT0O
022400 A100-99.                                                         TWSBAT0O
022500     EXIT.                                                        TWSBAT0O
022600******************************************************************TWSBAT0O
022700* Vorlauf - Dateien oeffnen, erste Anfrage lesen                  TWSBAT0O
022800******************************************************************TWSBAT0O
022900 B100-VORLAUF SECTION.                                            TWSBAT0O
023000 B100-00.                                                         TWSBAT0O
023100     OPEN INPUT  REQFILE                                          TWSBAT0O
023200     IF NOT REQFILE-OK                                            TWSBAT0O
023300         DISPLAY K-MODUL " OPEN REQFILE STATUS "                  TWSBAT0O
023400                 WS-REQFILE-STATUS                                TWSBAT0O
023500         SET PRG-ABBRUCH TO TRUE                                  TWSBAT0O
023600     END-IF                                                       TWSBAT0O
023700     OPEN OUTPUT ANLFILE                                          TWSBAT0O
023800     IF NOT ANLFILE-OK                                            TWSBAT0O
023900         DISPLAY K-MODUL " OPEN ANLFILE STATUS "                  TWSBAT0O
024000                 WS-ANLFILE-STATUS                                TWSBAT0O
024100         SET PRG-ABBRUCH TO TRUE                                  TWSBAT0O
024200     END-IF                                                       TWSBAT0O
024300     OPEN OUTPUT SUMRPT                                           TWSBAT0O
024400     IF NOT SUMRPT-OK                                             TWSBAT0O
024500         DISPLAY K-MODUL " OPEN SUMRPT STATUS "                   TWSBAT0O
024600                 WS-SUMRPT-STATUS                                 TWSBAT0O
024700         SET PRG-ABBRUCH TO TRUE                                  TWSBAT0O
024800     END-IF                                                       TWSBAT0O
024900     IF PRG-ABBRUCH                                               TWSBAT0O
025000         GO TO B100-99                                            TWSBAT0O
025100     END-IF                                                       TWSBAT0O
025200     READ REQFILE                                                 TWSBAT0O
025300         AT END                                                   TWSBAT0O
025400             SET REQFILE-EOF TO TRUE                              TWSBAT0O
025500     END-READ                                                     TWSBAT0O
025600     .                                                            TWSBAT0O
025700 B100-99.                                                         TWSBAT0O
025800     EXIT.                                                        TWSBAT0O
025900******************************************************************TWSBAT0O
026000* Verarbeitung - je Anfragesatz einen Wert auswerten lassen       TWSBAT0O
026100******************************************************************TWSBAT0O
026200 B200-VERARBEITUNG SECTION.                                       TWSBAT0O
026300 B200-00.                                                         TWSBAT0O
026400     PERFORM C100-ANALYZE-ONE                                     TWSBAT0O
026500         UNTIL REQFILE-EOF                                        TWSBAT0O
026600     .                                                            TWSBAT0O
026700 B200-99.                                                         TWSBAT0O
026800     EXIT.                                                        TWSBAT0O
026900******************************************************************TWSBAT0O
027000* Einen Wert ueber TWSANL0M auswerten lassen                      TWSBAT0O
027100******************************************************************TWSBAT0O
027200 C100-ANALYZE-ONE SECTION.                                        TWSBAT0O
027300 C100-00.                                                         TWSBAT0O
027400     MOVE ZERO   TO W-BAT-RC                                      TWSBAT0O
027500     MOVE SPACES TO WS-ANALYSIS-RECORD                            TWSBAT0O
027600     CALL "TWSANL0M" USING W-BAT-RC                               TWSBAT0O
027700                            REQ-CODE                              TWSBAT0O
027800                            WS-ANALYSIS-RECORD                    TWSBAT0O
027900     IF W-BAT-RC = ZERO                                           TWSBAT0O
028000         ADD 1 TO C4-TOTAL                                        TWSBAT0O
028100         IF RES-COUNT < 500                                       TWSBAT0O
028200             ADD 1 TO RES-COUNT                                   TWSBAT0O
028300             MOVE WS-ANALYSIS-RECORD                              TWSBAT0O
028400                       TO RESULT-ENTRY(RES-COUNT)                 TWSBAT0O
028500         END-IF                                                   TWSBAT0O
028600         EVALUATE WRK-RECOMMEND                                   TWSBAT0O
028700             WHEN "BUY "                                          TWSBAT0O
028800                 ADD 1 TO C4-BUY-COUNT                            TWSBAT0O
028900             WHEN "SELL"                                          TWSBAT0O
029000                 ADD 1 TO C4-SELL-COUNT                           TWSBAT0O
029100             WHEN OTHER                                           TWSBAT0O
029200                 ADD 1 TO C4-HOLD-COUNT                           TWSBAT0O
029300         END-EVALUATE                                             TWSBAT0O
029400         WRITE TWS-ANALYSIS-RECORD                                TWSBAT0O
029500             FROM WS-ANALYSIS-RECORD                              TWSBAT0O
029600     ELSE                                                         TWSBAT0O
029700         ADD 1 TO C4-ERRORS                                       TWSBAT0O
029800         PERFORM C200-LOG-ERROR                                   TWSBAT0O
029900     END-IF                                                       TWSBAT0O
030000     READ REQFILE                                                 TWSBAT0O
030100         AT END                                                   TWSBAT0O
030200             SET REQFILE-EOF TO TRUE                              TWSBAT0O
030300     END-READ                                                     TWSBAT0O
030400     .                                                            TWSBAT0O
030500 C100-99.                                                         TWSBAT0O
030600     EXIT.                                                        TWSBAT0O
030700 C200-LOG-ERROR SECTION.                                          TWSBAT0O
030800 C200-00.                                                         TWSBAT0O
030900     IF ERR-COUNT < 500                                           TWSBAT0O
031000         ADD 1 TO ERR-COUNT                                       TWSBAT0O
031100         MOVE REQ-CODE TO ERR-CODE(ERR-COUNT)                     TWSBAT0O
031200     END-IF                                                       TWSBAT0O
031300     .                                                            TWSBAT0O
031400 C200-99.                                                         TWSBAT0O
031500     EXIT.                                                        TWSBAT0O
031600******************************************************************TWSBAT0O
031700* Dateien schliessen                                              TWSBAT0O
031800******************************************************************TWSBAT0O
031900 F900-CLOSE-ALL SECTION.                                          TWSBAT0O
032000 F900-00.                                                         TWSBAT0O
032100     CLOSE REQFILE                                                TWSBAT0O
032200     CLOSE ANLFILE                                                TWSBAT0O
032300     CLOSE SUMRPT                                                 TWSBAT0O
032400     .                                                            TWSBAT0O
032500 F900-99.                                                         TWSBAT0O
032600     EXIT.                                                        TWSBAT0O
032700******************************************************************TWSBAT0O
032800* Ergebnistabelle nach Vertrauenswert absteigend sortieren -      TWSBAT0O
032900* Bubble-Durchlauf, stabil (gleicher Wert behaelt Reihenfolge)    TWSBAT0O
033000******************************************************************TWSBAT0O
033100 D100-SORT-BY-CONFIDENCE SECTION.                                 TWSBAT0O
033200 D100-00.                                                         TWSBAT0O
033300     IF RES-COUNT > 1                                             TWSBAT0O
033400         PERFORM D110-OUTER-PASS                                  TWSBAT0O
033500             VARYING C4-I FROM 1 BY 1                             TWSBAT0O
033600             UNTIL C4-I > RES-COUNT - 1                           TWSBAT0O
033700     END-IF                                                       TWSBAT0O
033800     .                                                            TWSBAT0O
033900 D100-99.                                                         TWSBAT0O
034000     EXIT.                                                        TWSBAT0O
034100 D110-OUTER-PASS SECTION.                                         TWSBAT0O
034200 D110-00.                                                         TWSBAT0O
034300     PERFORM D120-INNER-COMPARE                                   TWSBAT0O
034400         VARYING C4-J FROM 1 BY 1                                 TWSBAT0O
034500         UNTIL C4-J > RES-COUNT - C4-I                            TWSBAT0O
034600     .                                                            TWSBAT0O
034700 D110-99.                                                         TWSBAT0O
034800     EXIT.                                                        TWSBAT0O
034900 D120-INNER-COMPARE SECTION.                                      TWSBAT0O
035000 D120-00.                                                         TWSBAT0O
035100     IF RE-CONFIDENCE(C4-J) < RE-CONFIDENCE(C4-J + 1)             TWSBAT0O
035200         MOVE RESULT-ENTRY(C4-J)     TO WS-SWAP-ENTRY             TWSBAT0O
035300         MOVE RESULT-ENTRY(C4-J + 1) TO RESULT-ENTRY(C4-J)        TWSBAT0O
035400         MOVE WS-SWAP-ENTRY          TO RESULT-ENTRY(C4-J + 1)    TWSBAT0O
035500     END-IF                                                       TWSBAT0O
035600     .                                                            TWSBAT0O
035700 D120-99.                                                         TWSBAT0O
035800     EXIT.                                                        TWSBAT0O
035900******************************************************************TWSBAT0O
036000* Kopf und Laufsummenzeile auf SUMRPT schreiben                   TWSBAT0O
036100******************************************************************TWSBAT0O
036200 H100-WRITE-SUMMARY SECTION.                                      TWSBAT0O
036300 H100-00.                                                         TWSBAT0O
036400     MOVE SPACES TO SUMRPT-LINE                                   TWSBAT0O
036500     WRITE SUMRPT-LINE AFTER ADVANCING C01 LINES                  TWSBAT0O
036600     MOVE K-TITEL-1 TO SUMRPT-LINE                                TWSBAT0O
036700     WRITE SUMRPT-LINE AFTER ADVANCING 1 LINES                    TWSBAT0O
036800     MOVE SPACES TO SUMRPT-LINE                                   TWSBAT0O
036900     STRING "LAUFDATUM : " DELIMITED BY SIZE                      TWSBAT0O
037000            WS-RUN-YY      DELIMITED BY SIZE                      TWSBAT0O
037100            "-"            DELIMITED BY SIZE                      TWSBAT0O
037200            WS-RUN-MM      DELIMITED BY SIZE                      TWSBAT0O
037300            "-"            DELIMITED BY SIZE                      TWSBAT0O
037400            WS-RUN-DD      DELIMITED BY SIZE                      TWSBAT0O
037500         INTO SUMRPT-LINE                                         TWSBAT0O
037600     WRITE SUMRPT-LINE AFTER ADVANCING 2 LINES                    TWSBAT0O
037700     MOVE SPACES TO SUMRPT-LINE                                   TWSBAT0O
037800     STRING "ANALYSIERT " DELIMITED BY SIZE                       TWSBAT0O
037900            C4-TOTAL       DELIMITED BY SIZE                      TWSBAT0O
038000            "  FEHLER "    DELIMITED BY SIZE                      TWSBAT0O
038100            C4-ERRORS      DELIMITED BY SIZE                      TWSBAT0O
038200            "  KAUFEN "    DELIMITED BY SIZE                      TWSBAT0O
038300            C4-BUY-COUNT   DELIMITED BY SIZE                      TWSBAT0O
038400            "  VERKAUFEN " DELIMITED BY SIZE                      TWSBAT0O
038500            C4-SELL-COUNT  DELIMITED BY SIZE                      TWSBAT0O
038600            "  HALTEN "    DELIMITED BY SIZE                      TWSBAT0O
038700            C4-HOLD-COUNT  DELIMITED BY SIZE                      TWSBAT0O
038800         INTO SUMRPT-LINE                                         TWSBAT0O
038900     WRITE SUMRPT-LINE AFTER ADVANCING 1 LINES                    TWSBAT0O
039000     .                                                            TWSBAT0O
039100 H100-99.                                                         TWSBAT0O
039200     EXIT.                                                        TWSBAT0O
039300******************************************************************TWSBAT0O
039400* Listenabschnitt schreiben - Modus steuert Ueberschrift/Filter   TWSBAT0O
039500******************************************************************TWSBAT0O
039600 H200-WRITE-LISTING SECTION.                                      TWSBAT0O
039700 H200-00.                                                         TWSBAT0O
039800     MOVE SPACES TO SUMRPT-LINE                                   TWSBAT0O
039900     EVALUATE TRUE                                                TWSBAT0O
040000         WHEN W-MODE-ALL                                          TWSBAT0O
040100             MOVE "ALLE ERGEBNISSE" TO SUMRPT-LINE                TWSBAT0O
040200         WHEN W-MODE-BUY                                          TWSBAT0O
040300             MOVE "KAUFEN"    TO SUMRPT-LINE                      TWSBAT0O
040400         WHEN W-MODE-SELL                                         TWSBAT0O
040500             MOVE "VERKAUFEN" TO SUMRPT-LINE                      TWSBAT0O
040600         WHEN W-MODE-HOLD                                         TWSBAT0O
040700             MOVE "HALTEN"    TO SUMRPT-LINE                      TWSBAT0O
040800     END-EVALUATE                                                 TWSBAT0O
040900     WRITE SUMRPT-LINE AFTER ADVANCING 2 LINES                    TWSBAT0O
041000     PERFORM H210-WRITE-ONE-ROW                                   TWSBAT0O
041100         VARYING RES-DX FROM 1 BY 1                               TWSBAT0O
041200         UNTIL RES-DX > RES-COUNT                                 TWSBAT0O
041300     .                                                            TWSBAT0O
041400 H200-99.                                                         TWSBAT0O
041500     EXIT.                                                        TWSBAT0O
041600 H210-WRITE-ONE-ROW SECTION.                                      TWSBAT0O
041700 H210-00.                                                         TWSBAT0O
041800     EVALUATE TRUE                                                TWSBAT0O
041900         WHEN W-MODE-ALL                                          TWSBAT0O
042000             PERFORM H220-FORMAT-AND-WRITE                        TWSBAT0O
042100         WHEN W-MODE-BUY                                          TWSBAT0O
042200             IF RE-RECOMMEND(RES-DX) = "BUY "                     TWSBAT0O
042300                 PERFORM H220-FORMAT-AND-WRITE                    TWSBAT0O
042400             END-IF                                               TWSBAT0O
042500         WHEN W-MODE-SELL                                         TWSBAT0O
042600             IF RE-RECOMMEND(RES-DX) = "SELL"                     TWSBAT0O
042700                 PERFORM H220-FORMAT-AND-WRITE                    TWSBAT0O
042800             END-IF                                               TWSBAT0O
042900         WHEN W-MODE-HOLD                                         TWSBAT0O
043000             IF RE-RECOMMEND(RES-DX) = "HOLD"                     TWSBAT0O
043100                 PERFORM H220-FORMAT-AND-WRITE                    TWSBAT0O
043200             END-IF                                               TWSBAT0O
043300     END-EVALUATE                                                 TWSBAT0O
043400     .                                                            TWSBAT0O
043500 H210-99.                                                         TWSBAT0O
043600     EXIT.                                                        TWSBAT0O
043700 H220-FORMAT-AND-WRITE SECTION.                                   TWSBAT0O
043800 H220-00.                                                         TWSBAT0O
043900     MOVE SPACES TO DET-LINE                                      TWSBAT0O
044000     MOVE RE-CODE(RES-DX)        TO DL-CODE                       TWSBAT0O
044100     MOVE RE-NAME(RES-DX)        TO DL-NAME                       TWSBAT0O
044200     MOVE RE-CURR-PRICE(RES-DX)  TO DL-PRICE                      TWSBAT0O
044300     MOVE RE-TREND(RES-DX)       TO DL-TREND                      TWSBAT0O
044400     MOVE RE-RECOMMEND(RES-DX)   TO DL-RECOMMEND                  TWSBAT0O
044500     MOVE RE-CONFIDENCE(RES-DX)  TO DL-CONFIDENCE                 TWSBAT0O
044600     MOVE RE-RSI(RES-DX)         TO DL-RSI                        TWSBAT0O
044700     MOVE RE-SUPPORT(RES-DX)     TO DL-SUPPORT                    TWSBAT0O
044800     MOVE RE-RESISTANCE(RES-DX)  TO DL-RESISTANCE                 TWSBAT0O
044900     WRITE SUMRPT-LINE FROM DET-LINE                              TWSBAT0O
045000         AFTER ADVANCING 1 LINES                                  TWSBAT0O
045100     .                                                            TWSBAT0O
045200 H220-99.                                                         TWSBAT0O
045300     EXIT.                                                        TWSBAT0O
045400******************************************************************TWSBAT0O
045500* Fehlerhafte Codes am Ende auflisten                             TWSBAT0O
045600******************************************************************TWSBAT0O
045700 H300-WRITE-ERRORS SECTION.                                       TWSBAT0O
045800 H300-00.                                                         TWSBAT0O
045900     IF ERR-COUNT > 0                                             TWSBAT0O
046000         MOVE SPACES TO SUMRPT-LINE                               TWSBAT0O
046100         MOVE "FEHLERHAFTE CODES" TO SUMRPT-LINE                  TWSBAT0O
046200         WRITE SUMRPT-LINE AFTER ADVANCING 2 LINES                TWSBAT0O
046300         PERFORM H310-WRITE-ONE-ERROR                             TWSBAT0O
046400             VARYING ERR-DX FROM 1 BY 1                           TWSBAT0O
046500             UNTIL ERR-DX > ERR-COUNT                             TWSBAT0O
046600     END-IF                                                       TWSBAT0O
046700     .                                                            TWSBAT0O
046800 H300-99.                                                         TWSBAT0O
046900     EXIT.                                                        TWSBAT0O
047000 H310-WRITE-ONE-ERROR SECTION.                                    TWSBAT0O
047100 H310-00.                                                         TWSBAT0O
047200     MOVE SPACES TO SUMRPT-LINE                                   TWSBAT0O
047300     MOVE ERR-CODE(ERR-DX) TO SUMRPT-LINE                         TWSBAT0O
047400     WRITE SUMRPT-LINE AFTER ADVANCING 1 LINES                    TWSBAT0O
047500     .                                                            TWSBAT0O
047600 H310-99.                                                         TWSBAT0O
047700     EXIT.                                                        TWSBAT0O
